000100******************************************************************        
000200* PROGRAM:      ESTGEN                                                    
000300* AUTHOR:       R. TALBOTT                                                
000400* INSTALLATION: APEX UTILITY - T&D ESTIMATING SYSTEMS                     
000500* DATE-WRITTEN: 07/02/1988                                                
000600* DATE-COMPILED:                                                          
000700* SECURITY:     APEX INTERNAL USE ONLY - ESTIMATING DEPT                  
000800******************************************************************        
000900*                     C H A N G E   L O G                                 
001000*-----------------------------------------------------------------        
001100* 07/02/1988  RWT  ORIG   INITIAL RELEASE - REPLACES THE MANUAL   ORIG    
001200*                         PARAMETRIC TAKEOFF WORKSHEETS USED BY           
001300*                         ESTIMATING FOR CONCEPTUAL (CLASS 4/5)           
001400*                         T&D LINE ESTIMATES.                             
001500* 01/11/1989  RWT  CR0098 ADDED AACE CLASSIFICATION SCORING - THE CR0098  
001600*                         OLD PROGRAM ONLY PRODUCED A COST, NOT A         
001700*                         CLASS OR ACCURACY RANGE.                        
001800* 08/30/1990  JHS  CR0165 ADDED MONTE CARLO RISK SIMULATION PER   CR0165  
001900*                         ESTIMATING DEPT REQUEST (TRIANGULAR,            
002000*                         NORMAL, UNIFORM DISTRIBUTIONS ONLY).            
002100* 05/06/1991  JHS  CR0210 ADDED LOGNORMAL AND PERT DISTRIBUTIONS  CR0210  
002200*                         TO THE RISK MODULE FOR SUBSTATION WORK.         
002300* 12/02/1992  DKM  CR0264 CBS CHILD ROWS WERE NOT ROUNDING BEFORE CR0264  
002400*                         SUMMING TO THE PARENT - PARENT TOTALS           
002500*                         COULD BE A PENNY OFF FROM ADDING THE            
002600*                         PRINTED CHILD LINES BY HAND.                    
002700* 06/18/1994  DKM  CR0339 STANDARDIZED THE SIMULATION TO 500      CR0339  
002800*                         ITERATIONS PER PROJECT (WAS UNBOUNDED)          
002900*                         SO A FULL PROJECT FILE FITS THE                 
003000*                         OVERNIGHT BATCH WINDOW.                         
003100* 02/09/1996  PLR  CR0392 SPEARMAN SENSITIVITY RANKING ADDED SO   CR0392  
003200*                         RISK REVIEW CAN SEE WHICH FACTOR DRIVES         
003300*                         THE P80 NUMBER.                                 
003400* 01/25/1999  PLR  Y2K01  REVIEWED FOR YEAR 2000.  NO 2-DIGIT     Y2K01   
003500*                         YEAR FIELDS ON ANY RECORD IN THIS               
003600*                         PROGRAM.  SIGNED OFF PER Y2K PROJECT            
003700*                         PLAN SECTION 4.                                 
003800* 09/14/2001  MTC  CR0521 DOCUMENT COMPLETENESS CONTROL BREAK WAS CR0521  
003900*                         LOSING THE LAST PROJECT'S DOCUMENTS             
004000*                         WHEN THE DOCUMENT FILE WAS EMPTY.               
004100* 03/02/2005  MTC  CR0588 CLASS-APPROPRIATE ASSUMPTION/EXCLUSION  CR0588  
004200*                         TEXT MOVED IN-HOUSE (WAS TYPED BY THE           
004300*                         ESTIMATOR EVERY TIME) PER ESTIMATING            
004400*                         DEPT STANDARDIZATION MEMO.                      
004500* 11/11/2007  GDW  CR0640 ADDED RUN-CONTROL-TOTALS TRAILER RECORD CR0640
004600*                         TO AUDITLOG SO ESTRPT CAN PRINT THE
004700*                         END-OF-RUN TOTALS WITHOUT A SEPARATE
004800*                         CONTROL FILE.
004900* 06/21/2010  MTC  CR0715 4400 WAS CALLING 4420 WITH A VARYING    CR0715
005000*                         TEST THAT COULD NEVER GO TRUE - EVERY
005100*                         PROJECT WITH A RISK FACTOR HUNG THE
005200*                         JOB IN AN INFINITE LOOP THERE INSTEAD
005300*                         OF EVER REACHING 4430, SO P50/P80/P95
005400*                         AND THE CONTINGENCY PERCENT WERE ONLY
005500*                         EVER SET BY THE ZERO-RISK-FACTOR PATH.
005600*                         REPLACED WITH THREE DIRECT CALLS TO
005700*                         4430 AND REMOVED THE DEAD 4420 SHELL.
005800* 08/16/2010  MTC  CR0728 CR0339 (1994) FROZE THE SIMULATION AT   CR0728
005900*                         500 PASSES TO FIT THE OVERNIGHT WINDOW.
006000*                         BATCH WINDOW HAS SINCE GROWN - PROJECT
006100*                         FILE NOW CARRIES AN ITERATION COUNT SO
006200*                         ESTIMATING CAN RUN A TIGHTER 10,000-PASS
006300*                         SIMULATION ON HIGH-DOLLAR PROJECTS
006400*                         WITHOUT TAKING THE HIT ON EVERY PROJECT.
006500*                         RECORD CONTAINS EXPANDED 66 TO 71 ON
006600*                         F-PROJECT; BLANK/ZERO STILL DEFAULTS
006700*                         TO 10,000.
006800* 09/30/2011  MTC  CR0742 SENSITIVITY WAS RANKING FACTORS BY      CR0742
006900*                         RAW PEARSON CORRELATION - FINE FOR THE
007000*                         LINEAR-ADDITIVE MODEL BUT WRONG FOR
007100*                         LOGNORMAL/PERT FACTORS, WHICH SKEW.
007200*                         4610 NOW RANKS BOTH SERIES FIRST (TIES
007300*                         AVERAGED) SO RFO-SENSITIVITY IS A TRUE
007400*                         SPEARMAN COEFFICIENT LIKE THE RISK
007500*                         FACTOR RESULT LAYOUT HAS ALWAYS CLAIMED.
007600* 03/18/2013  DJR  CR0751 COST LOOKUP (3500) ONLY EVER WORKED THE  CR0751
007700*                         MASTER FILE OVERRIDE - THE OTHER THREE
007800*                         RULES IN THE ESTIMATING STANDARDS WERE
007900*                         NEVER CODED.  ADDED 3510/3520 TO PRICE
008000*                         TANGENT TOWERS (CODE 10-100) BY PROJECT
008100*                         VOLTAGE WITH A PARAMETRIC FALLBACK WHEN
008200*                         THE MASTER CARRIES NO TOWER ENTRY, AND
008300*                         3540 TO KEY THE LAST-RESORT PRICE OFF
008400*                         THE CHILD ROW DESCRIPTION WHEN NOTHING
008500*                         ELSE MATCHES.  COST/LOOKUP-CODE FIELDS
008600*                         WIDENED X(10) TO X(12) FOR THE LONGER
008700*                         TOWER CODES - SEE ESTCCIMP CR0751 TOO.
008800*                         ALSO WIRED THE PARENT-DESCRIPTION TABLE
008900*                         (SAT UNREAD SINCE IT WAS ADDED) INTO
009000*                         3300 VIA A NEW 3305, AND ADDED TWO
009100*                         77-LEVEL RUN COUNTERS DUMPED AT 0900.
009200* 04/02/2013  DJR  CR0752 QA FOUND 5100 WAS MOVING AX-EST-NUMBER   CR0752
009300*                         TO ITSELF INSTEAD OF EST-NUMBER - EVERY
009400*                         ASSUMPTION/EXCLUSION/JUSTIFICATION/
009500*                         RECOMMENDATION RECORD WRITTEN THIS WHOLE
009600*                         RUN CARRIED A BLANK OR STALE ESTIMATE
009700*                         KEY, SO ESTRPT'S TEXT BLOCK WAS PRINTING
009800*                         EMPTY OR ATTACHED TO THE WRONG ESTIMATE.
009900*                         CORRECTED THE MOVE.  ALSO FOUND 4010 WAS
010000*                         DROPPING A BAD RISK FACTOR FROM THE
010100*                         TABLE WITHOUT FAILING THE PROJECT - THE
010200*                         STANDARDS CALL A MISSING/INVALID
010300*                         PARAMETER A PROCESSING ERROR, SAME AS
010400*                         2000's FAILURES, SO 4010 NOW SETS
010500*                         PROJECT-IN-ERROR TOO.  FIXED THE 3200
010600*                         BANNER, WHICH NAMED CONDUCTOR UNDER THE
010700*                         WRONG PARENT.  AND CALLED OUT 4230'S
010800*                         NORMAL-FOR-BETA SUBSTITUTION EXPLICITLY
010900*                         SINCE THE STANDARDS ONLY EXCUSE THAT
011000*                         APPROXIMATION FOR THE NORMAL SHAPE.
011100*-----------------------------------------------------------------
011200 IDENTIFICATION DIVISION.                                                 
011300 PROGRAM-ID. ESTGEN.                                                      
011400 AUTHOR. R. TALBOTT.                                                      
011500 INSTALLATION. APEX UTILITY - T&D ESTIMATING SYSTEMS.                     
011600 DATE-WRITTEN. 07/02/1988.                                                
011700 DATE-COMPILED.                                                           
011800 SECURITY. APEX INTERNAL USE ONLY - ESTIMATING DEPT.                      
011900******************************************************************        
012000*    PURPOSE - FOR EACH PROJECT ON THE PROJECT FILE, GATHER ITS           
012100*    DOCUMENTS AND RISK FACTORS, DERIVE COMPLETENESS/MATURITY,            
012200*    CLASSIFY THE ESTIMATE (AACE CLASS 1-5), RUN THE PARAMETRIC           
012300*    QUANTITY TAKEOFF AND COST-CODE PRICING TO BUILD THE COST             
012400*    BREAKDOWN STRUCTURE, RUN THE MONTE CARLO RISK SIMULATION TO          
012500*    GET P50/P80/P95 AND CONTINGENCY, ASSEMBLE THE STANDARD               
012600*    ASSUMPTION/EXCLUSION/JUSTIFICATION TEXT, AND WRITE THE               
012700*    ESTIMATE, LINE-ITEM, ASSUMPTION/EXCLUSION, RISK-FACTOR               
012800*    RESULT AND AUDIT RECORDS.                                            
012900******************************************************************        
013000 ENVIRONMENT DIVISION.                                                    
013100 CONFIGURATION SECTION.                                                   
013200 SPECIAL-NAMES.                                                           
013300     C01 IS TOP-OF-FORM                                                   
013400     CLASS ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                    
013500     UPSI-0 IS ESTGEN-RERUN-SWITCH.                                       
013600 INPUT-OUTPUT SECTION.                                                    
013700 FILE-CONTROL.                                                            
013800                                                                          
013900     SELECT F-PROJECT ASSIGN TO "PROJECT"                                 
014000         ORGANIZATION LINE SEQUENTIAL                                     
014100         FILE STATUS IS WS-PROJECT-STATUS.                                
014200                                                                          
014300     SELECT F-DOCUMENT ASSIGN TO "DOCUMENT"                               
014400         ORGANIZATION LINE SEQUENTIAL                                     
014500         FILE STATUS IS WS-DOCUMENT-STATUS.                               
014600                                                                          
014700     SELECT F-RISKFACT ASSIGN TO "RISKFACT"                               
014800         ORGANIZATION LINE SEQUENTIAL                                     
014900         FILE STATUS IS WS-RISKFACT-STATUS.                               
015000                                                                          
015100     SELECT F-COSTCODE ASSIGN TO "COSTCODE"                               
015200         ORGANIZATION LINE SEQUENTIAL                                     
015300         FILE STATUS IS WS-COSTCODE-STATUS.                               
015400                                                                          
015500     SELECT F-ESTIMATE ASSIGN TO "ESTIMATE"                               
015600         ORGANIZATION LINE SEQUENTIAL                                     
015700         FILE STATUS IS WS-ESTIMATE-STATUS.                               
015800                                                                          
015900     SELECT F-LINEITEM ASSIGN TO "LINEITEM"                               
016000         ORGANIZATION LINE SEQUENTIAL                                     
016100         FILE STATUS IS WS-LINEITEM-STATUS.                               
016200                                                                          
016300     SELECT F-ASSUMEXC ASSIGN TO "ASSUMEXC"                               
016400         ORGANIZATION LINE SEQUENTIAL                                     
016500         FILE STATUS IS WS-ASSUMEXC-STATUS.                               
016600                                                                          
016700     SELECT F-RISKOUT ASSIGN TO "RISKOUT"                                 
016800         ORGANIZATION LINE SEQUENTIAL                                     
016900         FILE STATUS IS WS-RISKOUT-STATUS.                                
017000                                                                          
017100     SELECT F-AUDITLOG ASSIGN TO "AUDITLOG"                               
017200         ORGANIZATION LINE SEQUENTIAL                                     
017300         FILE STATUS IS WS-AUDITLOG-STATUS.                               
017400                                                                          
017500******************************************************************        
017600 DATA DIVISION.                                                           
017700 FILE SECTION.                                                            
017800                                                                          
017900 FD  F-PROJECT
018000     RECORD CONTAINS 71 CHARACTERS.
018100 01  PROJ-RECORD.
018200     05  PROJ-NUMBER              PIC X(12).
018300     05  PROJ-NAME                PIC X(40).
018400     05  PROJ-VOLTAGE             PIC 9(04).
018500     05  PROJ-LINE-MILES          PIC 9(04)V99.
018600     05  PROJ-TERRAIN             PIC X(01).
018700     05  PROJ-STATUS              PIC X(01).
018800*    CR0728 - MONTE CARLO PASS COUNT FOR 4100/4400/4600 BELOW.   CR0728
018900*    ZERO OR SPACES DEFAULTS TO 10,000 IN 0200-PROCESS-ONE-
019000*    PROJECT.
019100     05  PROJ-SIM-ITERATIONS      PIC 9(05).
019200     05  FILLER                   PIC X(02).
019300                                                                          
019400 FD  F-DOCUMENT                                                           
019500     RECORD CONTAINS 30 CHARACTERS.                                       
019600 01  DOC-RECORD.                                                          
019700     05  DOC-PROJ-NUMBER          PIC X(12).                              
019800     05  DOC-TYPE                 PIC X(12).                              
019900     05  DOC-COMPLETENESS         PIC 9(03).                              
020000     05  DOC-VALID-STATUS         PIC X(01).                              
020100     05  FILLER                   PIC X(02).                              
020200                                                                          
020300 FD  F-RISKFACT                                                           
020400     RECORD CONTAINS 94 CHARACTERS.                                       
020500 01  RF-RECORD.                                                           
020600     05  RF-PROJ-NUMBER           PIC X(12).                              
020700     05  RF-NAME                  PIC X(30).                              
020800     05  RF-DISTRIBUTION          PIC X(10).                              
020900     05  RF-MIN                   PIC S9(03)V9(04).                       
021000     05  RF-LIKELY                PIC S9(03)V9(04).                       
021100     05  RF-MAX                   PIC S9(03)V9(04).                       
021200     05  RF-MEAN                  PIC S9(03)V9(04).                       
021300     05  RF-STDDEV                PIC S9(03)V9(04).                       
021400     05  FILLER                   PIC X(07).                              
021500                                                                          
021600 FD  F-COSTCODE                                                           
021700     RECORD CONTAINS 116 CHARACTERS.                                      
021800 01  CCM-RECORD.                                                          
021900     05  CCM-CODE                 PIC X(12).                              
022000     05  CCM-DESCRIPTION          PIC X(40).                              
022100     05  CCM-UOM                  PIC X(04).                              
022200     05  CCM-UNIT-MATERIAL        PIC S9(13)V99.
022300     05  CCM-UNIT-LABOR           PIC S9(13)V99.
022400     05  CCM-UNIT-OTHER           PIC S9(13)V99.
022500     05  CCM-UNIT-TOTAL           PIC S9(13)V99.
022600*    CR0702 - SET BY ESTCCIMP WHEN ALL FOUR UNIT COSTS ABOVE     CR0702
022700*    CAME IN ZERO - LETS 4000-BUILD-ESTIMATE TELL A CODE
022800*    ENGINEERING NEVER PRICED FROM ONE THAT IS GENUINELY FREE.
022900     05  CCM-FALLBACK-PRICED-SW   PIC X(01).                     CR0702
023000         88  CCM-FALLBACK-PRICED  VALUE "Y".
023100         88  CCM-EXPLICIT-PRICE   VALUE "N".
023200     05  FILLER                   PIC X(01).                     CR0702
023300                                                                          
023400 FD  F-ESTIMATE                                                           
023500     RECORD CONTAINS 120 CHARACTERS.                                      
023600 01  EST-RECORD.                                                          
023700     05  EST-NUMBER               PIC X(30).                              
023800     05  EST-PROJ-NUMBER          PIC X(12).                              
023900     05  EST-AACE-CLASS           PIC 9(01).                              
024000     05  EST-ACCURACY             PIC X(05).                              
024100     05  EST-BASE-COST            PIC S9(13)V99.                          
024200     05  EST-CONTINGENCY-PCT      PIC S9(03)V99.                          
024300     05  EST-P50-COST             PIC S9(13)V99.                          
024400     05  EST-P80-COST             PIC S9(13)V99.                          
024500     05  EST-P95-COST             PIC S9(13)V99.                          
024600     05  FILLER                   PIC X(07).                              
024700                                                                          
024800 FD  F-LINEITEM                                                           
024900     RECORD CONTAINS 182 CHARACTERS.                                      
025000 01  LI-RECORD.                                                           
025100     05  LI-EST-NUMBER            PIC X(30).                              
025200     05  LI-WBS-CODE              PIC X(10).                              
025300     05  LI-PARENT-WBS            PIC X(10).                              
025400     05  LI-DESCRIPTION           PIC X(40).                              
025500     05  LI-QUANTITY              PIC S9(09)V99.                          
025600     05  LI-UOM                   PIC X(04).                              
025700     05  LI-UNIT-MATERIAL         PIC S9(13)V99.                          
025800     05  LI-UNIT-LABOR            PIC S9(13)V99.                          
025900     05  LI-UNIT-OTHER            PIC S9(13)V99.                          
026000     05  LI-UNIT-TOTAL            PIC S9(13)V99.                          
026100     05  LI-TOTAL-COST            PIC S9(13)V99.                          
026200     05  FILLER                   PIC X(02).                              
026300                                                                          
026400 FD  F-ASSUMEXC                                                           
026500     RECORD CONTAINS 143 CHARACTERS.                                      
026600 01  AX-RECORD.                                                           
026700     05  AX-EST-NUMBER            PIC X(30).                              
026800     05  AX-TYPE                  PIC X(01).                              
026900     05  AX-CATEGORY              PIC X(10).                              
027000     05  AX-TEXT                  PIC X(100).                             
027100     05  FILLER                   PIC X(02).                              
027200                                                                          
027300 FD  F-RISKOUT                                                            
027400     RECORD CONTAINS 99 CHARACTERS.                                       
027500 01  RFO-RECORD.                                                          
027600     05  RFO-PROJ-NUMBER          PIC X(12).                              
027700     05  RFO-NAME                 PIC X(30).                              
027800     05  RFO-DISTRIBUTION         PIC X(10).                              
027900     05  RFO-MIN                  PIC S9(03)V9(04).                       
028000     05  RFO-LIKELY               PIC S9(03)V9(04).                       
028100     05  RFO-MAX                  PIC S9(03)V9(04).                       
028200     05  RFO-MEAN                 PIC S9(03)V9(04).                       
028300     05  RFO-STDDEV               PIC S9(03)V9(04).                       
028400     05  RFO-SENSITIVITY          PIC S9(01)V9(04).                       
028500     05  FILLER                   PIC X(02).                              
028600                                                                          
028700 FD  F-AUDITLOG                                                           
028800     RECORD CONTAINS 135 CHARACTERS.                                      
028900 01  AUD-RECORD.                                                          
029000     05  AUD-PROJ-NUMBER          PIC X(12).                              
029100     05  AUD-EST-NUMBER           PIC X(30).                              
029200     05  AUD-ACTION               PIC X(20).                              
029300     05  AUD-AACE-CLASS           PIC 9(01).                              
029400     05  AUD-BASE-COST            PIC S9(13)V99.                          
029500     05  AUD-P50                  PIC S9(13)V99.                          
029600     05  AUD-P80                  PIC S9(13)V99.                          
029700     05  AUD-P95                  PIC S9(13)V99.                          
029800     05  AUD-CONTINGENCY-PCT      PIC S9(03)V99.                          
029900     05  AUD-LINE-COUNT           PIC 9(05).                              
030000     05  FILLER                   PIC X(02).                              
030100                                                                          
030200******************************************************************
030300 WORKING-STORAGE SECTION.
030400*    CR0751 - STANDALONE RUN COUNTERS, SHOP CONVENTION IS 77-LEVEL
030500*    FOR THESE RATHER THAN BURYING THEM IN A GROUP, SINCE THEY
030600*    ARE DUMPED TOGETHER ON THE OPERATOR CONSOLE AT 9000-WRAP-UP.
030700 77  WS-RUN-PROJECT-COUNT         PIC S9(07) COMP VALUE ZERO.
030800 77  WS-RUN-COST-LOOKUP-CALLS     PIC S9(07) COMP VALUE ZERO.
030900
031000 01  WS-FILE-STATUSES.
031100     05  WS-PROJECT-STATUS        PIC X(02) VALUE "00".                   
031200         88  PROJECT-OK                      VALUE "00".                  
031300     05  WS-DOCUMENT-STATUS       PIC X(02) VALUE "00".                   
031400         88  DOCUMENT-OK                     VALUE "00".                  
031500     05  WS-RISKFACT-STATUS       PIC X(02) VALUE "00".                   
031600         88  RISKFACT-OK                     VALUE "00".                  
031700     05  WS-COSTCODE-STATUS       PIC X(02) VALUE "00".                   
031800         88  COSTCODE-OK                     VALUE "00".                  
031900     05  WS-ESTIMATE-STATUS       PIC X(02) VALUE "00".                   
032000     05  WS-LINEITEM-STATUS       PIC X(02) VALUE "00".                   
032100     05  WS-ASSUMEXC-STATUS       PIC X(02) VALUE "00".                   
032200     05  WS-RISKOUT-STATUS        PIC X(02) VALUE "00".                   
032300     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE "00".                   
032400     05  FILLER                   PIC X(01).                              
032500                                                                          
032600 01  WS-SWITCHES.                                                         
032700     05  WS-PROJECT-EOF-SW        PIC X(01) VALUE SPACE.                  
032800         88  EOF-PROJECT                     VALUE "Y".                   
032900     05  WS-DOCUMENT-EOF-SW       PIC X(01) VALUE SPACE.                  
033000         88  EOF-DOCUMENT                    VALUE "Y".                   
033100     05  WS-RISKFACT-EOF-SW       PIC X(01) VALUE SPACE.                  
033200         88  EOF-RISKFACT                    VALUE "Y".                   
033300     05  WS-PROJECT-ERROR-SW      PIC X(01) VALUE SPACE.                  
033400         88  PROJECT-IN-ERROR                VALUE "Y".                   
033500     05  FILLER                   PIC X(01).                              
033600                                                                          
033700*    Document control-break lookahead buffer (documents file is           
033800*    sorted by project number - same technique as the old                 
033900*    3-REGIONS control break against a sorted commune file).              
034000 01  WS-DOC-BUFFER.                                                       
034100     05  WS-DOC-BUF-PROJ          PIC X(12).                              
034200     05  WS-DOC-BUF-TYPE          PIC X(12).                              
034300     05  WS-DOC-BUF-COMPLETE      PIC 9(03).                              
034400     05  WS-DOC-BUF-VALID         PIC X(01).                              
034500     05  WS-DOC-BUF-VALID-DATA    PIC X(01) VALUE SPACE.                  
034600         88  DOC-BUFFER-LOADED             VALUE "Y".                     
034700     05  FILLER                   PIC X(01).                              
034800                                                                          
034900*    Risk-factor control-break lookahead buffer, same idea.               
035000 01  WS-RF-BUFFER.                                                        
035100     05  WS-RF-BUF-PROJ           PIC X(12).                              
035200     05  WS-RF-BUF-NAME           PIC X(30).                              
035300     05  WS-RF-BUF-DIST           PIC X(10).                              
035400     05  WS-RF-BUF-MIN            PIC S9(03)V9(04).                       
035500     05  WS-RF-BUF-LIKELY         PIC S9(03)V9(04).                       
035600     05  WS-RF-BUF-MAX            PIC S9(03)V9(04).                       
035700     05  WS-RF-BUF-MEAN           PIC S9(03)V9(04).                       
035800     05  WS-RF-BUF-STDDEV         PIC S9(03)V9(04).                       
035900     05  WS-RF-BUF-VALID-DATA     PIC X(01) VALUE SPACE.                  
036000         88  RF-BUFFER-LOADED               VALUE "Y".                    
036100     05  FILLER                   PIC X(01).                              
036200                                                                          
036300*    Run / estimate-number sequencing.                                    
036400 01  WS-RUN-COUNTERS.                                                     
036500     05  WS-RUN-SEQ               PIC S9(05) COMP VALUE ZERO.             
036600     05  WS-RUN-SEQ-ED            PIC 9(05).                              
036700     05  WS-TOT-PROJECTS-OK       PIC S9(07) COMP VALUE ZERO.             
036800     05  WS-TOT-PROJECTS-ERR      PIC S9(07) COMP VALUE ZERO.             
036900     05  WS-TOT-BASE-COST         PIC S9(13)V99 VALUE ZERO.               
037000     05  WS-TOT-TARGET-COST       PIC S9(13)V99 VALUE ZERO.               
037100     05  FILLER                   PIC X(01).                              
037200                                                                          
037300*-----------------------------------------------------------------        
037400*    PROJECT-METRICS WORKING FIELDS                                       
037500*-----------------------------------------------------------------        
037600 01  WS-METRICS.                                                          
037700     05  WS-DOC-COUNT             PIC S9(05) COMP VALUE ZERO.             
037800     05  WS-DOC-QUALIFY-COUNT     PIC S9(05) COMP VALUE ZERO.             
037900     05  WS-HAS-SCOPE-SW          PIC X(01) VALUE SPACE.                  
038000         88  HAS-SCOPE-DOC                  VALUE "Y".                    
038100     05  WS-HAS-ENGR-SW           PIC X(01) VALUE SPACE.                  
038200         88  HAS-ENGR-DOC                   VALUE "Y".                    
038300     05  WS-HAS-SCHED-SW          PIC X(01) VALUE SPACE.                  
038400         88  HAS-SCHED-DOC                  VALUE "Y".                    
038500     05  WS-HAS-BID-SW            PIC X(01) VALUE SPACE.                  
038600         88  HAS-BID-DOC                    VALUE "Y".                    
038700     05  WS-COMPLETENESS-SCORE    PIC S9(03) COMP VALUE ZERO.             
038800     05  WS-MATURITY-PCT          PIC S9(03)V9(01) VALUE ZERO.            
038900     05  FILLER                   PIC X(01).                              
039000                                                                          
039100*-----------------------------------------------------------------        
039200*    AACE-CLASSIFIER WORKING FIELDS                                       
039300*-----------------------------------------------------------------        
039400 01  WS-CLASSIFIER.                                                       
039500     05  WS-WEIGHTED-SCORE        PIC S9(03)V9(02) VALUE ZERO.            
039600     05  WS-AACE-CLASS            PIC 9(01) VALUE ZERO.                   
039700     05  WS-AACE-ACCURACY         PIC X(05) VALUE SPACE.                  
039800     05  WS-MATURITY-TARGET       PIC S9(03) COMP VALUE ZERO.             
039900                                                                          
040000*    Class / accuracy table - built with the FILLER+REDEFINES             
040100*    trick so the VALUE clauses can be typed once as literals.            
040200 01  WS-CLASS-TABLE-VALUES.                                               
040300     05  FILLER PIC X(07) VALUE "1+-10% ".                                
040400     05  FILLER PIC X(07) VALUE "2+-15% ".                                
040500     05  FILLER PIC X(07) VALUE "3+-20% ".                                
040600     05  FILLER PIC X(07) VALUE "4+-30% ".                                
040700     05  FILLER PIC X(07) VALUE "5+-50% ".                                
040800 01  WS-CLASS-TABLE REDEFINES WS-CLASS-TABLE-VALUES.                      
040900     05  WS-CLASS-ENTRY OCCURS 5 TIMES.                                   
041000         10  WS-CLASS-DIGIT       PIC X(01).                              
041100         10  WS-CLASS-ACC         PIC X(06).                              
041200                                                                          
041300*-----------------------------------------------------------------        
041400*    COST-ENGINE / COST-LOOKUP WORKING FIELDS                             
041500*-----------------------------------------------------------------        
041600 01  WS-COST-ENGINE.                                                      
041700     05  WS-STRUCT-PER-MILE       PIC S9(03) COMP VALUE ZERO.             
041800     05  WS-ROW-WIDTH-FT          PIC S9(05) COMP VALUE ZERO.             
041900     05  WS-TANGENT-QTY           PIC S9(09)V99 VALUE ZERO.               
042000     05  WS-DEADEND-QTY           PIC S9(09)V99 VALUE ZERO.               
042100     05  WS-CONDUCTOR-QTY         PIC S9(09)V99 VALUE ZERO.               
042200     05  WS-FOUNDATION-QTY        PIC S9(09)V99 VALUE ZERO.               
042300     05  WS-CLEARING-QTY          PIC S9(09)V99 VALUE ZERO.               
042400     05  WS-TERRAIN-FACTOR        PIC S9(01)V9(04) VALUE ZERO.            
042500     05  WS-VOLTAGE-FACTOR        PIC S9(01)V9(04) VALUE ZERO.            
042600     05  WS-ADJ-FACTOR            PIC S9(01)V9(04) VALUE ZERO.            
042700     05  WS-BASE-COST             PIC S9(13)V99 VALUE ZERO.               
042800     05  FILLER                   PIC X(01).                              
042900                                                                          
043000*    Default per-code material/labor/other table (COST-ENGINE             
043100*    "Unit-cost table") - literals typed once, OCCURS view below.         
043200 01  WS-DEFAULT-CC-VALUES.
043300*    CR0751 - "10-100" (TANGENT STRUCTURES) DROPPED OUT OF THIS
043400*    TABLE - 3510-TOWER-BY-VOLTAGE PRICES IT FROM THE MASTER OR
043500*    THE PARAMETRIC FORMULA NOW, NEVER FROM A FLAT LITERAL.        CR0751
043600     05  FILLER PIC X(12) VALUE "10-200      ".
043700     05  FILLER PIC S9(07)V99 VALUE +0002200000.
043800     05  FILLER PIC S9(07)V99 VALUE +0001200000.
043900     05  FILLER PIC S9(07)V99 VALUE +0000300000.
044000     05  FILLER PIC X(12) VALUE "10-300      ".
044100     05  FILLER PIC S9(07)V99 VALUE +0000300000.
044200     05  FILLER PIC S9(07)V99 VALUE +0000400000.
044300     05  FILLER PIC S9(07)V99 VALUE +0000050000.
044400     05  FILLER PIC X(12) VALUE "20-100      ".
044500     05  FILLER PIC S9(07)V99 VALUE +0000000150.
044600     05  FILLER PIC S9(07)V99 VALUE +0000000075.
044700     05  FILLER PIC S9(07)V99 VALUE +0000000025.
044800     05  FILLER PIC X(12) VALUE "30-100      ".
044900     05  FILLER PIC S9(07)V99 VALUE +0000050000.
045000     05  FILLER PIC S9(07)V99 VALUE +0000100000.
045100     05  FILLER PIC S9(07)V99 VALUE +0000020000.
045200 01  WS-DEFAULT-CC-TABLE REDEFINES WS-DEFAULT-CC-VALUES.
045300     05  WS-DCC-ENTRY OCCURS 4 TIMES.
045400         10  WS-DCC-CODE          PIC X(12).
045500         10  WS-DCC-MAT           PIC S9(07)V99.
045600         10  WS-DCC-LAB           PIC S9(07)V99.
045700         10  WS-DCC-OTH           PIC S9(07)V99.
045800
045900*    Parent WBS description table for the CBS build.                      
046000 01  WS-PARENT-DESC-VALUES.                                               
046100     05  FILLER PIC X(02) VALUE "10".                                     
046200     05  FILLER PIC X(30) VALUE "TRANSMISSION STRUCTURES      ".          
046300     05  FILLER PIC X(02) VALUE "20".                                     
046400     05  FILLER PIC X(30) VALUE "CONDUCTOR & HARDWARE         ".          
046500     05  FILLER PIC X(02) VALUE "30".                                     
046600     05  FILLER PIC X(30) VALUE "RIGHT-OF-WAY & SITE WORK     ".          
046700     05  FILLER PIC X(02) VALUE "40".                                     
046800     05  FILLER PIC X(30) VALUE "SUBSTATION EQUIPMENT         ".          
046900     05  FILLER PIC X(02) VALUE "50".                                     
047000     05  FILLER PIC X(30) VALUE "PROTECTION & CONTROL         ".          
047100     05  FILLER PIC X(02) VALUE "99".                                     
047200     05  FILLER PIC X(30) VALUE "MISCELLANEOUS                ".          
047300 01  WS-PARENT-DESC-TABLE REDEFINES WS-PARENT-DESC-VALUES.
047400     05  WS-PD-ENTRY OCCURS 6 TIMES.
047500         10  WS-PD-PREFIX         PIC X(02).
047600         10  WS-PD-DESC           PIC X(30).
047700*    CR0751 - TABLE SAT UNREAD SINCE IT WAS ADDED (SAME DEFECT
047800*    CR0702 ALREADY FIXED ONCE ON THE COST-CODE SIDE).  3305
047900*    BELOW NOW DRIVES THE PARENT-ROW DESCRIPTION OFF IT.           CR0751
048000 01  WS-PD-WORK.
048100     05  WS-PD-IX                 PIC S9(02) COMP VALUE ZERO.
048200     05  WS-PD-LOOKUP-DESC        PIC X(30) VALUE SPACE.
048300
048400*    Cost code master loaded into memory - SEARCH ALL (binary             
048500*    search) is used against it per the shop's file layout note           
048600*    that keyed access to COSTCODE is simulated with a table.             
048700 01  WS-CC-COUNTERS.                                                      
048800     05  WS-CC-COUNT              PIC S9(05) COMP VALUE ZERO.             
048900     05  WS-CC-MAX                PIC S9(05) COMP VALUE 900.              
049000     05  FILLER                   PIC X(01).                              
049100 01  WS-CC-TABLE.                                                         
049200     05  WS-CC-ENTRY OCCURS 900 TIMES                                     
049300             ASCENDING KEY IS WS-CC-T-CODE                                
049400             INDEXED BY WS-CC-IX.                                         
049500         10  WS-CC-T-CODE         PIC X(12).                              
049600         10  WS-CC-T-DESC         PIC X(40).                              
049700         10  WS-CC-T-UOM          PIC X(04).                              
049800         10  WS-CC-T-MAT          PIC S9(13)V99.
049900         10  WS-CC-T-LAB          PIC S9(13)V99.
050000         10  WS-CC-T-OTH          PIC S9(13)V99.
050100         10  WS-CC-T-TOT          PIC S9(13)V99.
050200         10  WS-CC-T-FALLBACK-SW  PIC X(01).                     CR0702
050300             88  CC-T-FALLBACK-PRICED  VALUE "Y".
050400             88  CC-T-EXPLICIT-PRICE   VALUE "N".
050500     05  FILLER                   PIC X(01).
050600                                                                          
050700*    A binary-search key work area, redefined over the incoming           
050800*    master record so a sort utility could re-key the file                
050900*    without touching this program (left from an earlier cost             
051000*    code table expansion).                                               
051100 01  WS-CC-SORT-KEY-VIEW REDEFINES WS-CC-COUNTERS.                        
051200     05  FILLER                   PIC X(05).                              
051300                                                                          
051400 01  WS-COST-LOOKUP-RESULT.                                               
051500     05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE SPACE.                  
051600         88  LOOKUP-FOUND                   VALUE "Y".                    
051700     05  WS-LOOKUP-MAT            PIC S9(13)V99 VALUE ZERO.               
051800     05  WS-LOOKUP-LAB            PIC S9(13)V99 VALUE ZERO.               
051900     05  WS-LOOKUP-OTH            PIC S9(13)V99 VALUE ZERO.               
052000     05  WS-LOOKUP-TOT            PIC S9(13)V99 VALUE ZERO.               
052100     05  WS-LOOKUP-CODE           PIC X(12) VALUE SPACE.
052200*    CR0751 - LOOKUP-CODE GREW FROM X(10) SO THE TANGENT-TOWER
052300*    CODE (26.01.01.345 AND SIMILAR) FITS WITHOUT TRUNCATING.     CR0751
052400     05  WS-LOOKUP-DESC           PIC X(40) VALUE SPACE.
052500*    CR0751 - CHILD ROW DESCRIPTION, CARRIED IN SO 3540 CAN        CR0751
052600*    RUN THE DESCRIPTION-KEYWORD FALLBACK WHEN NO CODE MATCHES.
052700     05  WS-LOOKUP-DESC-UPPER     PIC X(40) VALUE SPACE.
052800     05  WS-KEYWORD-TALLY         PIC S9(03) COMP VALUE ZERO.
052900     05  WS-TOWER-VOLT-WK         PIC S9(05) COMP VALUE ZERO.
053000     05  FILLER                   PIC X(01).
053100                                                                          
053200*    CBS child rows for the current project - fixed 5-code shape          
053300*    (tangent/dead-end/foundation/conductor/clearing), built in           
053400*    ascending WBS-code order so the parent groups fall out               
053500*    without a generic sort.                                              
053600 01  WS-CHILD-TABLE.                                                      
053700     05  WS-CHILD-ENTRY OCCURS 5 TIMES.                                   
053800         10  WS-CHILD-PREFIX      PIC X(02).                              
053900         10  WS-CHILD-CODE        PIC X(10).                              
054000         10  WS-CHILD-DESC        PIC X(40).                              
054100         10  WS-CHILD-QTY         PIC S9(09)V99.                          
054200         10  WS-CHILD-UOM         PIC X(04).                              
054300         10  WS-CHILD-MAT         PIC S9(13)V99.                          
054400         10  WS-CHILD-LAB         PIC S9(13)V99.                          
054500         10  WS-CHILD-OTH         PIC S9(13)V99.                          
054600         10  WS-CHILD-TOT         PIC S9(13)V99.                          
054700         10  WS-CHILD-EXT         PIC S9(13)V99.                          
054800     05  FILLER                   PIC X(01).                              
054900 01  WS-CHILD-COUNT               PIC S9(03) COMP VALUE ZERO.             
055000                                                                          
055100 01  WS-PARENT-TABLE.                                                     
055200     05  WS-PARENT-ENTRY OCCURS 6 TIMES.                                  
055300         10  WS-PARENT-PREFIX     PIC X(02).                              
055400         10  WS-PARENT-DESC       PIC X(30).                              
055500         10  WS-PARENT-TOT        PIC S9(13)V99.                          
055600     05  FILLER                   PIC X(01).                              
055700 01  WS-PARENT-COUNT              PIC S9(03) COMP VALUE ZERO.             
055800                                                                          
055900*-----------------------------------------------------------------        
056000*    RISK-ANALYZER WORKING FIELDS                                         
056100*-----------------------------------------------------------------        
056200 01  WS-RISK-CONTROLS.                                                    
056300     05  WS-SIM-COUNT             PIC S9(05) COMP VALUE 10000.      CR0728
056400     05  WS-SIM-IX                PIC S9(05) COMP VALUE ZERO.             
056500     05  WS-RF-COUNT              PIC S9(03) COMP VALUE ZERO.             
056600     05  WS-RF-MAX                PIC S9(03) COMP VALUE 20.               
056700     05  WS-RF-IX                 PIC S9(03) COMP VALUE ZERO.             
056800     05  WS-RANDOM-SEED           PIC S9(09) COMP VALUE 48271.            
056900     05  WS-RANDOM-PRODUCT        PIC S9(18) COMP VALUE ZERO.             
057000     05  WS-RANDOM-MODULUS        PIC S9(09) COMP                         
057100                                   VALUE 2147483647.                      
057200     05  WS-RANDOM-MULTIPLIER     PIC S9(09) COMP VALUE 16807.            
057300     05  WS-UNIFORM-U             PIC S9(01)V9(09) VALUE ZERO.            
057400     05  FILLER                   PIC X(01).                              
057500                                                                          
057600 01  WS-RF-TABLE.                                                         
057700     05  WS-RF-ENTRY OCCURS 20 TIMES.                                     
057800         10  WS-RF-T-NAME         PIC X(30).                              
057900         10  WS-RF-T-DIST         PIC X(10).                              
058000         10  WS-RF-T-MIN          PIC S9(03)V9(04).                       
058100         10  WS-RF-T-LIKELY       PIC S9(03)V9(04).                       
058200         10  WS-RF-T-MAX          PIC S9(03)V9(04).                       
058300         10  WS-RF-T-MEAN         PIC S9(03)V9(04).                       
058400         10  WS-RF-T-STDDEV       PIC S9(03)V9(04).                       
058500         10  WS-RF-T-VALID-SW     PIC X(01).                              
058600             88  WS-RF-T-VALID              VALUE "Y".                    
058700         10  WS-RF-T-SENS         PIC S9(01)V9(04).                       
058800     05  FILLER                   PIC X(01).                              
058900                                                                          
059000*    Simulated total cost per iteration, and per-factor sampled           
059100*    fractional impact per iteration (used for sensitivity).              
059200 01  WS-SIM-TOTAL-TABLE.                                                  
059300     05  WS-SIM-TOTAL OCCURS 10000 TIMES PIC S9(13)V99.             CR0728
059400     05  FILLER                   PIC X(01).                              
059500 01  WS-FACTOR-SAMPLE-TABLE.                                              
059600     05  WS-FS-BY-FACTOR OCCURS 20 TIMES.                                 
059700         10  WS-FS-SAMPLE OCCURS 10000 TIMES PIC S9(03)V9(04).      CR0728
059800     05  FILLER                   PIC X(01).                              
059900                                                                          
060000*    CR0392 - correlation work area for 4600-COMPUTE-SENSITIVITY. CR0392
060100*    Original rank-table approach was pulled back to a raw-value
060200*    Pearson calc when the second ranking pass didn't fit the
060300*    window (see change log) - CR0742 below finishes what CR0392  CR0742
060400*    started.  Fields widened to hold rank magnitudes, not just
060500*    dollar-sample magnitudes.                                    CR0742
060600 01  WS-CORR-WORK.
060700     05  WS-CORR-SUM-X            PIC S9(09)V9(04) VALUE ZERO.
060800     05  WS-CORR-FACTOR-MEAN      PIC S9(05)V9(04) VALUE ZERO.    CR0742
060900     05  WS-CORR-SUM-XX           PIC S9(13)V9(04) VALUE ZERO.    CR0742
061000     05  WS-CORR-COVAR-SUM        PIC S9(13)V9(04) VALUE ZERO.
061100     05  WS-CORR-X-DEV            PIC S9(05)V9(04) VALUE ZERO.    CR0742
061200     05  WS-CORR-Y-DEV            PIC S9(13)V99    VALUE ZERO.
061300     05  WS-CORR-FACTOR-STDDEV    PIC S9(09)V9(06) VALUE ZERO.
061400     05  WS-CORR-RESULT           PIC S9(01)V9(04) VALUE ZERO.
061500
061600*    Old debug console-dump view of the correlation work area,
061700*    kept lined up for the operator console per the CR0392 note.  CR0392
061800 01  WS-CORR-DEBUG-VIEW REDEFINES WS-CORR-WORK.
061900     05  FILLER                   PIC X(30).
062000     05  FILLER                   PIC X(15).
062100
062200*    CR0742 - rank-transform work areas for the Spearman fix.     CR0742
062300*    WS-RANK-WORK-TABLE is loaded by the caller (value + its
062400*    original subscript), sorted and tie-averaged by 4620 below,
062500*    then scattered back out to WS-RANK-OF-TABLE by origin.  The
062600*    total-cost series is only ever ranked once, up front in
062700*    4600, into the permanent WS-TOTAL-RANK-TABLE; each factor's
062800*    sampled series is ranked fresh, per factor, into the same
062900*    reusable WS-RANK-OF-TABLE.
063000 01  WS-RANK-WORK-TABLE.
063100     05  WS-RANK-WORK-ENTRY OCCURS 10000 TIMES.                   CR0742
063200         10  WS-RANK-WK-VALUE     PIC S9(13)V9(04).
063300         10  WS-RANK-WK-ORIGIN    PIC S9(05) COMP.
063400     05  FILLER                   PIC X(01).
063500
063600 01  WS-RANK-OF-TABLE.
063700     05  WS-RANK-OF OCCURS 10000 TIMES PIC S9(05)V99.             CR0742
063800     05  FILLER                   PIC X(01).
063900
064000 01  WS-TOTAL-RANK-TABLE.
064100     05  WS-TOTAL-RANK OCCURS 10000 TIMES PIC S9(05)V99.          CR0742
064200     05  FILLER                   PIC X(01).
064300
064400 01  WS-RANK-MISC.
064500     05  WS-RANK-IX               PIC S9(05) COMP VALUE ZERO.
064600     05  WS-RANK-JX               PIC S9(05) COMP VALUE ZERO.
064700     05  WS-RANK-KX               PIC S9(05) COMP VALUE ZERO.
064800     05  WS-RANK-OF-IX            PIC S9(05) COMP VALUE ZERO.
064900     05  WS-RANK-RUN-START        PIC S9(05) COMP VALUE ZERO.
065000     05  WS-RANK-SWAP-VALUE       PIC S9(13)V9(04) VALUE ZERO.
065100     05  WS-RANK-SWAP-ORIGIN      PIC S9(05) COMP VALUE ZERO.
065200     05  WS-RANK-TIE-SUM          PIC S9(09)V99    VALUE ZERO.
065300     05  WS-RANK-TIE-AVG          PIC S9(05)V99    VALUE ZERO.
065400     05  FILLER                   PIC X(01).
065500
065600*    Debug console view of the rank-misc scratch area, same house
065700*    habit as the SQRT/correlation debug views above it.          CR0742
065800 01  WS-RANK-MISC-DEBUG-VIEW REDEFINES WS-RANK-MISC.
065900     05  FILLER                   PIC X(15).
066000     05  FILLER                   PIC X(16).
066100
066200*    CR0742 - total-cost rank series is fixed for the whole       CR0742
066300*    project (it does not vary by factor), so its mean/std-dev
066400*    is worked out once in 4600 below instead of once per factor
066500*    the way 4300 works out the dollar mean/std-dev once per
066600*    project.
066700 01  WS-TOTAL-RANK-STATS.
066800     05  WS-TOTAL-RANK-SUM        PIC S9(09)V99    VALUE ZERO.
066900     05  WS-TOTAL-RANK-MEAN       PIC S9(05)V99    VALUE ZERO.
067000     05  WS-TOTAL-RANK-DEV        PIC S9(05)V99    VALUE ZERO.
067100     05  WS-TOTAL-RANK-SUM-SQ     PIC S9(13)V9(04) VALUE ZERO.
067200     05  WS-TOTAL-RANK-STDDEV     PIC S9(05)V9(06) VALUE ZERO.
067300     05  FILLER                   PIC X(01).
067400
067500 01  WS-RISK-RESULTS.                                                     
067600     05  WS-SIM-MEAN              PIC S9(13)V99 VALUE ZERO.               
067700     05  WS-SIM-STDDEV            PIC S9(13)V99 VALUE ZERO.               
067800     05  WS-SIM-MIN               PIC S9(13)V99 VALUE ZERO.               
067900     05  WS-SIM-MAX               PIC S9(13)V99 VALUE ZERO.               
068000     05  WS-P50-COST              PIC S9(13)V99 VALUE ZERO.               
068100     05  WS-P80-COST              PIC S9(13)V99 VALUE ZERO.               
068200     05  WS-P95-COST              PIC S9(13)V99 VALUE ZERO.               
068300     05  WS-CONTINGENCY-PCT       PIC S9(03)V99 VALUE ZERO.               
068400     05  WS-TARGET-CONFIDENCE     PIC S9(01)V99 VALUE .80.                
068500     05  FILLER                   PIC X(01).                              
068600                                                                          
068700*    Working accumulators for the mean/std-dev pass.                      
068800 01  WS-STAT-ACCUM.                                                       
068900     05  WS-SUM-COST              PIC S9(16)V99 VALUE ZERO.               
069000     05  WS-SUM-SQ-DEV            PIC S9(18)V99 VALUE ZERO.               
069100     05  FILLER                   PIC X(01).                              
069200                                                                          
069300*-----------------------------------------------------------------        
069400*    HAND-ROLLED MATH ROUTINES - NO INTRINSIC FUNCTIONS                   
069500*-----------------------------------------------------------------        
069600 01  WS-MATH-WORK.                                                        
069700     05  WS-SQRT-INPUT            PIC S9(09)V9(06) VALUE ZERO.            
069800     05  WS-SQRT-RESULT           PIC S9(09)V9(06) VALUE ZERO.            
069900     05  WS-SQRT-GUESS            PIC S9(09)V9(06) VALUE ZERO.            
070000     05  WS-SQRT-ITER             PIC S9(02) COMP VALUE ZERO.             
070100     05  WS-LN-INPUT              PIC S9(09)V9(06) VALUE ZERO.            
070200     05  WS-LN-RESULT             PIC S9(09)V9(06) VALUE ZERO.            
070300     05  WS-LN-REDUCED            PIC S9(09)V9(06) VALUE ZERO.            
070400     05  WS-LN-POWER-OF-2         PIC S9(04) COMP VALUE ZERO.             
070500     05  WS-LN-Y                  PIC S9(09)V9(06) VALUE ZERO.            
070600     05  WS-LN-Y-POWER            PIC S9(09)V9(06) VALUE ZERO.            
070700     05  WS-LN-TERM               PIC S9(09)V9(06) VALUE ZERO.            
070800     05  WS-LN-ODD                PIC S9(02) COMP VALUE ZERO.             
070900     05  WS-EXP-INPUT             PIC S9(09)V9(06) VALUE ZERO.            
071000     05  WS-EXP-RESULT            PIC S9(09)V9(06) VALUE ZERO.            
071100     05  WS-EXP-REDUCED           PIC S9(09)V9(06) VALUE ZERO.            
071200     05  WS-EXP-POWER-OF-2        PIC S9(04) COMP VALUE ZERO.             
071300     05  WS-EXP-TERM              PIC S9(09)V9(06) VALUE ZERO.            
071400     05  WS-EXP-N                 PIC S9(05) COMP VALUE ZERO.       CR0715
071500     05  WS-NORM-P                PIC S9(01)V9(09) VALUE ZERO.            
071600     05  WS-NORM-Z                PIC S9(03)V9(06) VALUE ZERO.            
071700     05  WS-NORM-T                PIC S9(03)V9(06) VALUE ZERO.            
071800     05  WS-NORM-SIGN             PIC S9(01) COMP VALUE 1.                
071900                                                                          
072000*    Legacy view of the SQRT work area from before CR0210 added   CR0210  
072100*    LN/EXP - the debug trace paragraph still expects the                 
072200*    original three-field layout, so it stays redefined here.             
072300     05  FILLER                   PIC X(01).                              
072400 01  WS-MATH-DEBUG-VIEW REDEFINES WS-MATH-WORK.                           
072500     05  WS-MDV-SQRT-INPUT        PIC X(15).                              
072600     05  WS-MDV-SQRT-RESULT       PIC X(15).                              
072700     05  WS-MDV-SQRT-GUESS        PIC X(15).                              
072800     05  FILLER                   PIC X(03).                              
072900                                                                          
073000*-----------------------------------------------------------------
073100*    TEXT-VALIDATOR WORKING FIELDS
073200*-----------------------------------------------------------------
073300 01  WS-TEXT-VALIDATOR.
073400     05  WS-TEXT-LEN              PIC S9(03) COMP VALUE ZERO.
073500     05  WS-TEXT-WORD-COUNT       PIC S9(03) COMP VALUE ZERO.
073600     05  WS-TEXT-IX               PIC S9(03) COMP VALUE ZERO.
073700     05  WS-TEXT-PREV-SPACE-SW    PIC X(01) VALUE "Y".
073800     05  WS-TEXT-VALID-SW         PIC X(01) VALUE "Y".
073900         88  TEXT-IS-VALID                  VALUE "Y".
074000     05  WS-TEXT-UPPER            PIC X(100).
074100     05  WS-TEXT-UPPER-2          PIC X(100).
074200     05  WS-TEXT-XXX-RUN          PIC S9(02) COMP VALUE ZERO.
074300*    CR0751 - TALLY AREA FOR THE 5050 MARKER/PHRASE SCAN BELOW -   CR0751
074400*    ONE FIELD, REUSED FOR EACH INSPECT TALLYING CALL IN TURN.     CR0751
074500     05  WS-TEXT-TALLY            PIC S9(03) COMP VALUE ZERO.      CR0751
074600     05  WS-TEXT-MARKER-SW        PIC X(01) VALUE "N".             CR0751
074700         88  TEXT-HAS-MARKER                VALUE "Y".             CR0751
074800     05  FILLER                   PIC X(01).
074900                                                                          
075000*    Texts already written for the current estimate, used for             
075100*    the case-insensitive de-dup rule (first occurrence kept).            
075200 01  WS-WRITTEN-TEXT-COUNT        PIC S9(03) COMP VALUE ZERO.             
075300 01  WS-WRITTEN-TEXT-MAX          PIC S9(03) COMP VALUE 40.               
075400 01  WS-WRITTEN-TEXT-TABLE.                                               
075500     05  WS-WRITTEN-TEXT OCCURS 40 TIMES PIC X(100).                      
075600     05  FILLER                   PIC X(01).                              
075700                                                                          
075800 01  WS-CANDIDATE-TEXT            PIC X(100).                             
075900 01  WS-CANDIDATE-TYPE            PIC X(01).                              
076000 01  WS-DUP-FOUND-SW              PIC X(01) VALUE SPACE.                  
076100     88  TEXT-IS-DUPLICATE                  VALUE "Y".                    
076200                                                                          
076300*-----------------------------------------------------------------        
076400*    STANDARD ASSUMPTION / EXCLUSION TEXT BY CLASS (CR0588)       CR0588  
076500*-----------------------------------------------------------------        
076600 01  WS-STD-ASSUMPTIONS.                                                  
076700     05  FILLER PIC X(100) VALUE                                          
076800       "COST BASIS REFLECTS CURRENT-YEAR UNIT PRICING WITH NO             
076900-      "ESCALATION APPLIED BEYOND THE ESTIMATE DATE.  ".                  
077000     05  FILLER PIC X(100) VALUE                                          
077100       "ROUTE AND STRUCTURE SPACING ARE PARAMETRIC AVERAGES FOR           
077200-      "THE STATED TERRAIN CLASS, NOT A SURVEY.     ".                    
077300     05  FILLER PIC X(100) VALUE                                          
077400       "PERMITTING AND EASEMENT ACQUISITION ARE ASSUMED TO PROCEED        
077500-      "WITHOUT MATERIAL SCHEDULE DELAY.         ".                       
077600 01  WS-STD-ASSUMPTION-TABLE REDEFINES WS-STD-ASSUMPTIONS.                
077700     05  WS-STD-ASSUMPTION-TEXT OCCURS 3 TIMES PIC X(100).                
077800                                                                          
077900 01  WS-STD-EXCLUSIONS.                                                   
078000     05  FILLER PIC X(100) VALUE                                          
078100       "SUBSTATION TERMINATION EQUIPMENT AND PROTECTIVE RELAYING          
078200-      "ARE EXCLUDED FROM THIS COST.               ".                     
078300     05  FILLER PIC X(100) VALUE                                          
078400       "ENVIRONMENTAL AND CULTURAL RESOURCE SURVEYS ARE EXCLUDED          
078500-      "FROM THIS ESTIMATE.                        ".                     
078600     05  FILLER PIC X(100) VALUE                                          
078700       "OWNER FURNISHED MATERIAL AND STARTUP/COMMISSIONING                
078800-      "SERVICES ARE EXCLUDED FROM THE BASE COST.        ".               
078900 01  WS-STD-EXCLUSION-TABLE REDEFINES WS-STD-EXCLUSIONS.                  
079000     05  WS-STD-EXCLUSION-TEXT OCCURS 3 TIMES PIC X(100).                 
079100                                                                          
079200*-----------------------------------------------------------------        
079300*    JUSTIFICATION / RECOMMENDATION TEXT BUILD AREAS                      
079400*-----------------------------------------------------------------        
079500 01  WS-JTEXT                     PIC X(100).                             
079600 01  WS-JTEXT-NUM-ED              PIC ZZ9.                                
079700 01  WS-PHASE-NAME-LEN            PIC S9(02) COMP VALUE ZERO.             
079800 01  WS-DELIV-LIST                PIC X(60) VALUE SPACE.                  
079900 01  WS-DELIV-LIST-PTR            PIC S9(03) COMP VALUE 1.                
080000 01  WS-MISSING-LIST              PIC X(60) VALUE SPACE.                  
080100 01  WS-MISSING-LIST-PTR          PIC S9(03) COMP VALUE 1.                
080200                                                                          
080300*-----------------------------------------------------------------        
080400*    NARRATIVE                                                            
080500*-----------------------------------------------------------------        
080600 01  WS-NARRATIVE-TEXT            PIC X(100).                             
080700 01  WS-NARRATIVE-VALID-SW        PIC X(01) VALUE SPACE.                  
080800                                                                          
080900*-----------------------------------------------------------------        
081000*    EDIT / DISPLAY FIELDS                                                
081100*-----------------------------------------------------------------        
081200 01  WS-EDIT-FIELDS.                                                      
081300     05  WS-BASE-COST-ED          PIC $$$,$$$,$$9.99.                     
081400     05  WS-CLASS-ED              PIC 9.                                  
081500                                                                          
081600******************************************************************        
081700 PROCEDURE DIVISION.                                                      
081800                                                                          
081900*    ONE ESTIMATE PER PROJECT READ - SEE 0200 FOR THE STEPS A
082000*    SINGLE PROJECT GOES THROUGH BEFORE IT IS WRITTEN OUT.
082100 0000-MAINLINE.
082200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
082300     PERFORM 0200-PROCESS-ONE-PROJECT THRU 0200-EXIT
082400         UNTIL EOF-PROJECT.
082500     PERFORM 0900-TERMINATE THRU 0900-EXIT.
082600     STOP RUN.                                                          
082700                                                                          
082800******************************************************************        
082900*    0100- INITIALIZATION                                                 
083000******************************************************************        
083100 0100-INITIALIZE.                                                         
083200     OPEN INPUT F-PROJECT F-DOCUMENT F-RISKFACT F-COSTCODE.               
083300     OPEN OUTPUT F-ESTIMATE F-LINEITEM F-ASSUMEXC F-RISKOUT               
083400                 F-AUDITLOG.                                              
083500     IF NOT PROJECT-OK OR NOT DOCUMENT-OK OR NOT RISKFACT-OK              
083600         DISPLAY "ESTGEN - ERROR OPENING INPUT FILES"                     
083700         STOP RUN                                                         
083800     END-IF.                                                              
083900     PERFORM 0110-LOAD-COST-CODE-TABLE THRU 0110-EXIT.                    
084000     PERFORM 0900-READ-PROJECT THRU 0900-READ-PROJECT-EXIT.               
084100     PERFORM 0900-READ-DOCUMENT THRU 0900-READ-DOCUMENT-EXIT.             
084200     PERFORM 0900-READ-RISKFACT THRU 0900-READ-RISKFACT-EXIT.             
084300 0100-EXIT.                                                               
084400     EXIT.                                                                
084500
084600*    LOADS THE ENTIRE COSTCODE MASTER INTO WS-CC-TABLE ONCE AT
084700*    START OF RUN SO 3505 CAN SEARCH IT IN MEMORY FOR EVERY
084800*    CHILD ROW OF EVERY PROJECT RATHER THAN RE-READING THE FILE.
084900 0110-LOAD-COST-CODE-TABLE.                                             
085000     SET WS-CC-IX TO 1.                                                   
085100 0110-LOAD-LOOP.                                                          
085200     READ F-COSTCODE                                                      
085300         AT END                                                           
085400             GO TO 0110-EXIT                                              
085500     END-READ.                                                            
085600     IF WS-CC-COUNT < WS-CC-MAX                                           
085700         ADD 1 TO WS-CC-COUNT                                             
085800         SET WS-CC-IX TO WS-CC-COUNT                                      
085900         MOVE CCM-CODE          TO WS-CC-T-CODE(WS-CC-IX)                 
086000         MOVE CCM-DESCRIPTION   TO WS-CC-T-DESC(WS-CC-IX)                 
086100         MOVE CCM-UOM           TO WS-CC-T-UOM(WS-CC-IX)                  
086200         MOVE CCM-UNIT-MATERIAL TO WS-CC-T-MAT(WS-CC-IX)                  
086300         MOVE CCM-UNIT-LABOR    TO WS-CC-T-LAB(WS-CC-IX)                  
086400         MOVE CCM-UNIT-OTHER    TO WS-CC-T-OTH(WS-CC-IX)                  
086500         MOVE CCM-UNIT-TOTAL    TO WS-CC-T-TOT(WS-CC-IX)                  
086600         MOVE CCM-FALLBACK-PRICED-SW                             CR0702
086700             TO WS-CC-T-FALLBACK-SW(WS-CC-IX)
086800     END-IF.                                                              
086900     GO TO 0110-LOAD-LOOP.                                                
087000 0110-EXIT.                                                               
087100     EXIT.                                                                
087200                                                                          
087300******************************************************************        
087400*    0200- PER-PROJECT DRIVER  (unit ESTIMATE-GENERATOR)                  
087500******************************************************************        
087600 0200-PROCESS-ONE-PROJECT.
087700     ADD 1 TO WS-RUN-PROJECT-COUNT.                              CR0751
087800*    CR0728 - SIMULATION PASS COUNT COMES FROM THE PROJECT       CR0728
087900*    RECORD NOW; BLANK/ZERO STILL MEANS THE DEPARTMENT-STANDARD
088000*    10,000 PASSES.
088100     IF PROJ-SIM-ITERATIONS = ZERO
088200         MOVE 10000 TO WS-SIM-COUNT
088300     ELSE
088400         MOVE PROJ-SIM-ITERATIONS TO WS-SIM-COUNT
088500     END-IF.
088600     MOVE SPACE TO WS-PROJECT-ERROR-SW.
088700     PERFORM 1000-GATHER-DOCUMENTS THRU 1000-EXIT.
088800     PERFORM 1100-DERIVE-METRICS THRU 1100-EXIT.                          
088900     PERFORM 2000-CLASSIFY-PROJECT THRU 2000-EXIT.                        
089000     IF NOT PROJECT-IN-ERROR                                              
089100         PERFORM 3000-BUILD-COST-STRUCTURE THRU 3000-EXIT                 
089200     END-IF.                                                              
089300     IF NOT PROJECT-IN-ERROR                                              
089400         PERFORM 4000-GATHER-RISK-FACTORS THRU 4000-EXIT                  
089500         PERFORM 4100-RUN-SIMULATION THRU 4100-EXIT                       
089600     END-IF.                                                              
089700     IF NOT PROJECT-IN-ERROR                                              
089800         PERFORM 6000-ASSEMBLE-ESTIMATE THRU 6000-EXIT                    
089900         ADD 1 TO WS-TOT-PROJECTS-OK                                      
090000         ADD WS-BASE-COST TO WS-TOT-BASE-COST                             
090100         ADD WS-P80-COST TO WS-TOT-TARGET-COST                            
090200     ELSE                                                                 
090300         ADD 1 TO WS-TOT-PROJECTS-ERR                                     
090400         DISPLAY "ESTGEN - PROJECT IN ERROR, NOT ESTIMATED: "             
090500                 PROJ-NUMBER                                              
090600     END-IF.                                                              
090700     PERFORM 0900-READ-PROJECT THRU 0900-READ-PROJECT-EXIT.               
090800 0200-EXIT.                                                               
090900     EXIT.                                                                
091000                                                                          
091100******************************************************************        
091200*    1000- PROJECT-METRICS - GATHER DOCUMENTS FOR THIS PROJECT            
091300*    (control break on DOCUMENT, sorted by project number)                
091400******************************************************************        
091500 1000-GATHER-DOCUMENTS.                                                   
091600     MOVE ZERO  TO WS-DOC-COUNT WS-DOC-QUALIFY-COUNT.                     
091700     MOVE SPACE TO WS-HAS-SCOPE-SW WS-HAS-ENGR-SW                         
091800                   WS-HAS-SCHED-SW WS-HAS-BID-SW.                         
091900 1000-DOC-LOOP.                                                           
092000     IF EOF-DOCUMENT OR WS-DOC-BUF-PROJ NOT = PROJ-NUMBER                 
092100         GO TO 1000-EXIT                                                  
092200     END-IF.                                                              
092300     IF NOT DOC-BUFFER-LOADED                                             
092400         GO TO 1000-EXIT                                                  
092500     END-IF.                                                              
092600     ADD 1 TO WS-DOC-COUNT.                                               
092700     IF WS-DOC-BUF-COMPLETE >= 70                                         
092800         ADD 1 TO WS-DOC-QUALIFY-COUNT                                    
092900     END-IF.                                                              
093000     EVALUATE WS-DOC-BUF-TYPE                                             
093100         WHEN "SCOPE"                                                     
093200             SET HAS-SCOPE-DOC TO TRUE                                    
093300         WHEN "ENGINEERING"                                               
093400             SET HAS-ENGR-DOC TO TRUE                                     
093500         WHEN "SCHEDULE"                                                  
093600             SET HAS-SCHED-DOC TO TRUE                                    
093700         WHEN "BID"                                                       
093800             SET HAS-BID-DOC TO TRUE                                      
093900     END-EVALUATE.                                                        
094000     PERFORM 0900-READ-DOCUMENT THRU 0900-READ-DOCUMENT-EXIT.             
094100     GO TO 1000-DOC-LOOP.                                                 
094200 1000-EXIT.                                                               
094300     EXIT.                                                                
094400
094500*    TWO DERIVED NUMBERS THAT FEED THE AACE CLASSIFICATION IN
094600*    2000 BELOW - DOCUMENT COMPLETENESS (QUALIFYING DOCS OVER
094700*    TOTAL DOCS GATHERED) AND A MATURITY PERCENT KEYED OFF
094800*    WHICH DOCUMENT TYPES ARE ON HAND.
094900 1100-DERIVE-METRICS.                                                  
095000     IF WS-DOC-COUNT = ZERO                                               
095100         MOVE ZERO TO WS-COMPLETENESS-SCORE                               
095200     ELSE                                                                 
095300         COMPUTE WS-COMPLETENESS-SCORE =                                  
095400             (100 * WS-DOC-QUALIFY-COUNT) / WS-DOC-COUNT                  
095500     END-IF.                                                              
095600     EVALUATE TRUE                                                        
095700         WHEN HAS-BID-DOC AND HAS-ENGR-DOC                                
095800             MOVE 95.0 TO WS-MATURITY-PCT                                 
095900         WHEN HAS-ENGR-DOC                                                
096000             MOVE 65.0 TO WS-MATURITY-PCT                                 
096100         WHEN HAS-SCOPE-DOC                                               
096200             MOVE 30.0 TO WS-MATURITY-PCT                                 
096300         WHEN OTHER                                                       
096400             MOVE 10.0 TO WS-MATURITY-PCT                                 
096500     END-EVALUATE.                                                        
096600 1100-EXIT.                                                               
096700     EXIT.                                                                
096800                                                                          
096900******************************************************************        
097000*    2000- AACE-CLASSIFIER                                                
097100******************************************************************        
097200 2000-CLASSIFY-PROJECT.                                                   
097300     IF WS-MATURITY-PCT < 0 OR WS-MATURITY-PCT > 100                      
097400         OR WS-COMPLETENESS-SCORE < 0                                     
097500         OR WS-COMPLETENESS-SCORE > 100                                   
097600         SET PROJECT-IN-ERROR TO TRUE                                     
097700         GO TO 2000-EXIT                                                  
097800     END-IF.                                                              
097900     COMPUTE WS-WEIGHTED-SCORE ROUNDED =                                  
098000         (WS-MATURITY-PCT * 0.6) + (WS-COMPLETENESS-SCORE * 0.4).         
098100     EVALUATE TRUE                                                        
098200         WHEN WS-WEIGHTED-SCORE >= 90                                     
098300             MOVE 1 TO WS-AACE-CLASS                                      
098400         WHEN WS-WEIGHTED-SCORE >= 70                                     
098500             MOVE 2 TO WS-AACE-CLASS                                      
098600         WHEN WS-WEIGHTED-SCORE >= 50                                     
098700             MOVE 3 TO WS-AACE-CLASS                                      
098800         WHEN WS-WEIGHTED-SCORE >= 30                                     
098900             MOVE 4 TO WS-AACE-CLASS                                      
099000         WHEN OTHER                                                       
099100             MOVE 5 TO WS-AACE-CLASS                                      
099200     END-EVALUATE.                                                        
099300     MOVE WS-CLASS-ACC(WS-AACE-CLASS) TO WS-AACE-ACCURACY.                
099400     MOVE ZERO TO WS-WRITTEN-TEXT-COUNT.                                  
099500     PERFORM 2100-BUILD-JUSTIFICATIONS THRU 2100-EXIT.                    
099600     PERFORM 2200-BUILD-RECOMMENDATIONS THRU 2200-EXIT.                   
099700 2000-EXIT.                                                               
099800     EXIT.                                                                
099900                                                                          
100000 2100-BUILD-JUSTIFICATIONS.                                               
100100*    Maturity phase justification line.  The phase name's exact           
100200*    length is carried in WS-PHASE-NAME-LEN so the STRING below           
100300*    can pick it up by reference modification with no trailing            
100400*    blanks - no need to trim.                                            
100500     EVALUATE TRUE                                                        
100600         WHEN WS-MATURITY-PCT >= 90                                       
100700             MOVE "DETAILED DESIGN" TO WS-JTEXT(40:20)                    
100800             MOVE 15 TO WS-PHASE-NAME-LEN                                 
100900         WHEN WS-MATURITY-PCT >= 70                                       
101000             MOVE "DESIGN DEVELOPMENT" TO WS-JTEXT(40:20)                 
101100             MOVE 18 TO WS-PHASE-NAME-LEN                                 
101200         WHEN WS-MATURITY-PCT >= 50                                       
101300             MOVE "PRELIMINARY DESIGN" TO WS-JTEXT(40:20)                 
101400             MOVE 18 TO WS-PHASE-NAME-LEN                                 
101500         WHEN WS-MATURITY-PCT >= 30                                       
101600             MOVE "FEASIBILITY STUDY" TO WS-JTEXT(40:20)                  
101700             MOVE 17 TO WS-PHASE-NAME-LEN                                 
101800         WHEN OTHER                                                       
101900             MOVE "CONCEPTUAL PHASE" TO WS-JTEXT(40:20)                   
102000             MOVE 16 TO WS-PHASE-NAME-LEN                                 
102100     END-EVALUATE.                                                        
102200     MOVE WS-MATURITY-PCT TO WS-JTEXT-NUM-ED.                             
102300     STRING "ENGINEERING IS " DELIMITED BY SIZE                           
102400            WS-JTEXT-NUM-ED DELIMITED BY SIZE                             
102500            "% COMPLETE (" DELIMITED BY SIZE                              
102600            WS-JTEXT(40:WS-PHASE-NAME-LEN) DELIMITED BY SIZE              
102700            ")" DELIMITED BY SIZE                                         
102800            INTO WS-CANDIDATE-TEXT.                                       
102900     MOVE "J" TO WS-CANDIDATE-TYPE.                                       
103000     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
103100                                                                          
103200*    Completeness justification line.                                     
103300     EVALUATE TRUE                                                        
103400         WHEN WS-COMPLETENESS-SCORE >= 90                                 
103500             MOVE                                                         
103600               "COMPREHENSIVE DELIVERABLES ARE ON FILE."                  
103700               TO WS-CANDIDATE-TEXT                                       
103800         WHEN WS-COMPLETENESS-SCORE >= 70                                 
103900             MOVE                                                         
104000               "MOST KEY DELIVERABLES ARE ON FILE."                       
104100               TO WS-CANDIDATE-TEXT                                       
104200         WHEN OTHER                                                       
104300             MOVE                                                         
104400               "LIMITED DELIVERABLES ARE ON FILE."                        
104500               TO WS-CANDIDATE-TEXT                                       
104600     END-EVALUATE.                                                        
104700     MOVE "J" TO WS-CANDIDATE-TYPE.                                       
104800     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
104900                                                                          
105000*    Key-deliverable list (sorted alphabetically: BID,                    
105100*    ENGINEERING, SCHEDULE, SCOPE).                                       
105200*    Build the list with a running STRING pointer rather than             
105300*    re-trimming on every append - keeps each word separated by           
105400*    exactly one space with no trailing blanks to strip later.            
105500     MOVE SPACE TO WS-DELIV-LIST.                                         
105600     MOVE 1 TO WS-DELIV-LIST-PTR.                                         
105700     IF HAS-BID-DOC                                                       
105800         STRING "BID " DELIMITED BY SIZE INTO WS-DELIV-LIST               
105900             WITH POINTER WS-DELIV-LIST-PTR                               
106000     END-IF.                                                              
106100     IF HAS-ENGR-DOC                                                      
106200         STRING "ENGINEERING " DELIMITED BY SIZE                          
106300             INTO WS-DELIV-LIST                                           
106400             WITH POINTER WS-DELIV-LIST-PTR                               
106500     END-IF.                                                              
106600     IF HAS-SCHED-DOC                                                     
106700         STRING "SCHEDULE " DELIMITED BY SIZE INTO WS-DELIV-LIST          
106800             WITH POINTER WS-DELIV-LIST-PTR                               
106900     END-IF.                                                              
107000     IF HAS-SCOPE-DOC                                                     
107100         STRING "SCOPE " DELIMITED BY SIZE INTO WS-DELIV-LIST             
107200             WITH POINTER WS-DELIV-LIST-PTR                               
107300     END-IF.                                                              
107400     IF WS-DELIV-LIST NOT = SPACE                                         
107500         STRING "KEY DELIVERABLES ON FILE:" DELIMITED BY SIZE             
107600                WS-DELIV-LIST DELIMITED BY SIZE                           
107700                INTO WS-CANDIDATE-TEXT                                    
107800         MOVE "J" TO WS-CANDIDATE-TYPE                                    
107900         PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT                 
108000     END-IF.                                                              
108100                                                                          
108200*    Class-specific suitability line.                                     
108300     EVALUATE WS-AACE-CLASS                                               
108400         WHEN 1                                                           
108500             MOVE "SUITABLE FOR BID VALIDATION AND BUDGET AUTH."          
108600               TO WS-CANDIDATE-TEXT                                       
108700         WHEN 5                                                           
108800             MOVE "SUITABLE FOR CONCEPTUAL SCREENING ONLY."               
108900               TO WS-CANDIDATE-TEXT                                       
109000         WHEN OTHER                                                       
109100             MOVE "SUITABLE FOR BUDGET-LEVEL PLANNING ONLY."              
109200               TO WS-CANDIDATE-TEXT                                       
109300     END-EVALUATE.                                                        
109400     MOVE "J" TO WS-CANDIDATE-TYPE.                                       
109500     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
109600 2100-EXIT.                                                               
109700     EXIT.                                                                
109800
109900*    ONE SUGGESTED-ACTION LINE KEYED OFF WS-AACE-CLASS, RUN
110000*    THROUGH THE SAME NARRATIVE VALIDATION/CLEANUP AS 2100
110100*    ABOVE BEFORE BEING WRITTEN TO F-ASSUMEXC AS TYPE "R".
110200 2200-BUILD-RECOMMENDATIONS.                                              
110300     IF WS-AACE-CLASS = 1                                                 
110400         MOVE "THIS IS THE HIGHEST AACE CLASSIFICATION AVAILABLE."        
110500              TO WS-CANDIDATE-TEXT                                        
110600         MOVE "R" TO WS-CANDIDATE-TYPE                                    
110700         PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT                 
110800         GO TO 2200-EXIT                                                  
110900     END-IF.                                                              
111000                                                                          
111100     IF WS-AACE-CLASS = 2 OR WS-AACE-CLASS = 3                            
111200         MOVE 90 TO WS-MATURITY-TARGET                                    
111300     ELSE                                                                 
111400         MOVE 70 TO WS-MATURITY-TARGET                                    
111500     END-IF.                                                              
111600     IF WS-MATURITY-PCT < WS-MATURITY-TARGET                              
111700         COMPUTE WS-JTEXT-NUM-ED =                                        
111800             WS-MATURITY-TARGET - WS-MATURITY-PCT                         
111900         STRING "INCREASE ENGINEERING COMPLETION BY "                     
112000                DELIMITED BY SIZE                                         
112100                WS-JTEXT-NUM-ED DELIMITED BY SIZE                         
112200                "% FOR THE NEXT AACE CLASS." DELIMITED BY SIZE            
112300                INTO WS-CANDIDATE-TEXT                                    
112400         MOVE "R" TO WS-CANDIDATE-TYPE                                    
112500         PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT                 
112600     END-IF.                                                              
112700                                                                          
112800     IF WS-COMPLETENESS-SCORE < 90                                        
112900         MOVE "COMPLETE DOCUMENTATION TO IMPROVE CONFIDENCE."             
113000              TO WS-CANDIDATE-TEXT                                        
113100         MOVE "R" TO WS-CANDIDATE-TYPE                                    
113200         PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT                 
113300     END-IF.                                                              
113400                                                                          
113500     MOVE SPACE TO WS-MISSING-LIST.                                       
113600     MOVE 1 TO WS-MISSING-LIST-PTR.                                       
113700     IF NOT HAS-BID-DOC                                                   
113800         STRING "BID " DELIMITED BY SIZE INTO WS-MISSING-LIST             
113900             WITH POINTER WS-MISSING-LIST-PTR                             
114000     END-IF.                                                              
114100     IF NOT HAS-ENGR-DOC                                                  
114200         STRING "ENGINEERING " DELIMITED BY SIZE                          
114300             INTO WS-MISSING-LIST                                         
114400             WITH POINTER WS-MISSING-LIST-PTR                             
114500     END-IF.                                                              
114600     IF NOT HAS-SCHED-DOC                                                 
114700         STRING "SCHEDULE " DELIMITED BY SIZE INTO WS-MISSING-LIST        
114800             WITH POINTER WS-MISSING-LIST-PTR                             
114900     END-IF.                                                              
115000     IF NOT HAS-SCOPE-DOC                                                 
115100         STRING "SCOPE " DELIMITED BY SIZE INTO WS-MISSING-LIST           
115200             WITH POINTER WS-MISSING-LIST-PTR                             
115300     END-IF.                                                              
115400     IF WS-MISSING-LIST NOT = SPACE                                       
115500         STRING "MISSING KEY DELIVERABLES:" DELIMITED BY SIZE             
115600                WS-MISSING-LIST DELIMITED BY SIZE                         
115700                INTO WS-CANDIDATE-TEXT                                    
115800         MOVE "R" TO WS-CANDIDATE-TYPE                                    
115900         PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT                 
116000     END-IF.                                                              
116100                                                                          
116200     EVALUATE WS-AACE-CLASS                                               
116300         WHEN 5                                                           
116400             MOVE "NEXT STEP: COMMISSION A SCOPE AND ROUTE STUDY."        
116500                  TO WS-CANDIDATE-TEXT                                    
116600         WHEN 4                                                           
116700             MOVE "NEXT STEP: ADVANCE TO PRELIMINARY DESIGN."             
116800                  TO WS-CANDIDATE-TEXT                                    
116900         WHEN 3                                                           
117000             MOVE "NEXT STEP: COMPLETE DESIGN DEVELOPMENT."               
117100                  TO WS-CANDIDATE-TEXT                                    
117200         WHEN OTHER                                                       
117300             MOVE "NEXT STEP: FINALIZE DESIGN AND SOLICIT BIDS."          
117400                  TO WS-CANDIDATE-TEXT                                    
117500     END-EVALUATE.                                                        
117600     MOVE "R" TO WS-CANDIDATE-TYPE.                                       
117700     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
117800 2200-EXIT.                                                               
117900     EXIT.                                                                
118000                                                                          
118100******************************************************************        
118200*    3000- COST-ENGINE / COST-LOOKUP                                      
118300******************************************************************        
118400 3000-BUILD-COST-STRUCTURE.                                               
118500     MOVE ZERO TO WS-BASE-COST WS-CHILD-COUNT WS-PARENT-COUNT.            
118600     IF PROJ-VOLTAGE = ZERO OR PROJ-LINE-MILES = ZERO                     
118700         GO TO 3000-EXIT                                                  
118800     END-IF.                                                              
118900                                                                          
119000     PERFORM 3010-DETERMINE-FACTORS THRU 3010-EXIT.                       
119100     PERFORM 3100-TAKEOFF-QUANTITIES THRU 3100-EXIT.                      
119200     PERFORM 3200-BUILD-CHILD-ROWS THRU 3200-EXIT.                        
119300     PERFORM 3300-BUILD-PARENT-ROWS THRU 3300-EXIT.                       
119400 3000-EXIT.                                                               
119500     EXIT.                                                                
119600
119700*    TERRAIN AND ACCESS MULTIPLIERS APPLIED TO TAKEOFF QUANTITIES
119800*    IN 3100 BELOW - NEITHER FACTOR TOUCHES UNIT COST, ONLY THE
119900*    QUANTITY OF STRUCTURE/CONDUCTOR ESTIMATED TO BE NEEDED.
120000 3010-DETERMINE-FACTORS.                                                
120100     EVALUATE TRUE                                                        
120200         WHEN PROJ-TERRAIN = "F"                                          
120300             MOVE 1.0000 TO WS-TERRAIN-FACTOR                             
120400         WHEN PROJ-TERRAIN = "R"                                          
120500             MOVE 1.1000 TO WS-TERRAIN-FACTOR                             
120600         WHEN PROJ-TERRAIN = "M"                                          
120700             MOVE 1.3500 TO WS-TERRAIN-FACTOR                             
120800         WHEN PROJ-TERRAIN = "U"                                          
120900             MOVE 1.2500 TO WS-TERRAIN-FACTOR                             
121000         WHEN PROJ-TERRAIN = "W"                                          
121100             MOVE 1.2000 TO WS-TERRAIN-FACTOR                             
121200         WHEN OTHER                                                       
121300             MOVE 1.0000 TO WS-TERRAIN-FACTOR                             
121400     END-EVALUATE.                                                        
121500     EVALUATE TRUE                                                        
121600         WHEN PROJ-VOLTAGE >= 345                                         
121700             MOVE 1.1500 TO WS-VOLTAGE-FACTOR                             
121800         WHEN PROJ-VOLTAGE >= 230                                         
121900             MOVE 1.1000 TO WS-VOLTAGE-FACTOR                             
122000         WHEN PROJ-VOLTAGE >= 115                                         
122100             MOVE 1.0500 TO WS-VOLTAGE-FACTOR                             
122200         WHEN OTHER                                                       
122300             MOVE 1.0000 TO WS-VOLTAGE-FACTOR                             
122400     END-EVALUATE.                                                        
122500     COMPUTE WS-ADJ-FACTOR ROUNDED =                                      
122600         WS-TERRAIN-FACTOR * WS-VOLTAGE-FACTOR.                           
122700 3010-EXIT.                                                               
122800     EXIT.                                                                
122900
123000*    PER-MILE STRUCTURE DENSITY DROPS AS VOLTAGE CLASS CLIMBS -
123100*    TALLER/STRONGER STRUCTURES CARRY A LONGER SPAN.  DEADEND
123200*    AND CLEARING QUANTITIES ARE TAKEN AS FIXED RATIOS OF THE
123300*    TANGENT COUNT RATHER THAN ESTIMATED INDEPENDENTLY.
123400 3100-TAKEOFF-QUANTITIES.                                               
123500     EVALUATE TRUE                                                        
123600         WHEN PROJ-VOLTAGE >= 345                                         
123700             MOVE 5 TO WS-STRUCT-PER-MILE                                 
123800         WHEN PROJ-VOLTAGE >= 115                                         
123900             MOVE 7 TO WS-STRUCT-PER-MILE                                 
124000         WHEN OTHER                                                       
124100             MOVE 10 TO WS-STRUCT-PER-MILE                                
124200     END-EVALUATE.                                                        
124300     COMPUTE WS-TANGENT-QTY =                                             
124400         PROJ-LINE-MILES * WS-STRUCT-PER-MILE.                            
124500     COMPUTE WS-DEADEND-QTY ROUNDED = WS-TANGENT-QTY * 0.08.              
124600     COMPUTE WS-CONDUCTOR-QTY = PROJ-LINE-MILES * 5280 * 4.               
124700     COMPUTE WS-FOUNDATION-QTY = WS-TANGENT-QTY + WS-DEADEND-QTY.         
124800     EVALUATE TRUE                                                        
124900         WHEN PROJ-VOLTAGE >= 345                                         
125000             MOVE 200 TO WS-ROW-WIDTH-FT                                  
125100         WHEN PROJ-VOLTAGE >= 115                                         
125200             MOVE 150 TO WS-ROW-WIDTH-FT                                  
125300         WHEN OTHER                                                       
125400             MOVE 100 TO WS-ROW-WIDTH-FT                                  
125500     END-EVALUATE.                                                        
125600     COMPUTE WS-CLEARING-QTY ROUNDED =                                    
125700         (PROJ-LINE-MILES * WS-ROW-WIDTH-FT) / 43560.                     
125800 3100-EXIT.                                                               
125900     EXIT.                                                                
126000
126100*    FIVE FIXED WBS CHILD ROWS, ONE PER TAKEOFF QUANTITY FROM
126200*    3100 - TANGENT/DEAD-END/FOUNDATIONS UNDER PARENT "10",     CR0752
126300*    CONDUCTOR UNDER "20", RIGHT-OF-WAY CLEARING UNDER "30".
126400*    3200-PRICE-LOOP BELOW RUNS EACH ROW THROUGH THE COST
126500*    LOOKUP AND EXTENDS IT.
126600 3200-BUILD-CHILD-ROWS.                                                 
126700     MOVE 1 TO WS-CHILD-COUNT.                                            
126800     MOVE "10"          TO WS-CHILD-PREFIX(1).                            
126900     MOVE "10-100"      TO WS-CHILD-CODE(1).                              
127000     MOVE "TANGENT STRUCTURES" TO WS-CHILD-DESC(1).                       
127100     MOVE WS-TANGENT-QTY TO WS-CHILD-QTY(1).                              
127200     MOVE "EA"          TO WS-CHILD-UOM(1).                               
127300                                                                          
127400     MOVE 2 TO WS-CHILD-COUNT.                                            
127500     MOVE "10"          TO WS-CHILD-PREFIX(2).                            
127600     MOVE "10-200"      TO WS-CHILD-CODE(2).                              
127700     MOVE "DEAD-END STRUCTURES" TO WS-CHILD-DESC(2).                      
127800     MOVE WS-DEADEND-QTY TO WS-CHILD-QTY(2).                              
127900     MOVE "EA"          TO WS-CHILD-UOM(2).                               
128000                                                                          
128100     MOVE 3 TO WS-CHILD-COUNT.                                            
128200     MOVE "10"          TO WS-CHILD-PREFIX(3).                            
128300     MOVE "10-300"      TO WS-CHILD-CODE(3).                              
128400     MOVE "FOUNDATIONS" TO WS-CHILD-DESC(3).                              
128500     MOVE WS-FOUNDATION-QTY TO WS-CHILD-QTY(3).                           
128600     MOVE "EA"          TO WS-CHILD-UOM(3).                               
128700                                                                          
128800     MOVE 4 TO WS-CHILD-COUNT.                                            
128900     MOVE "20"          TO WS-CHILD-PREFIX(4).                            
129000     MOVE "20-100"      TO WS-CHILD-CODE(4).                              
129100     MOVE "CONDUCTOR"   TO WS-CHILD-DESC(4).                              
129200     MOVE WS-CONDUCTOR-QTY TO WS-CHILD-QTY(4).                            
129300     MOVE "LF"          TO WS-CHILD-UOM(4).                               
129400                                                                          
129500     MOVE 5 TO WS-CHILD-COUNT.                                            
129600     MOVE "30"          TO WS-CHILD-PREFIX(5).                            
129700     MOVE "30-100"      TO WS-CHILD-CODE(5).                              
129800     MOVE "RIGHT-OF-WAY CLEARING" TO WS-CHILD-DESC(5).                    
129900     MOVE WS-CLEARING-QTY TO WS-CHILD-QTY(5).                             
130000     MOVE "AC"          TO WS-CHILD-UOM(5).                               
130100                                                                          
130200     MOVE 1 TO WS-RF-IX.                                                  
130300 3200-PRICE-LOOP.
130400     MOVE WS-CHILD-CODE(WS-RF-IX) TO WS-LOOKUP-CODE.
130500     MOVE WS-CHILD-DESC(WS-RF-IX) TO WS-LOOKUP-DESC.            CR0751
130600     PERFORM 3500-LOOKUP-COST-CODE THRU 3500-EXIT.
130700     COMPUTE WS-CHILD-MAT(WS-RF-IX) ROUNDED =                             
130800         WS-LOOKUP-MAT * WS-ADJ-FACTOR.                                   
130900     COMPUTE WS-CHILD-LAB(WS-RF-IX) ROUNDED =                             
131000         WS-LOOKUP-LAB * WS-ADJ-FACTOR.                                   
131100     COMPUTE WS-CHILD-OTH(WS-RF-IX) ROUNDED =                             
131200         WS-LOOKUP-OTH * WS-ADJ-FACTOR.                                   
131300     COMPUTE WS-CHILD-TOT(WS-RF-IX) =                                     
131400         WS-CHILD-MAT(WS-RF-IX) + WS-CHILD-LAB(WS-RF-IX)                  
131500         + WS-CHILD-OTH(WS-RF-IX).                                        
131600     COMPUTE WS-CHILD-EXT(WS-RF-IX) ROUNDED =                             
131700         WS-CHILD-QTY(WS-RF-IX) * WS-CHILD-TOT(WS-RF-IX).                 
131800     ADD 1 TO WS-RF-IX.                                                   
131900     IF WS-RF-IX <= 5                                                     
132000         GO TO 3200-PRICE-LOOP                                            
132100     END-IF.                                                              
132200 3200-EXIT.                                                               
132300     EXIT.                                                                
132400                                                                          
132500 3300-BUILD-PARENT-ROWS.
132600     MOVE 1 TO WS-PARENT-COUNT.
132700     MOVE "10" TO WS-PARENT-PREFIX(1).
132800     PERFORM 3305-LOOKUP-PARENT-DESC THRU 3305-EXIT.
132900     MOVE WS-PD-LOOKUP-DESC TO WS-PARENT-DESC(1).
133000     COMPUTE WS-PARENT-TOT(1) =
133100         WS-CHILD-EXT(1) + WS-CHILD-EXT(2) + WS-CHILD-EXT(3).
133200
133300     MOVE 2 TO WS-PARENT-COUNT.
133400     MOVE "20" TO WS-PARENT-PREFIX(2).
133500     PERFORM 3305-LOOKUP-PARENT-DESC THRU 3305-EXIT.
133600     MOVE WS-PD-LOOKUP-DESC TO WS-PARENT-DESC(2).
133700     MOVE WS-CHILD-EXT(4) TO WS-PARENT-TOT(2).
133800
133900     MOVE 3 TO WS-PARENT-COUNT.
134000     MOVE "30" TO WS-PARENT-PREFIX(3).
134100     PERFORM 3305-LOOKUP-PARENT-DESC THRU 3305-EXIT.
134200     MOVE WS-PD-LOOKUP-DESC TO WS-PARENT-DESC(3).
134300     MOVE WS-CHILD-EXT(5) TO WS-PARENT-TOT(3).
134400
134500     COMPUTE WS-BASE-COST =
134600         WS-PARENT-TOT(1) + WS-PARENT-TOT(2) + WS-PARENT-TOT(3).
134700 3300-EXIT.
134800     EXIT.
134900
135000*    CR0751 - PARENT PREFIX/DESCRIPTION LOOKUP, SHARED BY ALL
135100*    THREE ROWS ABOVE.  40/50/99 SIT IN WS-PARENT-DESC-VALUES
135200*    FOR THE SUBSTATION AND PROTECTION PARENT GROUPS THIS RUN
135300*    DOES NOT BUILD YET AND FOR ANY PREFIX THAT LANDS UNMAPPED.
135400 3305-LOOKUP-PARENT-DESC.
135500     MOVE SPACE TO WS-PD-LOOKUP-DESC.
135600     SET WS-PD-IX TO 1.
135700 3305-SCAN.
135800     IF WS-PD-IX > 6
135900         MOVE WS-PD-DESC(6) TO WS-PD-LOOKUP-DESC
136000         GO TO 3305-EXIT
136100     END-IF.
136200     IF WS-PD-PREFIX(WS-PD-IX) = WS-PARENT-PREFIX(WS-PARENT-COUNT)
136300         MOVE WS-PD-DESC(WS-PD-IX) TO WS-PD-LOOKUP-DESC
136400         GO TO 3305-EXIT
136500     END-IF.
136600     SET WS-PD-IX UP BY 1.
136700     GO TO 3305-SCAN.
136800 3305-EXIT.
136900     EXIT.
137000
137100******************************************************************
137200*    3500- COST-LOOKUP
137300*    CR0751 - RECAST AS FOUR RULES, TRIED IN THIS ORDER, PER THE
137400*    COST-LOOKUP SECTION OF THE ESTIMATING STANDARDS:
137500*      1) MASTER FILE OVERRIDE (3505)           - ANY CODE
137600*      2) TANGENT TOWER BY VOLTAGE (3510/3520)  - CODE 10-100 ONLY
137700*      3) SHOP DEFAULT UNIT-COST TABLE (3500-DEFAULT-SCAN)
137800*      4) DESCRIPTION-KEYWORD FALLBACK (3540)   - ALWAYS RESOLVES
137900*    THE OLD FLAT 1000/500/100 FALLBACK (3500-FALLBACK) NOW ONLY
138000*    FIRES WHEN NO DESCRIPTION CAME WITH THE CHILD ROW AT ALL.
138100******************************************************************
138200 3500-LOOKUP-COST-CODE.
138300     ADD 1 TO WS-RUN-COST-LOOKUP-CALLS.                          CR0751
138400     MOVE SPACE TO WS-LOOKUP-FOUND-SW.
138500     MOVE ZERO TO WS-LOOKUP-MAT WS-LOOKUP-LAB WS-LOOKUP-OTH
138600                  WS-LOOKUP-TOT.
138700
138800*    Master file override - explicit total, else nonzero parts.
138900     PERFORM 3505-SEARCH-MASTER-FILE THRU 3505-EXIT.
139000     IF LOOKUP-FOUND
139100         GO TO 3500-EXIT
139200     END-IF.
139300
139400*    CR0751 - COST-LOOKUP RULE 2: THE TANGENT STRUCTURE CODE IS
139500*    PRICED BY PROJECT VOLTAGE, NOT OUT OF THE FLAT TABLE BELOW.
139600     IF WS-LOOKUP-CODE (1:6) = "10-100"
139700         PERFORM 3510-TOWER-BY-VOLTAGE THRU 3510-EXIT
139800         GO TO 3500-EXIT
139900     END-IF.
140000*    Shop default unit-cost table for the four remaining codes.
140100     SET WS-CC-IX TO 1.
140200 3500-DEFAULT-SCAN.
140300     IF WS-CC-IX > 4
140400         GO TO 3540-FALLBACK-BY-KEYWORD
140500     END-IF.
140600     IF WS-DCC-CODE(WS-CC-IX) = WS-LOOKUP-CODE
140700         MOVE WS-DCC-MAT(WS-CC-IX) TO WS-LOOKUP-MAT
140800         MOVE WS-DCC-LAB(WS-CC-IX) TO WS-LOOKUP-LAB
140900         MOVE WS-DCC-OTH(WS-CC-IX) TO WS-LOOKUP-OTH
141000         COMPUTE WS-LOOKUP-TOT =
141100             WS-LOOKUP-MAT + WS-LOOKUP-LAB + WS-LOOKUP-OTH
141200         SET LOOKUP-FOUND TO TRUE
141300         GO TO 3500-EXIT
141400     END-IF.
141500     SET WS-CC-IX UP BY 1.
141600     GO TO 3500-DEFAULT-SCAN.
141700
141800 3500-FALLBACK.
141900*    CR0751 - LAST-RESORT FLAT SPLIT.  ONLY REACHED NOW WHEN THE
142000*    CHILD ROW CARRIED NO DESCRIPTION FOR 3540 TO KEY ON - SEE
142100*    THE GO TO AT THE FOOT OF 3540-FALLBACK-BY-KEYWORD BELOW.
142200     MOVE 1000.00 TO WS-LOOKUP-MAT.
142300     MOVE 500.00  TO WS-LOOKUP-LAB.
142400     MOVE 100.00  TO WS-LOOKUP-OTH.
142500     MOVE 1600.00 TO WS-LOOKUP-TOT.
142600     SET LOOKUP-FOUND TO TRUE.
142700 3500-EXIT.
142800     EXIT.
142900
143000******************************************************************
143100*    3505- MASTER FILE SEARCH, SHARED BY THE CODE LOOKUP ABOVE
143200*    AND BY THE TOWER-BY-VOLTAGE RULE BELOW (3510 RE-POINTS
143300*    WS-LOOKUP-CODE AT A TOWER CODE AND CALLS BACK IN HERE).
143400******************************************************************
143500 3505-SEARCH-MASTER-FILE.
143600     IF WS-CC-COUNT = ZERO
143700         GO TO 3505-EXIT
143800     END-IF.
143900     SEARCH ALL WS-CC-ENTRY
144000         AT END
144100             CONTINUE
144200         WHEN WS-CC-T-CODE(WS-CC-IX) = WS-LOOKUP-CODE
144300             IF WS-CC-T-TOT(WS-CC-IX) NOT = ZERO
144400                 MOVE WS-CC-T-TOT(WS-CC-IX) TO WS-LOOKUP-TOT
144500                 SET LOOKUP-FOUND TO TRUE
144600             ELSE
144700*    CR0702 - TOTAL CAME IN ZERO.  AN EXPLICIT PRICE OF ZERO      CR0702
144800*    (CC-T-EXPLICIT-PRICE) IS A GENUINE FREE ITEM AND IS HONORED
144900*    AS FOUND EVEN IF THE PARTS ARE ALSO ALL ZERO.  A CODE
145000*    ENGINEERING NEVER ACTUALLY PRICED (CC-T-FALLBACK-PRICED)
145100*    FALLS THROUGH TO THE DEFAULT/FALLBACK RULES INSTEAD OF
145200*    BEING TAKEN AT FACE VALUE AS A ZERO-COST ITEM.
145300                 IF CC-T-EXPLICIT-PRICE(WS-CC-IX)
145400                     MOVE WS-CC-T-MAT(WS-CC-IX)
145500                         TO WS-LOOKUP-MAT
145600                     MOVE WS-CC-T-LAB(WS-CC-IX)
145700                         TO WS-LOOKUP-LAB
145800                     MOVE WS-CC-T-OTH(WS-CC-IX)
145900                         TO WS-LOOKUP-OTH
146000                     COMPUTE WS-LOOKUP-TOT =
146100                         WS-LOOKUP-MAT + WS-LOOKUP-LAB
146200                         + WS-LOOKUP-OTH
146300                     SET LOOKUP-FOUND TO TRUE
146400                 END-IF
146500             END-IF
146600     END-SEARCH.
146700 3505-EXIT.
146800     EXIT.
146900
147000******************************************************************
147100*    3510- COST-LOOKUP RULE: TANGENT TOWER CODE BY VOLTAGE.
147200*    MAPS THE PROJECT'S VOLTAGE CLASS TO THE CANONICAL MASTER
147300*    TOWER CODE (26.01.01.XXX) AND RE-RUNS THE MASTER SEARCH ON
147400*    IT.  VOLTAGE BELOW 69KV HAS NO CANONICAL CODE AND DROPS
147500*    STRAIGHT TO THE PARAMETRIC ESTIMATE IN 3520.
147600******************************************************************
147700 3510-TOWER-BY-VOLTAGE.
147800     EVALUATE TRUE
147900         WHEN PROJ-VOLTAGE >= 345
148000             MOVE "26.01.01.345" TO WS-LOOKUP-CODE
148100         WHEN PROJ-VOLTAGE >= 230
148200             MOVE "26.01.01.230" TO WS-LOOKUP-CODE
148300         WHEN PROJ-VOLTAGE >= 115
148400             MOVE "26.01.01.115" TO WS-LOOKUP-CODE
148500         WHEN PROJ-VOLTAGE >= 69
148600             MOVE "26.01.01.69 " TO WS-LOOKUP-CODE
148700         WHEN OTHER
148800             MOVE SPACE TO WS-LOOKUP-CODE
148900     END-EVALUATE.
149000     IF WS-LOOKUP-CODE = SPACE
149100         PERFORM 3520-PARAMETRIC-TOWER THRU 3520-EXIT
149200         GO TO 3510-EXIT
149300     END-IF.
149400     PERFORM 3505-SEARCH-MASTER-FILE THRU 3505-EXIT.
149500     IF LOOKUP-FOUND
149600         GO TO 3510-EXIT
149700     END-IF.
149800     PERFORM 3520-PARAMETRIC-TOWER THRU 3520-EXIT.
149900 3510-EXIT.
150000     EXIT.
150100
150200******************************************************************
150300*    3520- COST-LOOKUP RULE: PARAMETRIC FALLBACK TOWER ESTIMATE.
150400*    UNIT COST = 50000 * (VOLTAGE / 100), VOLTAGE FLOORED AT 1.
150500*    ONLY REACHED WHEN THE MASTER CARRIES NO PRICE FOR THE
150600*    VOLTAGE'S TOWER CODE.
150700******************************************************************
150800 3520-PARAMETRIC-TOWER.
150900     IF PROJ-VOLTAGE > ZERO
151000         MOVE PROJ-VOLTAGE TO WS-TOWER-VOLT-WK
151100     ELSE
151200         MOVE 1 TO WS-TOWER-VOLT-WK
151300     END-IF.
151400     COMPUTE WS-LOOKUP-TOT ROUNDED =
151500         50000 * (WS-TOWER-VOLT-WK / 100).
151600     PERFORM 3515-SPLIT-UNIT-COST THRU 3515-EXIT.
151700     SET LOOKUP-FOUND TO TRUE.
151800 3520-EXIT.
151900     EXIT.
152000
152100******************************************************************
152200*    3515- SPLITS A SINGLE UNIT COST (ALREADY IN WS-LOOKUP-TOT)
152300*    ACROSS MATERIAL/LABOR/OTHER USING THE SAME 1000/500/100
152400*    SHOP-STANDARD RATIO AS THE OLD FLAT FALLBACK BELOW, SINCE
152500*    THE RULES THAT FEED THIS PARAGRAPH (3520 AND 3540) ONLY
152600*    EVER PRODUCE ONE BLENDED NUMBER, NOT A BREAKOUT.
152700******************************************************************
152800 3515-SPLIT-UNIT-COST.
152900     COMPUTE WS-LOOKUP-MAT ROUNDED = WS-LOOKUP-TOT * 0.625.
153000     COMPUTE WS-LOOKUP-LAB ROUNDED = WS-LOOKUP-TOT * 0.3125.
153100     COMPUTE WS-LOOKUP-OTH =
153200         WS-LOOKUP-TOT - WS-LOOKUP-MAT - WS-LOOKUP-LAB.
153300 3515-EXIT.
153400     EXIT.
153500
153600******************************************************************
153700*    3540- COST-LOOKUP RULE: FALLBACK UNIT COST BY DESCRIPTION
153800*    KEYWORD.  LAST RULE TRIED.  "OTHERWISE" ALWAYS RESOLVES TO
153900*    10000.00 UNLESS THE CHILD ROW CARRIED NO DESCRIPTION AT
154000*    ALL, IN WHICH CASE THE OLD FLAT 3500-FALLBACK RUNS INSTEAD.
154100******************************************************************
154200 3540-FALLBACK-BY-KEYWORD.
154300     IF WS-LOOKUP-DESC = SPACE
154400         GO TO 3500-FALLBACK
154500     END-IF.
154600     MOVE WS-LOOKUP-DESC TO WS-LOOKUP-DESC-UPPER.
154700     INSPECT WS-LOOKUP-DESC-UPPER CONVERTING
154800         "abcdefghijklmnopqrstuvwxyz" TO
154900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
155000     MOVE ZERO TO WS-KEYWORD-TALLY.
155100     INSPECT WS-LOOKUP-DESC-UPPER TALLYING WS-KEYWORD-TALLY
155200         FOR ALL "TANGENT".
155300     IF WS-KEYWORD-TALLY > ZERO
155400         MOVE 75000.00 TO WS-LOOKUP-TOT
155500         GO TO 3540-SPLIT-AND-EXIT
155600     END-IF.
155700     MOVE ZERO TO WS-KEYWORD-TALLY.
155800     INSPECT WS-LOOKUP-DESC-UPPER TALLYING WS-KEYWORD-TALLY
155900         FOR ALL "DEAD".
156000     IF WS-KEYWORD-TALLY > ZERO
156100         MOVE 95000.00 TO WS-LOOKUP-TOT
156200         GO TO 3540-SPLIT-AND-EXIT
156300     END-IF.
156400     MOVE ZERO TO WS-KEYWORD-TALLY.
156500     INSPECT WS-LOOKUP-DESC-UPPER TALLYING WS-KEYWORD-TALLY
156600         FOR ALL "CONDUCTOR".
156700     IF WS-KEYWORD-TALLY > ZERO
156800         MOVE 25.00 TO WS-LOOKUP-TOT
156900         GO TO 3540-SPLIT-AND-EXIT
157000     END-IF.
157100     MOVE ZERO TO WS-KEYWORD-TALLY.
157200     INSPECT WS-LOOKUP-DESC-UPPER TALLYING WS-KEYWORD-TALLY
157300         FOR ALL "FOUNDATION".
157400     IF WS-KEYWORD-TALLY > ZERO
157500         MOVE 15000.00 TO WS-LOOKUP-TOT
157600         GO TO 3540-SPLIT-AND-EXIT
157700     END-IF.
157800     MOVE ZERO TO WS-KEYWORD-TALLY.
157900     INSPECT WS-LOOKUP-DESC-UPPER TALLYING WS-KEYWORD-TALLY
158000         FOR ALL "CLEARING".
158100     IF WS-KEYWORD-TALLY > ZERO
158200         MOVE 10000.00 TO WS-LOOKUP-TOT
158300         GO TO 3540-SPLIT-AND-EXIT
158400     END-IF.
158500*    CR0751 - "OTHERWISE" CASE FROM THE SPEC - DESCRIPTION HAD
158600*    NO RECOGNIZED KEYWORD, STILL PRICES AT 10000.00 SO THE
158700*    ESTIMATE RUN NEVER STALLS FOR WANT OF A CODE.
158800     MOVE 10000.00 TO WS-LOOKUP-TOT.
158900 3540-SPLIT-AND-EXIT.
159000     PERFORM 3515-SPLIT-UNIT-COST THRU 3515-EXIT.
159100     SET LOOKUP-FOUND TO TRUE.
159200     GO TO 3500-EXIT.
159300
159400******************************************************************        
159500*    4000- RISK-ANALYZER - GATHER RISK FACTORS (control break)            
159600******************************************************************        
159700 4000-GATHER-RISK-FACTORS.                                                
159800     MOVE ZERO TO WS-RF-COUNT.                                            
159900 4000-RF-LOOP.                                                            
160000     IF EOF-RISKFACT OR WS-RF-BUF-PROJ NOT = PROJ-NUMBER                  
160100         GO TO 4000-EXIT                                                  
160200     END-IF.                                                              
160300     IF NOT RF-BUFFER-LOADED                                              
160400         GO TO 4000-EXIT                                                  
160500     END-IF.                                                              
160600     IF WS-RF-COUNT < WS-RF-MAX                                           
160700         ADD 1 TO WS-RF-COUNT                                             
160800         MOVE WS-RF-BUF-NAME    TO WS-RF-T-NAME(WS-RF-COUNT)              
160900         MOVE WS-RF-BUF-DIST    TO WS-RF-T-DIST(WS-RF-COUNT)              
161000         MOVE WS-RF-BUF-MIN     TO WS-RF-T-MIN(WS-RF-COUNT)               
161100         MOVE WS-RF-BUF-LIKELY  TO WS-RF-T-LIKELY(WS-RF-COUNT)            
161200         MOVE WS-RF-BUF-MAX     TO WS-RF-T-MAX(WS-RF-COUNT)               
161300         MOVE WS-RF-BUF-MEAN    TO WS-RF-T-MEAN(WS-RF-COUNT)              
161400         MOVE WS-RF-BUF-STDDEV  TO WS-RF-T-STDDEV(WS-RF-COUNT)            
161500         MOVE "Y"               TO WS-RF-T-VALID-SW(WS-RF-COUNT)          
161600         PERFORM 4010-VALIDATE-FACTOR THRU 4010-EXIT                      
161700     END-IF.                                                              
161800     PERFORM 0900-READ-RISKFACT THRU 0900-READ-RISKFACT-EXIT.             
161900     GO TO 4000-RF-LOOP.                                                  
162000 4000-EXIT.                                                               
162100     EXIT.                                                                
162200
162300*    REJECTS A RISK FACTOR WITH A DISTRIBUTION SHAPE THE
162400*    SIMULATION DOES NOT KNOW HOW TO SAMPLE OR WITH LOW/MODE/
162500*    HIGH VALUES THAT DO NOT MAKE SENSE FOR THAT SHAPE.
162600*    CR0752 - THE ESTIMATING STANDARDS CALL A MISSING/INVALID       CR0752
162700*    PARAMETER SET A PROCESSING ERROR FOR THE PROJECT, THE SAME AS
162800*    2000-CLASSIFY-PROJECT'S FAILURES - NOT JUST A DROPPED FACTOR,
162900*    SO PROJECT-IN-ERROR IS NOW SET BELOW, NOT ONLY THE SWITCH.
163000 4010-VALIDATE-FACTOR.
163100     EVALUATE WS-RF-T-DIST(WS-RF-COUNT)                                   
163200         WHEN "TRIANGULAR"                                                
163300             IF WS-RF-T-MIN(WS-RF-COUNT) = ZERO AND                       
163400                WS-RF-T-LIKELY(WS-RF-COUNT) = ZERO AND                    
163500                WS-RF-T-MAX(WS-RF-COUNT) = ZERO                           
163600                 MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                
163700             END-IF                                                       
163800         WHEN "UNIFORM"                                                   
163900             IF WS-RF-T-MIN(WS-RF-COUNT) = ZERO AND                       
164000                WS-RF-T-MAX(WS-RF-COUNT) = ZERO                           
164100                 MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                
164200             END-IF                                                       
164300         WHEN "NORMAL"                                                    
164400             IF WS-RF-T-STDDEV(WS-RF-COUNT) = ZERO                        
164500                 MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                
164600             END-IF                                                       
164700         WHEN "LOGNORMAL"                                                 
164800             IF WS-RF-T-MEAN(WS-RF-COUNT) = ZERO OR                       
164900                WS-RF-T-STDDEV(WS-RF-COUNT) = ZERO                        
165000                 MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                
165100             END-IF                                                       
165200         WHEN "PERT"                                                      
165300             IF WS-RF-T-MAX(WS-RF-COUNT) <=                               
165400                WS-RF-T-MIN(WS-RF-COUNT)                                  
165500                OR WS-RF-T-LIKELY(WS-RF-COUNT) <                          
165600                   WS-RF-T-MIN(WS-RF-COUNT)                               
165700                OR WS-RF-T-LIKELY(WS-RF-COUNT) >                          
165800                   WS-RF-T-MAX(WS-RF-COUNT)                               
165900                 MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                
166000             END-IF                                                       
166100         WHEN OTHER                                                       
166200             MOVE "N" TO WS-RF-T-VALID-SW(WS-RF-COUNT)                    
166300     END-EVALUATE.                                                        
166400     IF WS-RF-T-VALID-SW(WS-RF-COUNT) = "N"                               
166500         DISPLAY "ESTGEN - RISK FACTOR REJECTED, PROJECT "                
166600                 PROJ-NUMBER " FACTOR " WS-RF-T-NAME(WS-RF-COUNT)         
166700         SET PROJECT-IN-ERROR TO TRUE                            CR0752
166800     END-IF.                                                              
166900 4010-EXIT.                                                               
167000     EXIT.                                                                
167100                                                                          
167200******************************************************************        
167300*    4100- RUN-SIMULATION                                                 
167400******************************************************************        
167500 4100-RUN-SIMULATION.                                                     
167600     IF WS-RF-COUNT = ZERO                                                
167700         MOVE WS-BASE-COST TO WS-P50-COST WS-P80-COST WS-P95-COST         
167800                               WS-SIM-MEAN WS-SIM-MIN WS-SIM-MAX          
167900         MOVE ZERO TO WS-SIM-STDDEV WS-CONTINGENCY-PCT                    
168000         GO TO 4100-EXIT                                                  
168100     END-IF.                                                              
168200                                                                          
168300     SET WS-SIM-IX TO 1.                                                  
168400 4100-ITERATE.                                                            
168500     MOVE ZERO TO WS-JTEXT-NUM-ED.                                        
168600     COMPUTE WS-SIM-TOTAL(WS-SIM-IX) =                                    
168700         WS-BASE-COST.                                                    
168800     SET WS-RF-IX TO 1.                                                   
168900 4100-FACTOR-LOOP.                                                        
169000     PERFORM 4200-SAMPLE-DISTRIBUTION THRU 4200-EXIT.                     
169100     IF WS-RF-T-VALID(WS-RF-IX)                                           
169200         COMPUTE WS-SIM-TOTAL(WS-SIM-IX) =                                
169300             WS-SIM-TOTAL(WS-SIM-IX) +                                    
169400             (WS-BASE-COST * WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX))           
169500     END-IF.                                                              
169600     SET WS-RF-IX UP BY 1.                                                
169700     IF WS-RF-IX <= WS-RF-COUNT                                           
169800         GO TO 4100-FACTOR-LOOP                                           
169900     END-IF.                                                              
170000     SET WS-SIM-IX UP BY 1.                                               
170100     IF WS-SIM-IX <= WS-SIM-COUNT                                         
170200         GO TO 4100-ITERATE                                               
170300     END-IF.                                                              
170400                                                                          
170500     PERFORM 4300-COMPUTE-STATISTICS THRU 4300-EXIT.                      
170600*    Sensitivity must run before the percentile sort below -              
170700*    4410 sorts WS-SIM-TOTAL in place, which would break the              
170800*    iteration-by-iteration pairing against WS-FS-SAMPLE that             
170900*    the correlation in 4600 depends on.                                  
171000     PERFORM 4600-COMPUTE-SENSITIVITY THRU 4600-EXIT.                     
171100     PERFORM 4400-COMPUTE-PERCENTILES THRU 4400-EXIT.                     
171200                                                                          
171300     IF WS-BASE-COST = ZERO                                               
171400         MOVE ZERO TO WS-CONTINGENCY-PCT                                  
171500     ELSE                                                                 
171600         COMPUTE WS-CONTINGENCY-PCT ROUNDED =                             
171700             ((WS-P80-COST - WS-BASE-COST) / WS-BASE-COST) * 100          
171800     END-IF.                                                              
171900 4100-EXIT.                                                               
172000     EXIT.                                                                
172100                                                                          
172200******************************************************************        
172300*    4200- SAMPLE-DISTRIBUTION - ONE FACTOR, ONE ITERATION                
172400******************************************************************        
172500 4200-SAMPLE-DISTRIBUTION.                                                
172600     MOVE ZERO TO WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX).                      
172700     IF NOT WS-RF-T-VALID(WS-RF-IX)                                       
172800         GO TO 4200-EXIT                                                  
172900     END-IF.                                                              
173000     PERFORM 4900-NEXT-UNIFORM THRU 4900-EXIT.                            
173100     EVALUATE WS-RF-T-DIST(WS-RF-IX)                                      
173200         WHEN "UNIFORM"                                                   
173300             COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) =                  
173400                 WS-RF-T-MIN(WS-RF-IX) +                                  
173500                 (WS-UNIFORM-U *                                          
173600                  (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)))        
173700         WHEN "TRIANGULAR"                                                
173800             PERFORM 4210-SAMPLE-TRIANGULAR THRU 4210-EXIT                
173900         WHEN "NORMAL"                                                    
174000             MOVE WS-UNIFORM-U TO WS-NORM-P                               
174100             PERFORM 4530-NORMSINV-RTN THRU 4530-EXIT                     
174200             COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) =                  
174300                 WS-RF-T-MEAN(WS-RF-IX) +                                 
174400                 (WS-RF-T-STDDEV(WS-RF-IX) * WS-NORM-Z)                   
174500         WHEN "LOGNORMAL"                                                 
174600             PERFORM 4220-SAMPLE-LOGNORMAL THRU 4220-EXIT                 
174700         WHEN "PERT"                                                      
174800             PERFORM 4230-SAMPLE-PERT THRU 4230-EXIT                      
174900     END-EVALUATE.                                                        
175000 4200-EXIT.                                                               
175100     EXIT.                                                                
175200
175300*    STANDARD INVERSE-CDF TRIANGULAR SAMPLE (MIN/MODE/MAX) -
175400*    THE TWO-PIECE FORMULA BELOW SPLITS ON WHERE THE UNIFORM
175500*    DRAW FALLS RELATIVE TO THE MODE'S CDF POSITION.
175600 4210-SAMPLE-TRIANGULAR.                                                
175700     COMPUTE WS-NORM-T ROUNDED =                                          
175800         (WS-RF-T-LIKELY(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)) /             
175900         (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)).                 
176000     IF WS-UNIFORM-U < WS-NORM-T                                          
176100         COMPUTE WS-SQRT-INPUT =                                          
176200             WS-UNIFORM-U *                                               
176300             (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)) *            
176400             (WS-RF-T-LIKELY(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX))           
176500         PERFORM 4500-SQRT-RTN THRU 4500-EXIT                             
176600         COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) =                      
176700             WS-RF-T-MIN(WS-RF-IX) + WS-SQRT-RESULT                       
176800     ELSE                                                                 
176900         COMPUTE WS-SQRT-INPUT =                                          
177000             (1 - WS-UNIFORM-U) *                                         
177100             (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)) *            
177200             (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-LIKELY(WS-RF-IX))           
177300         PERFORM 4500-SQRT-RTN THRU 4500-EXIT                             
177400         COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) =                      
177500             WS-RF-T-MAX(WS-RF-IX) - WS-SQRT-RESULT                       
177600     END-IF.                                                              
177700 4210-EXIT.                                                               
177800     EXIT.                                                                
177900
178000*    CONVERTS THE FACTOR'S MEAN/STDDEV TO THE UNDERLYING
178100*    NORMAL'S MU/SIGMA (METHOD OF MOMENTS) THEN EXPONENTIATES
178200*    A NORMAL DRAW - PER CR0210, 1991.
178300 4220-SAMPLE-LOGNORMAL.                                                 
178400     COMPUTE WS-LN-INPUT =                                                
178500         (WS-RF-T-MEAN(WS-RF-IX) * WS-RF-T-MEAN(WS-RF-IX)).               
178600     COMPUTE WS-SQRT-INPUT =                                              
178700         (WS-RF-T-MEAN(WS-RF-IX) * WS-RF-T-MEAN(WS-RF-IX)) +              
178800         (WS-RF-T-STDDEV(WS-RF-IX) * WS-RF-T-STDDEV(WS-RF-IX)).           
178900     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.                                
179000     COMPUTE WS-LN-INPUT = WS-LN-INPUT / WS-SQRT-RESULT.                  
179100     PERFORM 4510-LN-RTN THRU 4510-EXIT.                                  
179200     MOVE WS-LN-RESULT TO WS-NORM-T.                                      
179300     COMPUTE WS-LN-INPUT = 1 +                                            
179400         ((WS-RF-T-STDDEV(WS-RF-IX) * WS-RF-T-STDDEV(WS-RF-IX)) /         
179500          (WS-RF-T-MEAN(WS-RF-IX) * WS-RF-T-MEAN(WS-RF-IX))).             
179600     PERFORM 4510-LN-RTN THRU 4510-EXIT.                                  
179700     COMPUTE WS-SQRT-INPUT = WS-LN-RESULT.                                
179800     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.                                
179900     MOVE WS-UNIFORM-U TO WS-NORM-P.                                      
180000     PERFORM 4530-NORMSINV-RTN THRU 4530-EXIT.                            
180100     COMPUTE WS-EXP-INPUT =                                               
180200         WS-NORM-T + (WS-SQRT-RESULT * WS-NORM-Z).                        
180300     PERFORM 4520-EXP-RTN THRU 4520-EXIT.                                 
180400     COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) = WS-EXP-RESULT.           
180500 4220-EXIT.                                                               
180600     EXIT.                                                                
180700                                                                          
180800 4230-SAMPLE-PERT.
180900*    CR0752 - SAYING THIS PLAINLY SO THE NEXT READER DOES NOT      CR0752
181000*    MISTAKE THE MATH BELOW FOR A LITERAL B-INV(U;ALPHA,BETA):
181100*    THE ESTIMATING STANDARDS CALL FOR THE TRUE BETA INVERSE CDF
181200*    HERE AND ONLY EXCUSE THE NORMAL DISTRIBUTION FOR A RATIONAL
181300*    APPROXIMATION.  THIS SHOP HAS NEVER CODED A BETA INVERSE
181400*    CDF, SO WHAT FOLLOWS IS A DELIBERATE ENGINEERING
181500*    SUBSTITUTION - A MOMENT-MATCHED NORMAL (SAME ALPHA/BETA AS
181600*    THE PERT SHAPE) CLIPPED TO (0,1) AND SCALED ONTO (MIN,MAX).
181700*    THIS CHANGES THE SHAPE OF THE SAMPLE, NOT JUST ITS
181800*    PRECISION, AND IS ONLY ADEQUATE FOR THE ALPHA/BETA RANGES
181900*    SEEN ON T&D RISK REGISTERS (1 TO 5).  A REAL INCOMPLETE-
182000*    BETA ROUTINE BELONGS HERE IF THIS EVER NEEDS TO BE EXACT.
182100     COMPUTE WS-NORM-T =                                                  
182200         1 + (4 * (WS-RF-T-LIKELY(WS-RF-IX)                               
182300              - WS-RF-T-MIN(WS-RF-IX)))                                   
182400         / (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)).               
182500     COMPUTE WS-EXP-INPUT =                                               
182600         1 + (4 * (WS-RF-T-MAX(WS-RF-IX)                                  
182700              - WS-RF-T-LIKELY(WS-RF-IX)))                                
182800         / (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX)).               
182900     COMPUTE WS-LN-INPUT = WS-NORM-T /                                    
183000         (WS-NORM-T + WS-EXP-INPUT).                                      
183100     COMPUTE WS-SQRT-INPUT =                                              
183200         (WS-NORM-T * WS-EXP-INPUT) /                                     
183300         (((WS-NORM-T + WS-EXP-INPUT)                                     
183400           * (WS-NORM-T + WS-EXP-INPUT))                                  
183500          * (WS-NORM-T + WS-EXP-INPUT + 1)).                              
183600     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.                                
183700     MOVE WS-UNIFORM-U TO WS-NORM-P.                                      
183800     PERFORM 4530-NORMSINV-RTN THRU 4530-EXIT.                            
183900     COMPUTE WS-LN-INPUT =                                                
184000         WS-LN-INPUT + (WS-SQRT-RESULT * WS-NORM-Z).                      
184100     IF WS-LN-INPUT < 0                                                   
184200         MOVE 0 TO WS-LN-INPUT                                            
184300     END-IF.                                                              
184400     IF WS-LN-INPUT > 1                                                   
184500         MOVE 1 TO WS-LN-INPUT                                            
184600     END-IF.                                                              
184700     COMPUTE WS-FS-SAMPLE(WS-RF-IX, WS-SIM-IX) =                          
184800         WS-RF-T-MIN(WS-RF-IX) +                                          
184900         (WS-LN-INPUT *                                                   
185000          (WS-RF-T-MAX(WS-RF-IX) - WS-RF-T-MIN(WS-RF-IX))).               
185100 4230-EXIT.                                                               
185200     EXIT.                                                                
185300                                                                          
185400******************************************************************        
185500*    4300- STATISTICS - MEAN / STD-DEV / MIN / MAX                        
185600******************************************************************        
185700 4300-COMPUTE-STATISTICS.                                                 
185800     MOVE ZERO TO WS-SUM-COST.                                            
185900     MOVE WS-SIM-TOTAL(1) TO WS-SIM-MIN WS-SIM-MAX.                       
186000     SET WS-SIM-IX TO 1.                                                  
186100 4300-SUM-LOOP.                                                           
186200     ADD WS-SIM-TOTAL(WS-SIM-IX) TO WS-SUM-COST.                          
186300     IF WS-SIM-TOTAL(WS-SIM-IX) < WS-SIM-MIN                              
186400         MOVE WS-SIM-TOTAL(WS-SIM-IX) TO WS-SIM-MIN                       
186500     END-IF.                                                              
186600     IF WS-SIM-TOTAL(WS-SIM-IX) > WS-SIM-MAX                              
186700         MOVE WS-SIM-TOTAL(WS-SIM-IX) TO WS-SIM-MAX                       
186800     END-IF.                                                              
186900     SET WS-SIM-IX UP BY 1.                                               
187000     IF WS-SIM-IX <= WS-SIM-COUNT                                         
187100         GO TO 4300-SUM-LOOP                                              
187200     END-IF.                                                              
187300     COMPUTE WS-SIM-MEAN ROUNDED = WS-SUM-COST / WS-SIM-COUNT.            
187400                                                                          
187500     MOVE ZERO TO WS-SUM-SQ-DEV.                                          
187600     SET WS-SIM-IX TO 1.                                                  
187700 4300-DEV-LOOP.                                                           
187800     COMPUTE WS-SUM-SQ-DEV = WS-SUM-SQ-DEV +                              
187900         ((WS-SIM-TOTAL(WS-SIM-IX) - WS-SIM-MEAN) *                       
188000          (WS-SIM-TOTAL(WS-SIM-IX) - WS-SIM-MEAN)).                       
188100     SET WS-SIM-IX UP BY 1.                                               
188200     IF WS-SIM-IX <= WS-SIM-COUNT                                         
188300         GO TO 4300-DEV-LOOP                                              
188400     END-IF.                                                              
188500     COMPUTE WS-SQRT-INPUT = WS-SUM-SQ-DEV / WS-SIM-COUNT.                
188600     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.                                
188700     COMPUTE WS-SIM-STDDEV ROUNDED = WS-SQRT-RESULT.                      
188800 4300-EXIT.                                                               
188900     EXIT.                                                                
189000                                                                          
189100******************************************************************        
189200*    4400- PERCENTILES (linear interpolation between order stats)         
189300******************************************************************        
189400 4400-COMPUTE-PERCENTILES.
189500*    CR0715 - THREE DIRECT CALLS TO 4430, ONE PER CONFIDENCE      CR0715
189600*    LEVEL, REPLACING THE OLD 4420 LOOP SHELL THAT NEVER
189700*    ACTUALLY REACHED 4430 (SEE CHANGE LOG).
189800     MOVE ZERO TO WS-SIM-IX.
189900     PERFORM 4410-COPY-AND-SORT-TOTALS THRU 4410-EXIT.
190000     MOVE .50 TO WS-NORM-P.
190100     PERFORM 4430-PERCENTILE-AT THRU 4430-EXIT.
190200     MOVE WS-SQRT-RESULT TO WS-P50-COST.
190300     MOVE .80 TO WS-NORM-P.
190400     PERFORM 4430-PERCENTILE-AT THRU 4430-EXIT.
190500     MOVE WS-SQRT-RESULT TO WS-P80-COST.
190600     MOVE .95 TO WS-NORM-P.
190700     PERFORM 4430-PERCENTILE-AT THRU 4430-EXIT.
190800     MOVE WS-SQRT-RESULT TO WS-P95-COST.
190900 4400-EXIT.
191000     EXIT.
191100
191200*    Percentiles computed directly rather than through a generic
191300*    loop - three fixed confidence levels per the estimating
191400*    department standard (.50, target, .95). 
191500 4410-COPY-AND-SORT-TOTALS.                                               
191600*    Selection sort of WS-SIM-TOTAL into ascending order - the            
191700*    same shape scan the old 3-REGIONS table build used, just             
191800*    against a numeric key instead of a region name.                      
191900     SET WS-SIM-IX TO 1.                                                  
192000 4410-OUTER.                                                              
192100     IF WS-SIM-IX >= WS-SIM-COUNT                                         
192200         GO TO 4410-EXIT                                                  
192300     END-IF.                                                              
192400     SET WS-RF-IX TO WS-SIM-IX.                                           
192500     ADD 1 TO WS-RF-IX.                                                   
192600 4410-INNER.                                                              
192700     IF WS-SIM-TOTAL(WS-RF-IX) < WS-SIM-TOTAL(WS-SIM-IX)                  
192800         MOVE WS-SIM-TOTAL(WS-SIM-IX) TO WS-SQRT-RESULT                   
192900         MOVE WS-SIM-TOTAL(WS-RF-IX)  TO WS-SIM-TOTAL(WS-SIM-IX)          
193000         MOVE WS-SQRT-RESULT          TO WS-SIM-TOTAL(WS-RF-IX)           
193100     END-IF.                                                              
193200     ADD 1 TO WS-RF-IX.                                                   
193300     IF WS-RF-IX <= WS-SIM-COUNT                                          
193400         GO TO 4410-INNER                                                 
193500     END-IF.                                                              
193600     SET WS-SIM-IX UP BY 1.                                               
193700     GO TO 4410-OUTER.                                                    
193800 4410-EXIT.                                                               
193900     EXIT.                                                                
194000
194100 4430-PERCENTILE-AT.
194200*    ON ENTRY: WS-NORM-P HOLDS THE CONFIDENCE LEVEL (0 TO 1).             
194300*    RETURNS THE INTERPOLATED COST IN WS-SQRT-RESULT.                     
194400     COMPUTE WS-LN-INPUT ROUNDED =                                        
194500         WS-NORM-P * (WS-SIM-COUNT - 1).                                  
194600     MOVE WS-LN-INPUT TO WS-EXP-N.                                        
194700     ADD 1 TO WS-EXP-N GIVING WS-SIM-IX.                                  
194800     IF WS-SIM-IX >= WS-SIM-COUNT                                         
194900         MOVE WS-SIM-TOTAL(WS-SIM-COUNT) TO WS-SQRT-RESULT                
195000         GO TO 4430-EXIT                                                  
195100     END-IF.                                                              
195200     COMPUTE WS-EXP-TERM = WS-LN-INPUT - WS-EXP-N.                  CR0751
195300     COMPUTE WS-SQRT-RESULT =                                             
195400         WS-SIM-TOTAL(WS-SIM-IX) +                                        
195500         (WS-EXP-TERM *                                                   
195600          (WS-SIM-TOTAL(WS-SIM-IX + 1)                                    
195700           - WS-SIM-TOTAL(WS-SIM-IX))).                                   
195800 4430-EXIT.                                                               
195900     EXIT.                                                                
196000                                                                          
196100******************************************************************        
196200*    4500- SQUARE ROOT - NEWTON-RAPHSON, NO INTRINSIC FUNCTION            
196300******************************************************************        
196400 4500-SQRT-RTN.                                                           
196500     IF WS-SQRT-INPUT <= 0                                                
196600         MOVE ZERO TO WS-SQRT-RESULT                                      
196700         GO TO 4500-EXIT                                                  
196800     END-IF.                                                              
196900     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.                                 
197000     IF WS-SQRT-GUESS < 1                                                 
197100         MOVE 1 TO WS-SQRT-GUESS                                          
197200     END-IF.                                                              
197300     MOVE ZERO TO WS-SQRT-ITER.                                           
197400 4500-ITER.                                                               
197500     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
197600         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.           
197700     ADD 1 TO WS-SQRT-ITER.                                               
197800     IF WS-SQRT-ITER < 20                                                 
197900         GO TO 4500-ITER                                                  
198000     END-IF.                                                              
198100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.                                
198200 4500-EXIT.                                                               
198300     EXIT.                                                                
198400                                                                          
198500******************************************************************        
198600*    4510- NATURAL LOG - SQRT REDUCTION + SERIES, NO FUNCTION             
198700******************************************************************        
198800 4510-LN-RTN.                                                             
198900     MOVE ZERO TO WS-LN-POWER-OF-2.                                       
199000     MOVE WS-LN-INPUT TO WS-LN-REDUCED.                                   
199100     IF WS-LN-REDUCED <= 0                                                
199200         MOVE ZERO TO WS-LN-RESULT                                        
199300         GO TO 4510-EXIT                                                  
199400     END-IF.                                                              
199500 4510-REDUCE.                                                             
199600     IF WS-LN-REDUCED > 1.1 OR WS-LN-REDUCED < 0.9                        
199700         MOVE WS-LN-REDUCED TO WS-SQRT-INPUT                              
199800         PERFORM 4500-SQRT-RTN THRU 4500-EXIT                             
199900         MOVE WS-SQRT-RESULT TO WS-LN-REDUCED                             
200000         ADD 1 TO WS-LN-POWER-OF-2                                        
200100         IF WS-LN-POWER-OF-2 < 40                                         
200200             GO TO 4510-REDUCE                                            
200300         END-IF                                                           
200400     END-IF.                                                              
200500*    ln(x) ~ 2*(y + y**3/3 + y**5/5 + y**7/7), y=(x-1)/(x+1).             
200600     COMPUTE WS-LN-Y = (WS-LN-REDUCED - 1) / (WS-LN-REDUCED + 1).         
200700     MOVE WS-LN-Y TO WS-LN-Y-POWER.                                       
200800     MOVE WS-LN-Y TO WS-LN-RESULT.                                        
200900     MOVE 1 TO WS-LN-ODD.                                                 
201000 4510-SERIES.                                                             
201100     ADD 2 TO WS-LN-ODD.                                                  
201200     COMPUTE WS-LN-Y-POWER =                                              
201300         WS-LN-Y-POWER * WS-LN-Y * WS-LN-Y.                               
201400     COMPUTE WS-LN-TERM = WS-LN-Y-POWER / WS-LN-ODD.                      
201500     ADD WS-LN-TERM TO WS-LN-RESULT.                                      
201600     IF WS-LN-ODD < 11                                                    
201700         GO TO 4510-SERIES                                                
201800     END-IF.                                                              
201900     COMPUTE WS-LN-RESULT ROUNDED = WS-LN-RESULT * 2.                     
202000*    Undo the sqrt reduction - each halving doubled the log.              
202100     COMPUTE WS-LN-RESULT ROUNDED =                                       
202200         WS-LN-RESULT * (2 ** WS-LN-POWER-OF-2).                          
202300 4510-EXIT.                                                               
202400     EXIT.                                                                
202500                                                                          
202600******************************************************************        
202700*    4520- EXPONENTIAL - RANGE REDUCTION + TAYLOR SERIES                  
202800******************************************************************        
202900 4520-EXP-RTN.                                                            
203000     MOVE ZERO TO WS-EXP-POWER-OF-2.                                      
203100     MOVE WS-EXP-INPUT TO WS-EXP-REDUCED.                                 
203200 4520-REDUCE.                                                             
203300     IF WS-EXP-REDUCED > 0.5 OR WS-EXP-REDUCED < -0.5                     
203400         COMPUTE WS-EXP-REDUCED = WS-EXP-REDUCED / 2                      
203500         ADD 1 TO WS-EXP-POWER-OF-2                                       
203600         IF WS-EXP-POWER-OF-2 < 40                                        
203700             GO TO 4520-REDUCE                                            
203800         END-IF                                                           
203900     END-IF.                                                              
204000     MOVE 1 TO WS-EXP-RESULT.                                             
204100     MOVE 1 TO WS-EXP-TERM.                                               
204200     MOVE ZERO TO WS-EXP-N.                                               
204300 4520-SERIES.                                                             
204400     ADD 1 TO WS-EXP-N.                                                   
204500     COMPUTE WS-EXP-TERM = (WS-EXP-TERM * WS-EXP-REDUCED)                 
204600         / WS-EXP-N.                                                      
204700     ADD WS-EXP-TERM TO WS-EXP-RESULT.                                    
204800     IF WS-EXP-N < 15                                                     
204900         GO TO 4520-SERIES                                                
205000     END-IF.                                                              
205100*    Undo the halving by squaring back up WS-EXP-POWER-OF-2 times.        
205200     MOVE ZERO TO WS-SQRT-ITER.                                           
205300 4520-SQUARE-BACK.                                                        
205400     IF WS-SQRT-ITER >= WS-EXP-POWER-OF-2                                 
205500         GO TO 4520-EXIT                                                  
205600     END-IF.                                                              
205700     COMPUTE WS-EXP-RESULT ROUNDED =                                      
205800         WS-EXP-RESULT * WS-EXP-RESULT.                                   
205900     ADD 1 TO WS-SQRT-ITER.                                               
206000     GO TO 4520-SQUARE-BACK.                                              
206100 4520-EXIT.                                                               
206200     EXIT.                                                                
206300                                                                          
206400******************************************************************        
206500*    4530- INVERSE NORMAL CDF - ABRAMOWITZ & STEGUN 26.2.23               
206600******************************************************************        
206700 4530-NORMSINV-RTN.                                                       
206800     MOVE 1 TO WS-NORM-SIGN.                                              
206900     IF WS-NORM-P > 0.5                                                   
207000         COMPUTE WS-LN-INPUT = 1 - WS-NORM-P                              
207100         MOVE -1 TO WS-NORM-SIGN                                          
207200     ELSE                                                                 
207300         MOVE WS-NORM-P TO WS-LN-INPUT                                    
207400     END-IF.                                                              
207500     IF WS-LN-INPUT < 0.0000001                                           
207600         MOVE 0.0000001 TO WS-LN-INPUT                                    
207700     END-IF.                                                              
207800     COMPUTE WS-LN-INPUT = WS-LN-INPUT * WS-LN-INPUT.                     
207900     PERFORM 4510-LN-RTN THRU 4510-EXIT.                                  
208000     COMPUTE WS-SQRT-INPUT = ZERO - (2 * WS-LN-RESULT).                   
208100     IF WS-SQRT-INPUT < 0                                                 
208200         MOVE 0 TO WS-SQRT-INPUT                                          
208300     END-IF.                                                              
208400     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.                                
208500     MOVE WS-SQRT-RESULT TO WS-NORM-T.                                    
208600     COMPUTE WS-NORM-Z =                                                  
208700         WS-NORM-T -                                                      
208800         ((2.515517 + (0.802853 * WS-NORM-T)                              
208900           + (0.010328 * WS-NORM-T * WS-NORM-T)) /                        
209000          (1 + (1.432788 * WS-NORM-T)                                     
209100           + (0.189269 * WS-NORM-T * WS-NORM-T)                           
209200           + (0.001308 * WS-NORM-T * WS-NORM-T * WS-NORM-T))).            
209300     IF WS-NORM-SIGN = -1                                                 
209400         COMPUTE WS-NORM-Z = ZERO - WS-NORM-Z                             
209500     END-IF.                                                              
209600 4530-EXIT.                                                               
209700     EXIT.                                                                
209800                                                                          
209900******************************************************************        
210000*    4900- UNIFORM (0,1) - PARK-MILLER MINIMAL STANDARD LCG               
210100******************************************************************        
210200 4900-NEXT-UNIFORM.                                                       
210300     COMPUTE WS-RANDOM-PRODUCT =                                          
210400         WS-RANDOM-SEED * WS-RANDOM-MULTIPLIER.                           
210500     DIVIDE WS-RANDOM-PRODUCT BY WS-RANDOM-MODULUS                        
210600         GIVING WS-LN-POWER-OF-2                                          
210700         REMAINDER WS-RANDOM-SEED.                                        
210800     IF WS-RANDOM-SEED <= 0                                               
210900         ADD WS-RANDOM-MODULUS TO WS-RANDOM-SEED                          
211000     END-IF.                                                              
211100     COMPUTE WS-UNIFORM-U ROUNDED =                                       
211200         WS-RANDOM-SEED / WS-RANDOM-MODULUS.                              
211300 4900-EXIT.                                                               
211400     EXIT.                                                                
211500                                                                          
211600******************************************************************
211700*    4600- SENSITIVITY BY FACTOR (CR0392/CR0742)                  CR0742
211800*    CR0392 correlated each factor's raw sampled impact against   CR0742
211900*    the raw simulated total (Pearson product-moment) because a
212000*    second rank-on-rank pass didn't fit the batch window.  The
212100*    risk factor result layout has always been documented to the
212200*    estimating department as a Spearman coefficient, and Pearson
212300*    on a skewed lognormal/PERT factor does not agree with it -
212400*    CR0742 ranks both series (ties broken by average rank, via
212500*    4620 below) before running the same mean/deviation/
212600*    correlation math that was already here, so the extra batch
212700*    cost is one more selection sort per factor rather than a
212800*    second full ranking pass.  The total-cost series is ranked
212900*    once, up front - it does not change from factor to factor.
213000******************************************************************
213100 4600-COMPUTE-SENSITIVITY.
213200     SET WS-RANK-IX TO 1.
213300 4600-LOAD-TOTAL-LOOP.
213400     MOVE WS-SIM-TOTAL(WS-RANK-IX)
213500         TO WS-RANK-WK-VALUE(WS-RANK-IX).
213600     SET WS-RANK-WK-ORIGIN(WS-RANK-IX) TO WS-RANK-IX.
213700     SET WS-RANK-IX UP BY 1.
213800     IF WS-RANK-IX <= WS-SIM-COUNT
213900         GO TO 4600-LOAD-TOTAL-LOOP
214000     END-IF.
214100     PERFORM 4620-BUILD-RANKS THRU 4620-EXIT.
214200     MOVE WS-RANK-OF-TABLE TO WS-TOTAL-RANK-TABLE.
214300
214400     MOVE ZERO TO WS-TOTAL-RANK-SUM.
214500     SET WS-RANK-IX TO 1.
214600 4600-TOTAL-MEAN-LOOP.
214700     ADD WS-TOTAL-RANK(WS-RANK-IX) TO WS-TOTAL-RANK-SUM.
214800     SET WS-RANK-IX UP BY 1.
214900     IF WS-RANK-IX <= WS-SIM-COUNT
215000         GO TO 4600-TOTAL-MEAN-LOOP
215100     END-IF.
215200     COMPUTE WS-TOTAL-RANK-MEAN ROUNDED =
215300         WS-TOTAL-RANK-SUM / WS-SIM-COUNT.
215400
215500     MOVE ZERO TO WS-TOTAL-RANK-SUM-SQ.
215600     SET WS-RANK-IX TO 1.
215700 4600-TOTAL-DEV-LOOP.
215800     COMPUTE WS-TOTAL-RANK-DEV =
215900         WS-TOTAL-RANK(WS-RANK-IX) - WS-TOTAL-RANK-MEAN.
216000     COMPUTE WS-TOTAL-RANK-SUM-SQ ROUNDED = WS-TOTAL-RANK-SUM-SQ +
216100         (WS-TOTAL-RANK-DEV * WS-TOTAL-RANK-DEV).
216200     SET WS-RANK-IX UP BY 1.
216300     IF WS-RANK-IX <= WS-SIM-COUNT
216400         GO TO 4600-TOTAL-DEV-LOOP
216500     END-IF.
216600     COMPUTE WS-SQRT-INPUT = WS-TOTAL-RANK-SUM-SQ / WS-SIM-COUNT.
216700     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.
216800     MOVE WS-SQRT-RESULT TO WS-TOTAL-RANK-STDDEV.
216900
217000     SET WS-RF-IX TO 1.
217100 4600-FACTOR-LOOP.
217200     IF WS-RF-IX > WS-RF-COUNT
217300         GO TO 4600-EXIT
217400     END-IF.
217500     IF WS-RF-T-VALID(WS-RF-IX)
217600         PERFORM 4610-CORRELATE-FACTOR THRU 4610-EXIT
217700         MOVE WS-CORR-RESULT TO WS-RF-T-SENS(WS-RF-IX)
217800     ELSE
217900         MOVE ZERO TO WS-RF-T-SENS(WS-RF-IX)
218000     END-IF.
218100     SET WS-RF-IX UP BY 1.
218200     GO TO 4600-FACTOR-LOOP.
218300 4600-EXIT.
218400     EXIT.
218500
218600 4610-CORRELATE-FACTOR.
218700*    ON ENTRY: WS-RF-IX IS THE FACTOR TO CORRELATE.  RANKS THIS
218800*    FACTOR'S SAMPLED SERIES (VIA 4620) AND CORRELATES IT AGAINST  CR0742
218900*    THE TOTAL-COST RANKS AND RANK MEAN/STD-DEV BUILT ONCE ABOVE.  CR0742
219000     SET WS-RANK-IX TO 1.
219100 4610-LOAD-FACTOR-LOOP.
219200     MOVE WS-FS-SAMPLE(WS-RF-IX, WS-RANK-IX)
219300         TO WS-RANK-WK-VALUE(WS-RANK-IX).
219400     SET WS-RANK-WK-ORIGIN(WS-RANK-IX) TO WS-RANK-IX.
219500     SET WS-RANK-IX UP BY 1.
219600     IF WS-RANK-IX <= WS-SIM-COUNT
219700         GO TO 4610-LOAD-FACTOR-LOOP
219800     END-IF.
219900     PERFORM 4620-BUILD-RANKS THRU 4620-EXIT.
220000
220100     MOVE ZERO TO WS-CORR-SUM-X.
220200     SET WS-SIM-IX TO 1.
220300 4610-MEAN-LOOP.
220400     ADD WS-RANK-OF(WS-SIM-IX) TO WS-CORR-SUM-X.
220500     SET WS-SIM-IX UP BY 1.
220600     IF WS-SIM-IX <= WS-SIM-COUNT
220700         GO TO 4610-MEAN-LOOP
220800     END-IF.
220900     COMPUTE WS-CORR-FACTOR-MEAN ROUNDED =
221000         WS-CORR-SUM-X / WS-SIM-COUNT.
221100
221200     MOVE ZERO TO WS-CORR-SUM-XX WS-CORR-COVAR-SUM.
221300     SET WS-SIM-IX TO 1.
221400 4610-DEV-LOOP.
221500     COMPUTE WS-CORR-X-DEV =
221600         WS-RANK-OF(WS-SIM-IX) - WS-CORR-FACTOR-MEAN.
221700     COMPUTE WS-CORR-Y-DEV =
221800         WS-TOTAL-RANK(WS-SIM-IX) - WS-TOTAL-RANK-MEAN.
221900     COMPUTE WS-CORR-SUM-XX ROUNDED = WS-CORR-SUM-XX +
222000         (WS-CORR-X-DEV * WS-CORR-X-DEV).
222100     COMPUTE WS-CORR-COVAR-SUM ROUNDED = WS-CORR-COVAR-SUM +
222200         (WS-CORR-X-DEV * WS-CORR-Y-DEV).
222300     SET WS-SIM-IX UP BY 1.
222400     IF WS-SIM-IX <= WS-SIM-COUNT
222500         GO TO 4610-DEV-LOOP
222600     END-IF.
222700
222800     COMPUTE WS-SQRT-INPUT = WS-CORR-SUM-XX / WS-SIM-COUNT.
222900     PERFORM 4500-SQRT-RTN THRU 4500-EXIT.
223000     MOVE WS-SQRT-RESULT TO WS-CORR-FACTOR-STDDEV.
223100
223200     IF WS-CORR-FACTOR-STDDEV = ZERO OR WS-TOTAL-RANK-STDDEV = ZERO
223300         MOVE ZERO TO WS-CORR-RESULT
223400         GO TO 4610-EXIT
223500     END-IF.
223600
223700     COMPUTE WS-CORR-RESULT ROUNDED =
223800         (WS-CORR-COVAR-SUM / WS-SIM-COUNT) /
223900         (WS-CORR-FACTOR-STDDEV * WS-TOTAL-RANK-STDDEV).
224000     IF WS-CORR-RESULT > 1
224100         MOVE 1 TO WS-CORR-RESULT
224200     END-IF.
224300     IF WS-CORR-RESULT < -1
224400         MOVE -1 TO WS-CORR-RESULT
224500     END-IF.
224600 4610-EXIT.
224700     EXIT.
224800
224900******************************************************************
225000*    4620- RANK TRANSFORM - SORT AND TIE-AVERAGE (CR0742)         CR0742
225100*    CALLER LOADS WS-RANK-WORK-TABLE(1..WS-SIM-COUNT) WITH THE
225200*    RAW VALUE AND ITS ORIGINAL SUBSCRIPT, THEN PERFORMS THIS
225300*    PARAGRAPH.  RESULT COMES BACK IN WS-RANK-OF, SUBSCRIPTED BY
225400*    THE ORIGINAL SUBSCRIPT - SAME SELECTION SORT SHAPE AS 4410
225500*    ABOVE, RUN AGAINST THE VALUE/ORIGIN PAIR INSTEAD OF A BARE
225600*    TOTAL, PLUS A WALK OF THE SORTED ORDER TO AVERAGE TIED RUNS.
225700******************************************************************
225800 4620-BUILD-RANKS.
225900     SET WS-RANK-IX TO 1.
226000 4620-SORT-OUTER.
226100     IF WS-RANK-IX >= WS-SIM-COUNT
226200         GO TO 4620-SORT-DONE
226300     END-IF.
226400     SET WS-RANK-JX TO WS-RANK-IX.
226500     SET WS-RANK-JX UP BY 1.
226600 4620-SORT-INNER.
226700     IF WS-RANK-WK-VALUE(WS-RANK-JX) < WS-RANK-WK-VALUE(WS-RANK-IX)
226800         MOVE WS-RANK-WK-VALUE(WS-RANK-IX)  TO WS-RANK-SWAP-VALUE
226900         MOVE WS-RANK-WK-ORIGIN(WS-RANK-IX) TO WS-RANK-SWAP-ORIGIN
227000         MOVE WS-RANK-WK-VALUE(WS-RANK-JX)
227100            TO WS-RANK-WK-VALUE(WS-RANK-IX)
227200         MOVE WS-RANK-WK-ORIGIN(WS-RANK-JX)
227300            TO WS-RANK-WK-ORIGIN(WS-RANK-IX)
227400         MOVE WS-RANK-SWAP-VALUE  TO WS-RANK-WK-VALUE(WS-RANK-JX)
227500         MOVE WS-RANK-SWAP-ORIGIN TO WS-RANK-WK-ORIGIN(WS-RANK-JX)
227600     END-IF.
227700     SET WS-RANK-JX UP BY 1.
227800     IF WS-RANK-JX <= WS-SIM-COUNT
227900         GO TO 4620-SORT-INNER
228000     END-IF.
228100     SET WS-RANK-IX UP BY 1.
228200     GO TO 4620-SORT-OUTER.
228300 4620-SORT-DONE.
228400*    Sorted ascending in WS-RANK-WORK-TABLE now - walk it once,
228500*    handing out ranks 1..N and averaging over any tied run.
228600     SET WS-RANK-IX TO 1.
228700 4620-ASSIGN-OUTER.
228800     IF WS-RANK-IX > WS-SIM-COUNT
228900         GO TO 4620-EXIT
229000     END-IF.
229100     SET WS-RANK-RUN-START TO WS-RANK-IX.
229200     SET WS-RANK-JX TO WS-RANK-IX.
229300 4620-ASSIGN-FIND-RUN.
229400     SET WS-RANK-JX UP BY 1.
229500     IF WS-RANK-JX > WS-SIM-COUNT
229600         GO TO 4620-ASSIGN-RUN-DONE
229700     END-IF.
229800     IF WS-RANK-WK-VALUE(WS-RANK-JX) = WS-RANK-WK-VALUE(WS-RANK-IX)
229900         GO TO 4620-ASSIGN-FIND-RUN
230000     END-IF.
230100 4620-ASSIGN-RUN-DONE.
230200*    Tied run spans WS-RANK-RUN-START THRU (WS-RANK-JX - 1) - the
230300*    average of that many consecutive rank numbers is just the
230400*    mean of the first and last rank in the run.
230500     COMPUTE WS-RANK-TIE-SUM =
230600         WS-RANK-RUN-START + (WS-RANK-JX - 1).
230700     COMPUTE WS-RANK-TIE-AVG ROUNDED = WS-RANK-TIE-SUM / 2.
230800     SET WS-RANK-KX TO WS-RANK-RUN-START.
230900 4620-ASSIGN-STORE.
231000     SET WS-RANK-OF-IX TO WS-RANK-WK-ORIGIN(WS-RANK-KX).
231100     MOVE WS-RANK-TIE-AVG TO WS-RANK-OF(WS-RANK-OF-IX).
231200     SET WS-RANK-KX UP BY 1.
231300     IF WS-RANK-KX < WS-RANK-JX
231400         GO TO 4620-ASSIGN-STORE
231500     END-IF.
231600     SET WS-RANK-IX TO WS-RANK-JX.
231700     GO TO 4620-ASSIGN-OUTER.
231800 4620-EXIT.
231900     EXIT.
232000
232100                                                                          
232200******************************************************************
232300*    5000- TEXT-VALIDATOR - NARRATIVE VALIDITY CHECK
232400******************************************************************
232500 5000-VALIDATE-NARRATIVE.
232600     SET TEXT-IS-VALID TO TRUE.
232700     MOVE ZERO TO WS-TEXT-LEN.
232800     INSPECT WS-NARRATIVE-TEXT TALLYING WS-TEXT-LEN
232900         FOR CHARACTERS BEFORE INITIAL SPACE.
233000     IF WS-TEXT-LEN < 100
233100         MOVE "N" TO WS-TEXT-VALID-SW
233200     END-IF.
233300     MOVE ZERO TO WS-TEXT-WORD-COUNT.
233400     MOVE "Y" TO WS-TEXT-PREV-SPACE-SW.
233500     SET WS-TEXT-IX TO 1.
233600 5000-WORD-LOOP.
233700     IF WS-TEXT-IX > 100
233800         GO TO 5000-WORD-DONE
233900     END-IF.
234000     IF WS-NARRATIVE-TEXT(WS-TEXT-IX:1) = SPACE
234100         MOVE "Y" TO WS-TEXT-PREV-SPACE-SW
234200     ELSE
234300         IF WS-TEXT-PREV-SPACE-SW = "Y"
234400             ADD 1 TO WS-TEXT-WORD-COUNT
234500         END-IF
234600         MOVE "N" TO WS-TEXT-PREV-SPACE-SW
234700     END-IF.
234800     ADD 1 TO WS-TEXT-IX.
234900     GO TO 5000-WORD-LOOP.
235000 5000-WORD-DONE.
235100     IF WS-TEXT-WORD-COUNT < 20
235200         MOVE "N" TO WS-TEXT-VALID-SW
235300     END-IF.
235400     MOVE WS-NARRATIVE-TEXT TO WS-TEXT-UPPER.
235500     INSPECT WS-TEXT-UPPER CONVERTING
235600         "abcdefghijklmnopqrstuvwxyz" TO
235700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
235800     IF WS-TEXT-UPPER (1:100) = SPACE
235900         MOVE "N" TO WS-TEXT-VALID-SW
236000     END-IF.
236100*    CR0751 - USED TO STOP AT "(1:4) = TODO" ETC, WHICH ONLY        CR0751
236200*    CAUGHT A MARKER IN THE FIRST FEW BYTES OF THE TEXT.  A         CR0751
236300*    NARRATIVE THAT SAYS "SEE ENGR NOTE - TBD PENDING SURVEY"       CR0751
236400*    WALKED RIGHT THROUGH.  5050 NOW SCANS THE WHOLE 100 BYTES.     CR0751
236500     PERFORM 5050-SCAN-TEXT-MARKERS THRU 5050-EXIT.
236600     IF TEXT-HAS-MARKER
236700         MOVE "N" TO WS-TEXT-VALID-SW
236800     END-IF.
236900     MOVE WS-TEXT-VALID-SW TO WS-NARRATIVE-VALID-SW.
237000 5000-EXIT.
237100     EXIT.
237200
237300******************************************************************
237400*    5050- SCAN WS-TEXT-UPPER FOR PLACEHOLDER MARKERS AND          CR0751
237500*    INABILITY PHRASES - ESTIMATING DEPT WANTS A NARRATIVE         CR0751
237600*    REJECTED IF THE ESTIMATOR LEFT A MARKER ANYWHERE IN IT, NOT   CR0751
237700*    JUST AT THE FRONT, AND IF THE TEXT ITSELF ADMITS THE WORK     CR0751
237800*    WASN'T DONE ("UNABLE TO", "INSUFFICIENT DATA", AND THE        CR0751
237900*    LIKE).  CALLER MUST MOVE THE UPPERCASED TEXT TO WS-TEXT-      CR0751
238000*    UPPER FIRST.  SETS TEXT-HAS-MARKER; DOES NOT TOUCH THE        CR0751
238100*    VALID SWITCH ITSELF SO 5100'S LIST-CLEANING RULE CAN USE      CR0751
238200*    THE SAME SCAN WITHOUT INHERITING 5000'S LENGTH/WORD RULES.    CR0751
238300******************************************************************
238400 5050-SCAN-TEXT-MARKERS.
238500     MOVE "N" TO WS-TEXT-MARKER-SW.
238600     MOVE ZERO TO WS-TEXT-TALLY.
238700     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "TODO".
238800     IF WS-TEXT-TALLY > ZERO
238900         MOVE "Y" TO WS-TEXT-MARKER-SW
239000     END-IF.
239100     MOVE ZERO TO WS-TEXT-TALLY.
239200     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "FIXME".
239300     IF WS-TEXT-TALLY > ZERO
239400         MOVE "Y" TO WS-TEXT-MARKER-SW
239500     END-IF.
239600     MOVE ZERO TO WS-TEXT-TALLY.
239700     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "TBD".
239800     IF WS-TEXT-TALLY > ZERO
239900         MOVE "Y" TO WS-TEXT-MARKER-SW
240000     END-IF.
240100*    XXX RUN - TALLY KEPT IN ITS OWN FIELD SO THE OPERATOR CONSOLE CR0751
240200*    DUMP (SEE THE OLD CR0702 NOTE ON ESTCCIMP) CAN SHOW HOW MANY. CR0751
240300     MOVE ZERO TO WS-TEXT-XXX-RUN.
240400     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-XXX-RUN FOR ALL "XXX".
240500     IF WS-TEXT-XXX-RUN > ZERO
240600         MOVE "Y" TO WS-TEXT-MARKER-SW
240700     END-IF.
240800*    BRACKETED PLACEHOLDER - "[INSERT SCOPE HERE]" STYLE - FLAGGED CR0751
240900*    WHEN AN OPEN AND A CLOSE OF THE SAME BRACKET PAIR BOTH SHOW   CR0751
241000*    UP SOMEWHERE IN THE TEXT.                                     CR0751
241100     MOVE ZERO TO WS-TEXT-TALLY.
241200     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "[".
241300     IF WS-TEXT-TALLY > ZERO
241400         MOVE ZERO TO WS-TEXT-TALLY
241500         INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "]"
241600         IF WS-TEXT-TALLY > ZERO
241700             MOVE "Y" TO WS-TEXT-MARKER-SW
241800         END-IF
241900     END-IF.
242000     MOVE ZERO TO WS-TEXT-TALLY.
242100     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "{".
242200     IF WS-TEXT-TALLY > ZERO
242300         MOVE ZERO TO WS-TEXT-TALLY
242400         INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "}"
242500         IF WS-TEXT-TALLY > ZERO
242600             MOVE "Y" TO WS-TEXT-MARKER-SW
242700         END-IF
242800     END-IF.
242900*    INABILITY PHRASES - THE ESTIMATOR SAYING THE WORK COULDN'T BE CR0751
243000*    DONE IS NOT A NARRATIVE, IT IS A BLANK DISGUISED AS ONE.       CR0751
243100     MOVE ZERO TO WS-TEXT-TALLY.
243200     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY
243300         FOR ALL "DON'T KNOW".
243400     IF WS-TEXT-TALLY > ZERO
243500         MOVE "Y" TO WS-TEXT-MARKER-SW
243600     END-IF.
243700     MOVE ZERO TO WS-TEXT-TALLY.
243800     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY FOR ALL "UNABLE TO".
243900     IF WS-TEXT-TALLY > ZERO
244000         MOVE "Y" TO WS-TEXT-MARKER-SW
244100     END-IF.
244200     MOVE ZERO TO WS-TEXT-TALLY.
244300     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY
244400         FOR ALL "NO INFORMATION AVAILABLE".
244500     IF WS-TEXT-TALLY > ZERO
244600         MOVE "Y" TO WS-TEXT-MARKER-SW
244700     END-IF.
244800     MOVE ZERO TO WS-TEXT-TALLY.
244900     INSPECT WS-TEXT-UPPER TALLYING WS-TEXT-TALLY
245000         FOR ALL "INSUFFICIENT DATA".
245100     IF WS-TEXT-TALLY > ZERO
245200         MOVE "Y" TO WS-TEXT-MARKER-SW
245300     END-IF.
245400 5050-EXIT.
245500     EXIT.
245600
245700******************************************************************
245800*    5100- CLEAN AND WRITE ONE ASSUMPTION/EXCLUSION/JUSTIFICATION
245900*    /RECOMMENDATION LINE - TEXT-VALIDATOR LIST-CLEANING RULES
246000******************************************************************
246100 5100-CLEAN-AND-WRITE-TEXT.
246200     MOVE ZERO TO WS-TEXT-LEN.
246300     INSPECT WS-CANDIDATE-TEXT TALLYING WS-TEXT-LEN
246400         FOR CHARACTERS BEFORE INITIAL SPACE.
246500     IF WS-CANDIDATE-TEXT = SPACE OR WS-TEXT-LEN < 10
246600         GO TO 5100-EXIT
246700     END-IF.
246800     MOVE WS-CANDIDATE-TEXT TO WS-TEXT-UPPER.
246900     INSPECT WS-TEXT-UPPER CONVERTING
247000         "abcdefghijklmnopqrstuvwxyz" TO
247100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
247200     PERFORM 5050-SCAN-TEXT-MARKERS THRU 5050-EXIT.
247300     IF TEXT-HAS-MARKER
247400         GO TO 5100-EXIT
247500     END-IF.
247600                                                                          
247700     MOVE SPACE TO WS-DUP-FOUND-SW.                                       
247800     IF WS-WRITTEN-TEXT-COUNT > ZERO                                      
247900         SET WS-TEXT-IX TO 1                                              
248000     END-IF.                                                              
248100 5100-DUP-SCAN.                                                           
248200     IF WS-WRITTEN-TEXT-COUNT = ZERO                                      
248300         GO TO 5100-DUP-DONE                                              
248400     END-IF.                                                              
248500     MOVE WS-WRITTEN-TEXT(WS-TEXT-IX) TO WS-TEXT-UPPER-2.                 
248600     INSPECT WS-TEXT-UPPER-2 CONVERTING                                   
248700         "abcdefghijklmnopqrstuvwxyz" TO                                  
248800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
248900     IF WS-TEXT-UPPER-2 = WS-TEXT-UPPER                                   
249000         SET TEXT-IS-DUPLICATE TO TRUE                                    
249100         GO TO 5100-DUP-DONE                                              
249200     END-IF.                                                              
249300     ADD 1 TO WS-TEXT-IX.                                                 
249400     IF WS-TEXT-IX <= WS-WRITTEN-TEXT-COUNT                               
249500         GO TO 5100-DUP-SCAN                                              
249600     END-IF.                                                              
249700 5100-DUP-DONE.                                                           
249800     IF TEXT-IS-DUPLICATE                                                 
249900         GO TO 5100-EXIT                                                  
250000     END-IF.                                                              
250100                                                                          
250200     MOVE EST-NUMBER TO AX-EST-NUMBER.
250300     MOVE WS-CANDIDATE-TYPE TO AX-TYPE.                                   
250400     MOVE "GENERAL" TO AX-CATEGORY.                                       
250500     MOVE WS-CANDIDATE-TEXT TO AX-TEXT.                                   
250600     WRITE AX-RECORD.                                                     
250700                                                                          
250800     IF WS-WRITTEN-TEXT-COUNT < WS-WRITTEN-TEXT-MAX                       
250900         ADD 1 TO WS-WRITTEN-TEXT-COUNT                                   
251000         MOVE WS-CANDIDATE-TEXT                                           
251100             TO WS-WRITTEN-TEXT(WS-WRITTEN-TEXT-COUNT)                    
251200     END-IF.                                                              
251300 5100-EXIT.                                                               
251400     EXIT.                                                                
251500                                                                          
251600******************************************************************        
251700*    6000- ESTIMATE-GENERATOR ASSEMBLY                                    
251800******************************************************************        
251900 6000-ASSEMBLE-ESTIMATE.                                                  
252000     ADD 1 TO WS-RUN-SEQ.                                                 
252100     MOVE WS-RUN-SEQ TO WS-RUN-SEQ-ED.                                    
252200     STRING PROJ-NUMBER DELIMITED BY SPACE                                
252300            "-EST-" DELIMITED BY SIZE                                     
252400            WS-RUN-SEQ-ED DELIMITED BY SIZE                               
252500            INTO EST-NUMBER.                                              
252600     MOVE PROJ-NUMBER      TO EST-PROJ-NUMBER.                            
252700     MOVE WS-AACE-CLASS    TO EST-AACE-CLASS.                             
252800     MOVE WS-AACE-ACCURACY TO EST-ACCURACY.                               
252900     MOVE WS-BASE-COST     TO EST-BASE-COST.                              
253000     MOVE WS-CONTINGENCY-PCT TO EST-CONTINGENCY-PCT.                      
253100     MOVE WS-P50-COST      TO EST-P50-COST.                               
253200     MOVE WS-P80-COST      TO EST-P80-COST.                               
253300     MOVE WS-P95-COST      TO EST-P95-COST.                               
253400     MOVE SPACE            TO FILLER OF EST-RECORD.                       
253500     WRITE EST-RECORD.                                                    
253600                                                                          
253700     PERFORM 6010-WRITE-LINE-ITEMS THRU 6010-EXIT.                        
253800     PERFORM 6020-WRITE-STANDARD-TEXT THRU 6020-EXIT.                     
253900     PERFORM 6030-BUILD-NARRATIVE THRU 6030-EXIT.                         
254000     PERFORM 6040-WRITE-RISK-OUTPUT THRU 6040-EXIT.                       
254100     PERFORM 6100-WRITE-AUDIT THRU 6100-EXIT.                             
254200 6000-EXIT.                                                               
254300     EXIT.                                                                
254400
254500*    WRITES THE ESTIMATE HEADER, THEN ONE LINEITEM RECORD PER
254600*    PARENT ROW (WITH THE PARENT'S SUBTOTAL) FOLLOWED BY ITS
254700*    CHILD ROWS - ESTRPT RELIES ON THAT PARENT-BEFORE-CHILDREN
254800*    ORDER FOR ITS OWN CONTROL-BREAK SUBTOTALING.
254900 6010-WRITE-LINE-ITEMS.                                                 
255000     SET WS-PARENT-COUNT TO WS-PARENT-COUNT.                              
255100     SET WS-RF-IX TO 1.                                                   
255200 6010-PARENT-LOOP.                                                        
255300     IF WS-RF-IX > WS-PARENT-COUNT                                        
255400         GO TO 6010-EXIT                                                  
255500     END-IF.                                                              
255600     MOVE EST-NUMBER TO LI-EST-NUMBER.                                    
255700     MOVE WS-PARENT-PREFIX(WS-RF-IX) TO LI-WBS-CODE.                      
255800     MOVE SPACE TO LI-PARENT-WBS.                                         
255900     MOVE WS-PARENT-DESC(WS-RF-IX) TO LI-DESCRIPTION.                     
256000     MOVE ZERO TO LI-QUANTITY LI-UNIT-MATERIAL LI-UNIT-LABOR              
256100                  LI-UNIT-OTHER LI-UNIT-TOTAL.                            
256200     MOVE "LS" TO LI-UOM.                                                 
256300     MOVE WS-PARENT-TOT(WS-RF-IX) TO LI-TOTAL-COST.                       
256400     WRITE LI-RECORD.                                                     
256500                                                                          
256600     SET WS-SIM-IX TO 1.                                                  
256700 6010-CHILD-LOOP.                                                         
256800     IF WS-SIM-IX > WS-CHILD-COUNT                                        
256900         GO TO 6010-CHILD-DONE                                            
257000     END-IF.                                                              
257100     IF WS-CHILD-PREFIX(WS-SIM-IX) = WS-PARENT-PREFIX(WS-RF-IX)           
257200         MOVE EST-NUMBER TO LI-EST-NUMBER                                 
257300         MOVE WS-CHILD-CODE(WS-SIM-IX) TO LI-WBS-CODE                     
257400         MOVE WS-PARENT-PREFIX(WS-RF-IX) TO LI-PARENT-WBS                 
257500         MOVE WS-CHILD-DESC(WS-SIM-IX) TO LI-DESCRIPTION                  
257600         MOVE WS-CHILD-QTY(WS-SIM-IX) TO LI-QUANTITY                      
257700         MOVE WS-CHILD-UOM(WS-SIM-IX) TO LI-UOM                           
257800         MOVE WS-CHILD-MAT(WS-SIM-IX) TO LI-UNIT-MATERIAL                 
257900         MOVE WS-CHILD-LAB(WS-SIM-IX) TO LI-UNIT-LABOR                    
258000         MOVE WS-CHILD-OTH(WS-SIM-IX) TO LI-UNIT-OTHER                    
258100         MOVE WS-CHILD-TOT(WS-SIM-IX) TO LI-UNIT-TOTAL                    
258200         MOVE WS-CHILD-EXT(WS-SIM-IX) TO LI-TOTAL-COST                    
258300         WRITE LI-RECORD                                                  
258400     END-IF.                                                              
258500     ADD 1 TO WS-SIM-IX.                                                  
258600     GO TO 6010-CHILD-LOOP.                                               
258700 6010-CHILD-DONE.                                                         
258800     ADD 1 TO WS-RF-IX.                                                   
258900     GO TO 6010-PARENT-LOOP.                                              
259000 6010-EXIT.                                                               
259100     EXIT.                                                                
259200
259300*    WRITES THE ASSUMPTION/EXCLUSION TEXT GATHERED BY 2100/2200
259400*    OUT TO F-ASSUMEXC, ONE RECORD PER LINE - THE JUSTIFICATION
259500*    AND RECOMMENDATION TEXT SHARE THE SAME TABLE AND FILE.
259600 6020-WRITE-STANDARD-TEXT.                                              
259700     SET WS-TEXT-IX TO 1.                                                 
259800 6020-ASSUME-LOOP.                                                        
259900     IF WS-TEXT-IX > 3                                                    
260000         GO TO 6020-EXCLUDE-INIT                                          
260100     END-IF.                                                              
260200     MOVE WS-STD-ASSUMPTION-TEXT(WS-TEXT-IX) TO WS-CANDIDATE-TEXT.        
260300     MOVE "A" TO WS-CANDIDATE-TYPE.                                       
260400     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
260500     ADD 1 TO WS-TEXT-IX.                                                 
260600     GO TO 6020-ASSUME-LOOP.                                              
260700 6020-EXCLUDE-INIT.                                                       
260800     SET WS-TEXT-IX TO 1.                                                 
260900 6020-EXCLUDE-LOOP.                                                       
261000     IF WS-TEXT-IX > 3                                                    
261100         GO TO 6020-EXIT                                                  
261200     END-IF.                                                              
261300     MOVE WS-STD-EXCLUSION-TEXT(WS-TEXT-IX) TO WS-CANDIDATE-TEXT.         
261400     MOVE "E" TO WS-CANDIDATE-TYPE.                                       
261500     PERFORM 5100-CLEAN-AND-WRITE-TEXT THRU 5100-EXIT.                    
261600     ADD 1 TO WS-TEXT-IX.                                                 
261700     GO TO 6020-EXCLUDE-LOOP.                                             
261800 6020-EXIT.                                                               
261900     EXIT.                                                                
262000
262100*    BUILDS THE ONE-LINE ESTIMATE NARRATIVE FOR THE AUDIT LOG
262200*    AND RUNS IT THROUGH 5000-VALIDATE-NARRATIVE (CR0751) SO A
262300*    MALFORMED/INCOMPLETE NARRATIVE NEVER GOES OUT UNFLAGGED.
262400 6030-BUILD-NARRATIVE.                                                  
262500     MOVE WS-AACE-CLASS TO WS-CLASS-ED.                                   
262600     STRING "AACE CLASS " DELIMITED BY SIZE                               
262700            WS-CLASS-ED DELIMITED BY SIZE                                 
262800            " ESTIMATE (" DELIMITED BY SIZE                               
262900            WS-AACE-ACCURACY DELIMITED BY SIZE                            
263000            ") - BASE COST, P50/TARGET/P95 SIMULATED COSTS AND "          
263100               DELIMITED BY SIZE                                          
263200            "THE RESULTING CONTINGENCY PERCENTAGE ARE CARRIED ON "        
263300               DELIMITED BY SIZE                                          
263400            "THE ESTIMATE HEADER RECORD FOR THIS PROJECT."                
263500               DELIMITED BY SIZE                                          
263600            INTO WS-NARRATIVE-TEXT.                                       
263700     PERFORM 5000-VALIDATE-NARRATIVE THRU 5000-EXIT.                      
263800     IF WS-NARRATIVE-VALID-SW NOT = "Y"                                   
263900         DISPLAY "ESTGEN - NARRATIVE FAILED VALIDATION FOR "              
264000                 EST-NUMBER                                               
264100     END-IF.                                                              
264200 6030-EXIT.                                                               
264300     EXIT.                                                                
264400
264500*    ONE RISKOUT RECORD PER VALIDATED RISK FACTOR, CARRYING ITS
264600*    SPEARMAN SENSITIVITY RANK FROM 4610/4620 - SUPPRESSED
264700*    ENTIRELY PER CR0393 WHEN THE PROJECT HAD NO RISK FACTORS.
264800 6040-WRITE-RISK-OUTPUT.                                                
264900     IF WS-RF-COUNT = ZERO                                                
265000         GO TO 6040-EXIT                                                  
265100     END-IF.                                                              
265200     SET WS-RF-IX TO 1.                                                   
265300 6040-LOOP.                                                               
265400     MOVE PROJ-NUMBER            TO RFO-PROJ-NUMBER.                      
265500     MOVE WS-RF-T-NAME(WS-RF-IX) TO RFO-NAME.                             
265600     MOVE WS-RF-T-DIST(WS-RF-IX) TO RFO-DISTRIBUTION.                     
265700     MOVE WS-RF-T-MIN(WS-RF-IX)  TO RFO-MIN.                              
265800     MOVE WS-RF-T-LIKELY(WS-RF-IX) TO RFO-LIKELY.                         
265900     MOVE WS-RF-T-MAX(WS-RF-IX)  TO RFO-MAX.                              
266000     MOVE WS-RF-T-MEAN(WS-RF-IX) TO RFO-MEAN.                             
266100     MOVE WS-RF-T-STDDEV(WS-RF-IX) TO RFO-STDDEV.                         
266200     MOVE WS-RF-T-SENS(WS-RF-IX) TO RFO-SENSITIVITY.                      
266300     MOVE SPACE TO FILLER OF RFO-RECORD.                                  
266400     WRITE RFO-RECORD.                                                    
266500     SET WS-RF-IX UP BY 1.                                                
266600     IF WS-RF-IX <= WS-RF-COUNT                                           
266700         GO TO 6040-LOOP                                                  
266800     END-IF.                                                              
266900 6040-EXIT.                                                               
267000     EXIT.                                                                
267100
267200*    ONE AUDITLOG RECORD PER ESTIMATE WRITTEN - 0900-TERMINATE
267300*    APPENDS THE RUN-CONTROL-TOTALS TRAILER RECORD (CR0640)
267400*    AFTER THE LAST OF THESE, WHICH ESTRPT READS BACK AT 9000.
267500 6100-WRITE-AUDIT.                                                      
267600     MOVE PROJ-NUMBER          TO AUD-PROJ-NUMBER.                        
267700     MOVE EST-NUMBER           TO AUD-EST-NUMBER.                         
267800     MOVE "ESTIMATE-GENERATED" TO AUD-ACTION.                             
267900     MOVE WS-AACE-CLASS        TO AUD-AACE-CLASS.                         
268000     MOVE WS-BASE-COST         TO AUD-BASE-COST.                          
268100     MOVE WS-P50-COST          TO AUD-P50.                                
268200     MOVE WS-P80-COST          TO AUD-P80.                                
268300     MOVE WS-P95-COST          TO AUD-P95.                                
268400     MOVE WS-CONTINGENCY-PCT   TO AUD-CONTINGENCY-PCT.                    
268500     COMPUTE AUD-LINE-COUNT = WS-PARENT-COUNT + WS-CHILD-COUNT.           
268600     WRITE AUD-RECORD.                                                    
268700 6100-EXIT.                                                               
268800     EXIT.                                                                
268900                                                                          
269000******************************************************************        
269100*    0900- TERMINATION - WRITE RUN-CONTROL-TOTALS TRAILER (CR0640)CR0640  
269200******************************************************************        
269300 0900-TERMINATE.                                                          
269400     MOVE SPACE TO AUD-PROJ-NUMBER AUD-EST-NUMBER.                        
269500     MOVE "RUN-CONTROL-TOTALS" TO AUD-ACTION.                             
269600     MOVE ZERO TO AUD-AACE-CLASS.                                         
269700     MOVE WS-TOT-BASE-COST     TO AUD-BASE-COST.                          
269800     MOVE WS-TOT-TARGET-COST   TO AUD-P50.                                
269900     MOVE WS-TOT-PROJECTS-OK   TO AUD-P80.                                
270000     MOVE WS-TOT-PROJECTS-ERR  TO AUD-P95.                                
270100     MOVE ZERO TO AUD-CONTINGENCY-PCT.                                    
270200     MOVE ZERO TO AUD-LINE-COUNT.                                         
270300     WRITE AUD-RECORD.                                                    
270400     CLOSE F-PROJECT F-DOCUMENT F-RISKFACT F-COSTCODE
270500           F-ESTIMATE F-LINEITEM F-ASSUMEXC F-RISKOUT F-AUDITLOG.
270600     DISPLAY "ESTGEN - RUN COMPLETE - PROJECTS OK: "
270700             WS-TOT-PROJECTS-OK " IN ERROR: " WS-TOT-PROJECTS-ERR.
270800*    CR0751 - OPERATOR CONSOLE DUMP FOR THE TWO 77-LEVEL RUN      CR0751
270900*    COUNTERS DECLARED UP IN WORKING-STORAGE.
271000     DISPLAY "ESTGEN - PROJECTS READ: " WS-RUN-PROJECT-COUNT
271100             " COST LOOKUP CALLS: " WS-RUN-COST-LOOKUP-CALLS.
271200 0900-EXIT.                                                               
271300     EXIT.                                                                
271400                                                                          
271500******************************************************************        
271600*    0900- READ ROUTINES (SHARED)                                         
271700******************************************************************        
271800 0900-READ-PROJECT.                                                       
271900     READ F-PROJECT                                                       
272000         AT END                                                           
272100             SET EOF-PROJECT TO TRUE                                      
272200     END-READ.                                                            
272300 0900-READ-PROJECT-EXIT.                                                  
272400     EXIT.                                                                
272500                                                                          
272600 0900-READ-DOCUMENT.                                                      
272700     READ F-DOCUMENT                                                      
272800         AT END                                                           
272900             SET EOF-DOCUMENT TO TRUE                                     
273000             MOVE SPACE TO WS-DOC-BUF-VALID-DATA                          
273100             GO TO 0900-READ-DOCUMENT-EXIT                                
273200     END-READ.                                                            
273300     MOVE DOC-PROJ-NUMBER  TO WS-DOC-BUF-PROJ.                            
273400     MOVE DOC-TYPE         TO WS-DOC-BUF-TYPE.                            
273500     MOVE DOC-COMPLETENESS TO WS-DOC-BUF-COMPLETE.                        
273600     MOVE DOC-VALID-STATUS TO WS-DOC-BUF-VALID.                           
273700     MOVE "Y" TO WS-DOC-BUF-VALID-DATA.                                   
273800 0900-READ-DOCUMENT-EXIT.                                                 
273900     EXIT.                                                                
274000                                                                          
274100 0900-READ-RISKFACT.                                                      
274200     READ F-RISKFACT                                                      
274300         AT END                                                           
274400             SET EOF-RISKFACT TO TRUE                                     
274500             MOVE SPACE TO WS-RF-BUF-VALID-DATA                           
274600             GO TO 0900-READ-RISKFACT-EXIT                                
274700     END-READ.                                                            
274800     MOVE RF-PROJ-NUMBER TO WS-RF-BUF-PROJ.                               
274900     MOVE RF-NAME        TO WS-RF-BUF-NAME.                               
275000     MOVE RF-DISTRIBUTION TO WS-RF-BUF-DIST.                              
275100     MOVE RF-MIN         TO WS-RF-BUF-MIN.                                
275200     MOVE RF-LIKELY      TO WS-RF-BUF-LIKELY.                             
275300     MOVE RF-MAX         TO WS-RF-BUF-MAX.                                
275400     MOVE RF-MEAN        TO WS-RF-BUF-MEAN.                               
275500     MOVE RF-STDDEV      TO WS-RF-BUF-STDDEV.                             
275600     MOVE "Y" TO WS-RF-BUF-VALID-DATA.                                    
275700 0900-READ-RISKFACT-EXIT.                                                 
275800     EXIT.                                                                
275900                                                                          
