000100******************************************************************        
000200* PROGRAM:      ESTRPT                                                    
000300* AUTHOR:       R. TALBOTT                                                
000400* INSTALLATION: APEX UTILITY - T&D ESTIMATING SYSTEMS                     
000500* DATE-WRITTEN: 08/19/1988                                                
000600* DATE-COMPILED:                                                          
000700* SECURITY:     APEX INTERNAL USE ONLY - ESTIMATING DEPT                  
000800******************************************************************        
000900*                     C H A N G E   L O G                                 
001000*-----------------------------------------------------------------        
001100* 08/19/1988  RWT  ORIG   INITIAL RELEASE - COLUMNAR ESTIMATE     ORIG    
001200*                         REPORT REPLACING THE TYPED SUMMARY              
001300*                         SHEETS ESTIMATING USED TO PREPARE BY            
001400*                         HAND FOR EACH PROJECT.                          
001500* 03/14/1989  RWT  CR0102 ADDED WBS PARENT/CHILD CONTROL BREAK -  CR0102  
001600*                         REPORT WAS PRINTING ALL LINE ITEMS              
001700*                         FLAT WITH NO SUBTOTAL STRUCTURE.                
001800* 09/01/1990  JHS  CR0170 ADDED COST SUMMARY BLOCK (BASE, P50,    CR0170  
001900*                         TARGET, P95, CONTINGENCY %) AT THE              
002000*                         FOOT OF EACH ESTIMATE.                          
002100* 05/20/1991  JHS  CR0212 ADDED RISK SENSITIVITY BLOCK, SORTED    CR0212  
002200*                         DESCENDING BY ABSOLUTE SENSITIVITY,             
002300*                         PER RISK REVIEW COMMITTEE REQUEST.              
002400* 12/09/1992  DKM  CR0265 PAGE BREAK ON TOP-OF-FORM WAS MISSING - CR0265  
002500*                         LONG ESTIMATES RAN THE HEADER OFF THE           
002600*                         PRINTED PAGE.                                   
002700* 06/22/1994  DKM  CR0341 ALIGNED COLUMN WIDTHS WITH THE CBS      CR0341  
002800*                         REWORK IN ESTGEN (CR0339).                      
002900* 02/11/1996  PLR  CR0393 SENSITIVITY BLOCK NOW SUPPRESSED WHEN   CR0393  
003000*                         THE PROJECT CARRIED NO RISK FACTORS.            
003100* 01/26/1999  PLR  Y2K01  REVIEWED FOR YEAR 2000.  NO DATE        Y2K01   
003200*                         FIELDS PRINTED BY THIS REPORT.  SIGNED          
003300*                         OFF PER Y2K PROJECT PLAN SECTION 4.             
003400* 09/16/2001  MTC  CR0522 CONTROL BREAK ON END OF LINEITEM FILE   CR0522  
003500*                         WAS DROPPING THE LAST ESTIMATE'S LAST           
003600*                         PARENT GROUP - SAME ROOT CAUSE AS THE           
003700*                         ESTGEN CR0521 DOCUMENT BUG.                     
003800* 11/14/2007  GDW  CR0641 READ THE RUN-CONTROL-TOTALS TRAILER     CR0641
003900*                         RECORD OFF AUDITLOG AND PRINT THE
004000*                         END-OF-RUN CONTROL TOTALS BLOCK.
004100* 03/18/2013  DJR  CR0751 ADDED A RUN-WIDE COUNT OF LINE ITEMS     CR0751
004200*                         PRINTED (WS-RUN-LI-PRINTED, 77-LEVEL)
004300*                         SEPARATE FROM WS-LI-COUNT, WHICH RESETS
004400*                         EVERY ESTIMATE - OPERATIONS WANTED A
004500*                         SINGLE NUMBER FOR THE JOB LOG, NOT ONE
004600*                         PER ESTIMATE.
004700*-----------------------------------------------------------------
004800 IDENTIFICATION DIVISION.                                                 
004900 PROGRAM-ID. ESTRPT.                                                      
005000 AUTHOR. R. TALBOTT.                                                      
005100 INSTALLATION. APEX UTILITY - T&D ESTIMATING SYSTEMS.                     
005200 DATE-WRITTEN. 08/19/1988.                                                
005300 DATE-COMPILED.                                                           
005400 SECURITY. APEX INTERNAL USE ONLY - ESTIMATING DEPT.                      
005500******************************************************************        
005600*    PURPOSE - PRINTS THE COST ESTIMATE REPORT.  FOR EACH                 
005700*    ESTIMATE ON THE ESTIMATE FILE, GATHERS ITS WBS LINE ITEMS,           
005800*    ASSUMPTION/EXCLUSION/JUSTIFICATION/RECOMMENDATION TEXT AND           
005900*    RISK FACTOR RESULTS (EACH SORTED BY ESTIMATE OR PROJECT              
006000*    NUMBER, SAME AS THE INPUT TO ESTGEN), AND PRINTS THE                 
006100*    HEADER BLOCK, WBS DETAIL WITH PARENT SUBTOTALS, COST                 
006200*    SUMMARY, AND RISK SENSITIVITY RANKED BY MAGNITUDE.  AT END           
006300*    OF FILE, PRINTS THE RUN CONTROL TOTALS CARRIED ON THE                
006400*    LAST RECORD OF THE AUDIT LOG.                                        
006500******************************************************************        
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     CLASS ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                    
007100     UPSI-0 IS ESTRPT-RERUN-SWITCH.                                       
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400                                                                          
007500     SELECT F-ESTIMATE ASSIGN TO "ESTIMATE"                               
007600         ORGANIZATION LINE SEQUENTIAL                                     
007700         FILE STATUS IS WS-ESTIMATE-STATUS.                               
007800                                                                          
007900     SELECT F-LINEITEM ASSIGN TO "LINEITEM"                               
008000         ORGANIZATION LINE SEQUENTIAL                                     
008100         FILE STATUS IS WS-LINEITEM-STATUS.                               
008200                                                                          
008300     SELECT F-ASSUMEXC ASSIGN TO "ASSUMEXC"                               
008400         ORGANIZATION LINE SEQUENTIAL                                     
008500         FILE STATUS IS WS-ASSUMEXC-STATUS.                               
008600                                                                          
008700     SELECT F-RISKOUT ASSIGN TO "RISKOUT"                                 
008800         ORGANIZATION LINE SEQUENTIAL                                     
008900         FILE STATUS IS WS-RISKOUT-STATUS.                                
009000                                                                          
009100     SELECT F-AUDITLOG ASSIGN TO "AUDITLOG"                               
009200         ORGANIZATION LINE SEQUENTIAL                                     
009300         FILE STATUS IS WS-AUDITLOG-STATUS.                               
009400                                                                          
009500     SELECT F-RPTFILE ASSIGN TO "RPTFILE"                                 
009600         ORGANIZATION LINE SEQUENTIAL                                     
009700         FILE STATUS IS WS-RPTFILE-STATUS.                                
009800                                                                          
009900******************************************************************        
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200                                                                          
010300 FD  F-ESTIMATE                                                           
010400     RECORD CONTAINS 120 CHARACTERS.                                      
010500 01  EST-RECORD.                                                          
010600     05  EST-NUMBER               PIC X(30).                              
010700     05  EST-PROJ-NUMBER          PIC X(12).                              
010800     05  EST-AACE-CLASS           PIC 9(01).                              
010900     05  EST-ACCURACY             PIC X(05).                              
011000     05  EST-BASE-COST            PIC S9(13)V99.                          
011100     05  EST-CONTINGENCY-PCT      PIC S9(03)V99.                          
011200     05  EST-P50-COST             PIC S9(13)V99.                          
011300     05  EST-P80-COST             PIC S9(13)V99.                          
011400     05  EST-P95-COST             PIC S9(13)V99.                          
011500     05  FILLER                   PIC X(07).                              
011600                                                                          
011700 FD  F-LINEITEM                                                           
011800     RECORD CONTAINS 182 CHARACTERS.                                      
011900 01  LI-RECORD.                                                           
012000     05  LI-EST-NUMBER            PIC X(30).                              
012100     05  LI-WBS-CODE              PIC X(10).                              
012200     05  LI-PARENT-WBS            PIC X(10).                              
012300     05  LI-DESCRIPTION           PIC X(40).                              
012400     05  LI-QUANTITY              PIC S9(09)V99.                          
012500     05  LI-UOM                   PIC X(04).                              
012600     05  LI-UNIT-MATERIAL         PIC S9(13)V99.                          
012700     05  LI-UNIT-LABOR            PIC S9(13)V99.                          
012800     05  LI-UNIT-OTHER            PIC S9(13)V99.                          
012900     05  LI-UNIT-TOTAL            PIC S9(13)V99.                          
013000     05  LI-TOTAL-COST            PIC S9(13)V99.                          
013100     05  FILLER                   PIC X(02).                              
013200                                                                          
013300 FD  F-ASSUMEXC                                                           
013400     RECORD CONTAINS 143 CHARACTERS.                                      
013500 01  AX-RECORD.                                                           
013600     05  AX-EST-NUMBER            PIC X(30).                              
013700     05  AX-TYPE                  PIC X(01).                              
013800     05  AX-CATEGORY              PIC X(10).                              
013900     05  AX-TEXT                  PIC X(100).                             
014000     05  FILLER                   PIC X(02).                              
014100                                                                          
014200 FD  F-RISKOUT                                                            
014300     RECORD CONTAINS 99 CHARACTERS.                                       
014400 01  RFO-RECORD.                                                          
014500     05  RFO-PROJ-NUMBER          PIC X(12).                              
014600     05  RFO-NAME                 PIC X(30).                              
014700     05  RFO-DISTRIBUTION         PIC X(10).                              
014800     05  RFO-MIN                  PIC S9(03)V9(04).                       
014900     05  RFO-LIKELY               PIC S9(03)V9(04).                       
015000     05  RFO-MAX                  PIC S9(03)V9(04).                       
015100     05  RFO-MEAN                 PIC S9(03)V9(04).                       
015200     05  RFO-STDDEV               PIC S9(03)V9(04).                       
015300     05  RFO-SENSITIVITY          PIC S9(01)V9(04).                       
015400     05  FILLER                   PIC X(02).                              
015500                                                                          
015600 FD  F-AUDITLOG                                                           
015700     RECORD CONTAINS 135 CHARACTERS.                                      
015800 01  AUD-RECORD.                                                          
015900     05  AUD-PROJ-NUMBER          PIC X(12).                              
016000     05  AUD-EST-NUMBER           PIC X(30).                              
016100     05  AUD-ACTION               PIC X(20).                              
016200     05  AUD-AACE-CLASS           PIC 9(01).                              
016300     05  AUD-BASE-COST            PIC S9(13)V99.                          
016400     05  AUD-P50                  PIC S9(13)V99.                          
016500     05  AUD-P80                  PIC S9(13)V99.                          
016600     05  AUD-P95                  PIC S9(13)V99.                          
016700     05  AUD-CONTINGENCY-PCT      PIC S9(03)V99.                          
016800     05  AUD-LINE-COUNT           PIC 9(05).                              
016900     05  FILLER                   PIC X(02).                              
017000                                                                          
017100 01  AUD-TRAILER-VIEW REDEFINES AUD-RECORD.                               
017200     05  FILLER                   PIC X(63).                              
017300     05  TRL-RUN-BASE-TOTAL       PIC S9(13)V99.                          
017400     05  TRL-RUN-TARGET-TOTAL     PIC S9(13)V99.                          
017500     05  TRL-RUN-OK-COUNT         PIC S9(13)V99.                          
017600     05  TRL-RUN-ERR-COUNT        PIC S9(13)V99.                          
017700     05  FILLER                   PIC X(12).                              
017800 FD  F-RPTFILE                                                            
017900     RECORD CONTAINS 132 CHARACTERS.                                      
018000 01  RPT-LINE                     PIC X(132).                             
018100                                                                          
018200******************************************************************
018300 WORKING-STORAGE SECTION.
018400*    CR0751 - STANDALONE RUN TOTAL, SAME 77-LEVEL CONVENTION AS   CR0751
018500*    ESTGEN/ESTCCIMP - DOES NOT RESET PER ESTIMATE LIKE WS-LI-COUNT.
018600 77  WS-RUN-LI-PRINTED            PIC S9(07) COMP VALUE ZERO.
018700
018800 01  WS-FILE-STATUSES.                                                  
018900     05  WS-ESTIMATE-STATUS       PIC X(02) VALUE "00".                   
019000         88  ESTIMATE-OK                     VALUE "00".                  
019100     05  WS-LINEITEM-STATUS       PIC X(02) VALUE "00".                   
019200     05  WS-ASSUMEXC-STATUS       PIC X(02) VALUE "00".                   
019300     05  WS-RISKOUT-STATUS        PIC X(02) VALUE "00".                   
019400     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE "00".                   
019500     05  WS-RPTFILE-STATUS        PIC X(02) VALUE "00".                   
019600     05  FILLER                   PIC X(01).                              
019700                                                                          
019800 01  WS-SWITCHES.                                                         
019900     05  WS-ESTIMATE-EOF-SW       PIC X(01) VALUE SPACE.                  
020000         88  EOF-ESTIMATE                    VALUE "Y".                   
020100     05  WS-LINEITEM-EOF-SW       PIC X(01) VALUE SPACE.                  
020200         88  EOF-LINEITEM                    VALUE "Y".                   
020300     05  WS-ASSUMEXC-EOF-SW       PIC X(01) VALUE SPACE.                  
020400         88  EOF-ASSUMEXC                    VALUE "Y".                   
020500     05  WS-RISKOUT-EOF-SW        PIC X(01) VALUE SPACE.                  
020600         88  EOF-RISKOUT                     VALUE "Y".                   
020700     05  WS-AUDITLOG-EOF-SW       PIC X(01) VALUE SPACE.                  
020800         88  EOF-AUDITLOG                    VALUE "Y".                   
020900     05  FILLER                   PIC X(01).                              
021000                                                                          
021100*    Control-break lookahead buffers - one per file joined to             
021200*    the current estimate, same lookahead technique used against          
021300*    the sorted commune file in the old regional archiving pass.          
021400 01  WS-LI-BUFFER.                                                        
021500     05  WS-LI-BUF-EST            PIC X(30).                              
021600     05  WS-LI-BUF-WBS            PIC X(10).                              
021700     05  WS-LI-BUF-PARENT         PIC X(10).                              
021800     05  WS-LI-BUF-DESC           PIC X(40).                              
021900     05  WS-LI-BUF-QTY            PIC S9(09)V99.                          
022000     05  WS-LI-BUF-UOM            PIC X(04).                              
022100     05  WS-LI-BUF-TOTAL          PIC S9(13)V99.                          
022200     05  WS-LI-BUF-VALID-DATA     PIC X(01) VALUE SPACE.                  
022300         88  LI-BUFFER-LOADED               VALUE "Y".                    
022400     05  FILLER                   PIC X(01).                              
022500                                                                          
022600 01  WS-AX-BUFFER.                                                        
022700     05  WS-AX-BUF-EST            PIC X(30).                              
022800     05  WS-AX-BUF-TYPE           PIC X(01).                              
022900     05  WS-AX-BUF-TEXT           PIC X(100).                             
023000     05  WS-AX-BUF-VALID-DATA     PIC X(01) VALUE SPACE.                  
023100         88  AX-BUFFER-LOADED               VALUE "Y".                    
023200     05  FILLER                   PIC X(01).                              
023300                                                                          
023400 01  WS-RFO-BUFFER.                                                       
023500     05  WS-RFO-BUF-PROJ          PIC X(12).                              
023600     05  WS-RFO-BUF-NAME          PIC X(30).                              
023700     05  WS-RFO-BUF-DIST          PIC X(10).                              
023800     05  WS-RFO-BUF-MIN           PIC S9(03)V9(04).                       
023900     05  WS-RFO-BUF-LIKELY        PIC S9(03)V9(04).                       
024000     05  WS-RFO-BUF-MAX           PIC S9(03)V9(04).                       
024100     05  WS-RFO-BUF-SENS          PIC S9(01)V9(04).                       
024200     05  WS-RFO-BUF-VALID-DATA    PIC X(01) VALUE SPACE.                  
024300         88  RFO-BUFFER-LOADED              VALUE "Y".                    
024400     05  FILLER                   PIC X(01).                              
024500                                                                          
024600*    Current estimate's gathered line items, in the order                 
024700*    written by ESTGEN (parents then their children).                     
024800 01  WS-LI-COUNT                  PIC S9(03) COMP VALUE ZERO.             
024900 01  WS-LI-MAX                    PIC S9(03) COMP VALUE 40.               
025000 01  WS-LI-TABLE.                                                         
025100     05  WS-LI-ENTRY OCCURS 40 TIMES.                                     
025200         10  WS-LI-T-WBS          PIC X(10).                              
025300         10  WS-LI-T-PARENT       PIC X(10).                              
025400         10  WS-LI-T-DESC         PIC X(40).                              
025500         10  WS-LI-T-QTY          PIC S9(09)V99.                          
025600         10  WS-LI-T-UOM          PIC X(04).                              
025700         10  WS-LI-T-TOTAL        PIC S9(13)V99.                          
025800         10  FILLER               PIC X(01).                              
025900                                                                          
026000*    Current estimate's risk factor results, resorted here into           
026100*    descending absolute-sensitivity order (CR0212).              CR0212  
026200 01  WS-RFO-COUNT                 PIC S9(03) COMP VALUE ZERO.             
026300 01  WS-RFO-MAX                   PIC S9(03) COMP VALUE 20.               
026400 01  WS-RFO-TABLE.                                                        
026500     05  WS-RFO-ENTRY OCCURS 20 TIMES.                                    
026600         10  WS-RFO-T-NAME        PIC X(30).                              
026700         10  WS-RFO-T-DIST        PIC X(10).                              
026800         10  WS-RFO-T-MIN         PIC S9(03)V9(04).                       
026900         10  WS-RFO-T-LIKELY      PIC S9(03)V9(04).                       
027000         10  WS-RFO-T-MAX         PIC S9(03)V9(04).                       
027100         10  WS-RFO-T-SENS        PIC S9(01)V9(04).                       
027200         10  WS-RFO-T-ABS-SENS    PIC S9(01)V9(04).                       
027300         10  FILLER               PIC X(01).                              
027400                                                                          
027500*    A packed byte-count view of one risk table row, kept from            
027600*    the CR0212 rollout so the operator's row-size audit script   CR0212  
027700*    still lines up against this layout.                                  
027800 01  WS-RFO-ROW-SIZE-VIEW REDEFINES WS-RFO-ENTRY.                         
027900     05  FILLER                   PIC X(99).                              
028000                                                                          
028100 01  WS-COUNTERS.                                                         
028200     05  WS-EST-COUNT             PIC S9(07) COMP VALUE ZERO.             
028300     05  WS-PAGE-LINE-COUNT       PIC S9(03) COMP VALUE ZERO.             
028400     05  WS-PAGE-LINE-MAX         PIC S9(03) COMP VALUE 55.               
028500     05  WS-PAGE-NUMBER           PIC S9(05) COMP VALUE ZERO.             
028600     05  WS-TABLE-IX              PIC S9(03) COMP VALUE ZERO.             
028700     05  WS-TABLE-IX2             PIC S9(03) COMP VALUE ZERO.             
028800     05  FILLER                   PIC X(01).                              
028900                                                                          
029000*-----------------------------------------------------------------        
029100*    PRINT LINE LAYOUTS                                                   
029200*-----------------------------------------------------------------        
029300 01  WS-PRINT-AREAS.                                                      
029400     05  WS-RULE-LINE.                                                    
029500         10  FILLER               PIC X(132) VALUE ALL "-".               
029600     05  WS-TITLE-LINE.                                                   
029700         10  FILLER               PIC X(10) VALUE SPACE.                  
029800         10  FILLER               PIC X(60)                               
029900             VALUE "APEX UTILITY - T&D COST ESTIMATE REPORT".             
030000         10  FILLER               PIC X(15) VALUE "PAGE".                 
030100         10  RPT-PAGE-ED          PIC ZZZZ9.                              
030200         10  FILLER               PIC X(42) VALUE SPACE.                  
030300     05  WS-HDR-LINE-1.                                                   
030400         10  FILLER               PIC X(16)                               
030500             VALUE "ESTIMATE NUMBER:".                                    
030600         10  RPT-EST-NUMBER       PIC X(30).                              
030700         10  FILLER               PIC X(10) VALUE "PROJECT:".             
030800         10  RPT-PROJ-NUMBER      PIC X(12).                              
030900         10  FILLER               PIC X(64) VALUE SPACE.                  
031000     05  WS-HDR-LINE-2.                                                   
031100         10  FILLER               PIC X(14) VALUE "AACE CLASS:".          
031200         10  RPT-AACE-CLASS       PIC 9.                                  
031300         10  FILLER               PIC X(04) VALUE SPACE.                  
031400         10  FILLER               PIC X(11) VALUE "ACCURACY:".            
031500         10  RPT-ACCURACY         PIC X(05).                              
031600         10  FILLER               PIC X(98) VALUE SPACE.                  
031700     05  WS-DETAIL-HDR-LINE.                                              
031800         10  FILLER               PIC X(11) VALUE "WBS CODE".             
031900         10  FILLER               PIC X(01) VALUE "|".                    
032000         10  FILLER               PIC X(41) VALUE "DESCRIPTION".          
032100         10  FILLER               PIC X(01) VALUE "|".                    
032200         10  FILLER               PIC X(13) VALUE "QUANTITY".             
032300         10  FILLER               PIC X(01) VALUE "|".                    
032400         10  FILLER               PIC X(05) VALUE "UOM".                  
032500         10  FILLER               PIC X(01) VALUE "|".                    
032600         10  FILLER               PIC X(18) VALUE "EXTENDED COST".        
032700         10  FILLER               PIC X(40) VALUE SPACE.                  
032800     05  WS-DETAIL-LINE.                                                  
032900         10  RPT-WBS-CODE         PIC X(10).                              
033000         10  FILLER               PIC X(01) VALUE "|".                    
033100         10  RPT-DESCRIPTION      PIC X(40).                              
033200         10  FILLER               PIC X(01) VALUE "|".                    
033300         10  RPT-QUANTITY         PIC Z(8)9.99.                           
033400         10  FILLER               PIC X(01) VALUE "|".                    
033500         10  RPT-UOM              PIC X(04).                              
033600         10  FILLER               PIC X(01) VALUE "|".                    
033700         10  RPT-EXT-COST         PIC $$$,$$$,$$$,$$9.99.                 
033800         10  FILLER               PIC X(40) VALUE SPACE.                  
033900     05  WS-COST-SUMMARY-LINE.                                            
034000         10  FILLER               PIC X(20) VALUE SPACE.                  
034100         10  RPT-CS-LABEL         PIC X(20).                              
034200         10  RPT-CS-AMOUNT        PIC $$$,$$$,$$$,$$9.99.                 
034300         10  FILLER               PIC X(65) VALUE SPACE.                  
034400     05  WS-SENS-HDR-LINE.                                                
034500         10  FILLER               PIC X(11) VALUE "RISK FACTOR".          
034600         10  FILLER               PIC X(01) VALUE "|".                    
034700         10  FILLER               PIC X(11) VALUE "DISTRIB.".             
034800         10  FILLER               PIC X(01) VALUE "|".                    
034900         10  FILLER               PIC X(13) VALUE "SENSITIVITY".          
035000         10  FILLER               PIC X(95) VALUE SPACE.                  
035100     05  WS-SENS-LINE.                                                    
035200         10  RPT-SENS-NAME        PIC X(30).                              
035300         10  FILLER               PIC X(01) VALUE "|".                    
035400         10  RPT-SENS-DIST        PIC X(10).                              
035500         10  FILLER               PIC X(01) VALUE "|".                    
035600         10  RPT-SENS-VALUE       PIC -9.9999.                            
035700         10  FILLER               PIC X(83) VALUE SPACE.                  
035800     05  WS-TEXT-HDR-LINE.                                                
035900         10  FILLER               PIC X(20) VALUE SPACE.                  
036000         10  RPT-TEXT-LABEL       PIC X(30).                              
036100         10  FILLER               PIC X(82) VALUE SPACE.                  
036200     05  WS-TEXT-LINE.                                                    
036300         10  FILLER               PIC X(04) VALUE SPACE.                  
036400         10  RPT-TEXT             PIC X(100).                             
036500         10  FILLER               PIC X(28) VALUE SPACE.                  
036600     05  WS-TOTALS-LINE.                                                  
036700         10  FILLER               PIC X(28) VALUE SPACE.                  
036800         10  RPT-TOT-LABEL        PIC X(30).                              
036900         10  RPT-TOT-VALUE        PIC $$,$$$,$$$,$$9.99.                  
037000         10  FILLER               PIC X(65) VALUE SPACE.                  
037100     05  WS-TOTALS-COUNT-LINE.                                            
037200         10  FILLER               PIC X(28) VALUE SPACE.                  
037300         10  RPT-TOTCNT-LABEL     PIC X(30).                              
037400         10  RPT-TOTCNT-VALUE     PIC ZZZ,ZZ9.                            
037500         10  FILLER               PIC X(69) VALUE SPACE.                  
037600                                                                          
037700*    Rounds out the current-estimate work area to a whole                 
037800*    print-line's worth, matching the shop's habit of padding a           
037900*    WORKING-STORAGE record group to a print-line width.                  
038000 01  WS-CURR-EST.                                                         
038100     05  WS-CURR-EST-NUMBER       PIC X(30).                              
038200     05  WS-CURR-ESTNO-PARTS REDEFINES                                    
038300         WS-CURR-EST-NUMBER.                                              
038400         10  WS-CURR-ESTNO-PROJ   PIC X(12).                              
038500         10  WS-CURR-ESTNO-SEQ    PIC X(18).                              
038600     05  WS-CURR-PROJ-NUMBER      PIC X(12).                              
038700     05  WS-CURR-AACE-CLASS       PIC 9(01).                              
038800     05  WS-CURR-ACCURACY         PIC X(05).                              
038900     05  WS-CURR-BASE-COST        PIC S9(13)V99.                          
039000     05  WS-CURR-CONTINGENCY-PCT  PIC S9(03)V99.                          
039100     05  WS-CURR-P50-COST         PIC S9(13)V99.                          
039200     05  WS-CURR-P80-COST         PIC S9(13)V99.                          
039300     05  WS-CURR-P95-COST         PIC S9(13)V99.                          
039400     05  FILLER                   PIC X(30).                              
039500                                                                          
039600*    Run control totals, loaded from the AUDITLOG trailer.                
039700 01  WS-RUN-TOTALS.                                                       
039800     05  WS-RUN-TOT-BASE          PIC S9(13)V99 VALUE ZERO.               
039900     05  WS-RUN-TOT-TARGET        PIC S9(13)V99 VALUE ZERO.               
040000     05  WS-RUN-TOT-OK            PIC S9(13)V99 VALUE ZERO.               
040100     05  WS-RUN-TOT-ERR           PIC S9(13)V99 VALUE ZERO.               
040200     05  FILLER                   PIC X(01).                              
040300                                                                          
040400******************************************************************        
040500 PROCEDURE DIVISION.                                                      
040600
040700*    ONE ESTIMATE PRINTS PER PASS THROUGH 2000 - HEADER, LINE
040800*    ITEMS, COST SUMMARY, SENSITIVITY AND TEXT BLOCKS, IN THAT
040900*    ORDER - UNTIL ESTIMATE.DAT RUNS OUT, THEN THE RUN TOTALS
041000*    FROM AUDITLOG ARE PRINTED AS A TRAILER PAGE.
041100 0000-MAINLINE.
041200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                              
041300     PERFORM 2000-PRINT-ONE-ESTIMATE THRU 2000-EXIT                       
041400         UNTIL EOF-ESTIMATE.                                              
041500     PERFORM 8000-LOAD-RUN-TOTALS THRU 8000-EXIT.                         
041600     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.                            
041700     PERFORM 0900-TERMINATE THRU 0900-EXIT.                               
041800     STOP RUN.                                                            
041900
042000*    OPENS ALL FIVE ESTGEN OUTPUT FILES PLUS THE REPORT FILE AND
042100*    PRIMES EACH READ-AHEAD BUFFER (LINEITEM/ASSUMEXC/RISKOUT) SO
042200*    2000'S CONTROL BREAKS HAVE SOMETHING TO COMPARE AGAINST ON
042300*    THE FIRST ESTIMATE.
042400 0100-INITIALIZE.
042500     OPEN INPUT F-ESTIMATE F-LINEITEM F-ASSUMEXC F-RISKOUT                
042600                F-AUDITLOG.                                               
042700     OPEN OUTPUT F-RPTFILE.                                               
042800     IF NOT ESTIMATE-OK                                                   
042900         DISPLAY "ESTRPT - CANNOT OPEN ESTIMATE, STATUS "                 
043000                 WS-ESTIMATE-STATUS                                       
043100         STOP RUN                                                         
043200     END-IF.                                                              
043300     PERFORM 0900-READ-ESTIMATE THRU 0900-READ-ESTIMATE-EXIT.             
043400     PERFORM 0900-READ-LINEITEM THRU 0900-READ-LINEITEM-EXIT.             
043500     PERFORM 0900-READ-ASSUMEXC THRU 0900-READ-ASSUMEXC-EXIT.             
043600     PERFORM 0900-READ-RISKOUT THRU 0900-READ-RISKOUT-EXIT.               
043700     MOVE ZERO TO WS-PAGE-NUMBER.                                         
043800 0100-EXIT.                                                               
043900     EXIT.                                                                
044000                                                                          
044100******************************************************************        
044200*    2000- PRINT ONE ESTIMATE                                             
044300******************************************************************        
044400 2000-PRINT-ONE-ESTIMATE.                                                 
044500     MOVE EST-NUMBER          TO WS-CURR-EST-NUMBER.                      
044600     MOVE EST-PROJ-NUMBER     TO WS-CURR-PROJ-NUMBER.                     
044700     MOVE EST-AACE-CLASS      TO WS-CURR-AACE-CLASS.                      
044800     MOVE EST-ACCURACY        TO WS-CURR-ACCURACY.                        
044900     MOVE EST-BASE-COST       TO WS-CURR-BASE-COST.                       
045000     MOVE EST-CONTINGENCY-PCT TO WS-CURR-CONTINGENCY-PCT.                 
045100     MOVE EST-P50-COST        TO WS-CURR-P50-COST.                        
045200     MOVE EST-P80-COST        TO WS-CURR-P80-COST.                        
045300     MOVE EST-P95-COST        TO WS-CURR-P95-COST.                        
045400     ADD 1 TO WS-EST-COUNT.                                               
045500                                                                          
045600     PERFORM 2010-PRINT-HEADER THRU 2010-EXIT.                            
045700     PERFORM 2020-GATHER-AND-PRINT-LINE-ITEMS THRU 2020-EXIT.             
045800     PERFORM 2030-PRINT-COST-SUMMARY THRU 2030-EXIT.                      
045900     PERFORM 2040-GATHER-AND-PRINT-SENSITIVITY THRU 2040-EXIT.            
046000     PERFORM 2050-GATHER-AND-PRINT-TEXT THRU 2050-EXIT.                   
046100                                                                          
046200     PERFORM 0900-READ-ESTIMATE THRU 0900-READ-ESTIMATE-EXIT.             
046300 2000-EXIT.                                                               
046400     EXIT.                                                                
046500                                                                          
046600******************************************************************        
046700*    2010- HEADER BLOCK                                                   
046800******************************************************************        
046900 2010-PRINT-HEADER.                                                       
047000     ADD 1 TO WS-PAGE-NUMBER.                                             
047100     MOVE WS-PAGE-NUMBER TO RPT-PAGE-ED.                                  
047200     MOVE WS-TITLE-LINE TO RPT-LINE.                                      
047300     WRITE RPT-LINE AFTER ADVANCING PAGE.                                 
047400     MOVE WS-RULE-LINE TO RPT-LINE.                                       
047500     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
047600                                                                          
047700     MOVE WS-CURR-EST-NUMBER  TO RPT-EST-NUMBER.                          
047800     MOVE WS-CURR-PROJ-NUMBER TO RPT-PROJ-NUMBER.                         
047900     MOVE WS-HDR-LINE-1 TO RPT-LINE.                                      
048000     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                              
048100                                                                          
048200     MOVE WS-CURR-AACE-CLASS TO RPT-AACE-CLASS.                           
048300     MOVE WS-CURR-ACCURACY   TO RPT-ACCURACY.                             
048400     MOVE WS-HDR-LINE-2 TO RPT-LINE.                                      
048500     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
048600                                                                          
048700     MOVE WS-RULE-LINE TO RPT-LINE.                                       
048800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
048900     MOVE WS-DETAIL-HDR-LINE TO RPT-LINE.                                 
049000     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
049100     MOVE WS-RULE-LINE TO RPT-LINE.                                       
049200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
049300     MOVE 8 TO WS-PAGE-LINE-COUNT.                                        
049400 2010-EXIT.                                                               
049500     EXIT.                                                                
049600                                                                          
049700******************************************************************        
049800*    2020- LINE-ITEM DETAIL WITH PARENT/CHILD CONTROL BREAK               
049900******************************************************************        
050000 2020-GATHER-AND-PRINT-LINE-ITEMS.                                        
050100     MOVE ZERO TO WS-LI-COUNT.                                            
050200 2020-GATHER-LOOP.                                                        
050300     IF EOF-LINEITEM OR WS-LI-BUF-EST NOT = WS-CURR-EST-NUMBER            
050400         GO TO 2020-PRINT                                                 
050500     END-IF.                                                              
050600     IF NOT LI-BUFFER-LOADED                                              
050700         GO TO 2020-PRINT                                                 
050800     END-IF.                                                              
050900     IF WS-LI-COUNT < WS-LI-MAX                                           
051000         ADD 1 TO WS-LI-COUNT                                             
051100         MOVE WS-LI-BUF-WBS    TO WS-LI-T-WBS(WS-LI-COUNT)                
051200         MOVE WS-LI-BUF-PARENT TO WS-LI-T-PARENT(WS-LI-COUNT)             
051300         MOVE WS-LI-BUF-DESC   TO WS-LI-T-DESC(WS-LI-COUNT)               
051400         MOVE WS-LI-BUF-QTY    TO WS-LI-T-QTY(WS-LI-COUNT)                
051500         MOVE WS-LI-BUF-UOM    TO WS-LI-T-UOM(WS-LI-COUNT)                
051600         MOVE WS-LI-BUF-TOTAL  TO WS-LI-T-TOTAL(WS-LI-COUNT)              
051700     END-IF.                                                              
051800     PERFORM 0900-READ-LINEITEM THRU 0900-READ-LINEITEM-EXIT.             
051900     GO TO 2020-GATHER-LOOP.                                              
052000 2020-PRINT.                                                              
052100     SET WS-TABLE-IX TO 1.                                                
052200 2020-PRINT-LOOP.                                                         
052300     IF WS-TABLE-IX > WS-LI-COUNT                                         
052400         GO TO 2020-EXIT                                                  
052500     END-IF.                                                              
052600     IF WS-LI-T-PARENT(WS-TABLE-IX) = SPACE                               
052700         MOVE SPACE TO WS-DETAIL-LINE                                     
052800         MOVE WS-LI-T-WBS(WS-TABLE-IX)  TO RPT-WBS-CODE                   
052900         MOVE WS-LI-T-DESC(WS-TABLE-IX) TO RPT-DESCRIPTION                
053000         MOVE SPACE TO RPT-QUANTITY RPT-UOM                               
053100         MOVE WS-LI-T-TOTAL(WS-TABLE-IX) TO RPT-EXT-COST                  
053200         MOVE WS-DETAIL-LINE TO RPT-LINE                                  
053300         WRITE RPT-LINE AFTER ADVANCING 1 LINE                            
053400         PERFORM 2025-CHECK-PAGE-BREAK THRU 2025-EXIT                     
053500     ELSE                                                                 
053600         MOVE SPACE TO WS-DETAIL-LINE                                     
053700         MOVE WS-LI-T-WBS(WS-TABLE-IX)  TO RPT-WBS-CODE                   
053800         MOVE WS-LI-T-DESC(WS-TABLE-IX) TO RPT-DESCRIPTION                
053900         MOVE WS-LI-T-QTY(WS-TABLE-IX)  TO RPT-QUANTITY                   
054000         MOVE WS-LI-T-UOM(WS-TABLE-IX)  TO RPT-UOM                        
054100         MOVE WS-LI-T-TOTAL(WS-TABLE-IX) TO RPT-EXT-COST                  
054200         MOVE WS-DETAIL-LINE TO RPT-LINE                                  
054300         WRITE RPT-LINE AFTER ADVANCING 1 LINE                            
054400         PERFORM 2025-CHECK-PAGE-BREAK THRU 2025-EXIT                     
054500     END-IF.                                                              
054600     ADD 1 TO WS-RUN-LI-PRINTED.                                    CR0751
054700     ADD 1 TO WS-TABLE-IX.                                                
054800     GO TO 2020-PRINT-LOOP.                                               
054900 2020-EXIT.                                                               
055000     EXIT.                                                                
055100                                                                          
055200 2025-CHECK-PAGE-BREAK.                                                   
055300     ADD 1 TO WS-PAGE-LINE-COUNT.                                         
055400     IF WS-PAGE-LINE-COUNT >= WS-PAGE-LINE-MAX                            
055500         PERFORM 2010-PRINT-HEADER THRU 2010-EXIT                         
055600     END-IF.                                                              
055700 2025-EXIT.                                                               
055800     EXIT.                                                                
055900                                                                          
056000******************************************************************        
056100*    2030- COST SUMMARY BLOCK                                             
056200******************************************************************        
056300 2030-PRINT-COST-SUMMARY.                                                 
056400     MOVE WS-RULE-LINE TO RPT-LINE.                                       
056500     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
056600                                                                          
056700     MOVE SPACE TO WS-COST-SUMMARY-LINE.                                  
056800     MOVE "BASE COST"           TO RPT-CS-LABEL.                          
056900     MOVE WS-CURR-BASE-COST     TO RPT-CS-AMOUNT.                         
057000     MOVE WS-COST-SUMMARY-LINE  TO RPT-LINE.                              
057100     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
057200                                                                          
057300     MOVE SPACE TO WS-COST-SUMMARY-LINE.                                  
057400     MOVE "P50 SIMULATED COST"  TO RPT-CS-LABEL.                          
057500     MOVE WS-CURR-P50-COST      TO RPT-CS-AMOUNT.                         
057600     MOVE WS-COST-SUMMARY-LINE  TO RPT-LINE.                              
057700     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
057800                                                                          
057900     MOVE SPACE TO WS-COST-SUMMARY-LINE.                                  
058000     MOVE "P80 TARGET COST"     TO RPT-CS-LABEL.                          
058100     MOVE WS-CURR-P80-COST      TO RPT-CS-AMOUNT.                         
058200     MOVE WS-COST-SUMMARY-LINE  TO RPT-LINE.                              
058300     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
058400                                                                          
058500     MOVE SPACE TO WS-COST-SUMMARY-LINE.                                  
058600     MOVE "P95 SIMULATED COST"  TO RPT-CS-LABEL.                          
058700     MOVE WS-CURR-P95-COST      TO RPT-CS-AMOUNT.                         
058800     MOVE WS-COST-SUMMARY-LINE  TO RPT-LINE.                              
058900     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
059000                                                                          
059100     MOVE SPACE TO WS-COST-SUMMARY-LINE.                                  
059200     MOVE "CONTINGENCY %"       TO RPT-CS-LABEL.                          
059300     MOVE WS-CURR-CONTINGENCY-PCT TO RPT-CS-AMOUNT.                       
059400     MOVE WS-COST-SUMMARY-LINE  TO RPT-LINE.                              
059500     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
059600                                                                          
059700     ADD 6 TO WS-PAGE-LINE-COUNT.                                         
059800 2030-EXIT.                                                               
059900     EXIT.                                                                
060000                                                                          
060100******************************************************************        
060200*    2040- RISK SENSITIVITY BLOCK, DESCENDING BY |SENSITIVITY|            
060300******************************************************************        
060400 2040-GATHER-AND-PRINT-SENSITIVITY.                                       
060500     MOVE ZERO TO WS-RFO-COUNT.                                           
060600 2040-GATHER-LOOP.                                                        
060700     IF EOF-RISKOUT OR WS-RFO-BUF-PROJ NOT = WS-CURR-PROJ-NUMBER          
060800         GO TO 2040-SORT                                                  
060900     END-IF.                                                              
061000     IF NOT RFO-BUFFER-LOADED                                             
061100         GO TO 2040-SORT                                                  
061200     END-IF.                                                              
061300     IF WS-RFO-COUNT < WS-RFO-MAX                                         
061400         ADD 1 TO WS-RFO-COUNT                                            
061500         MOVE WS-RFO-BUF-NAME  TO WS-RFO-T-NAME(WS-RFO-COUNT)             
061600         MOVE WS-RFO-BUF-DIST  TO WS-RFO-T-DIST(WS-RFO-COUNT)             
061700         MOVE WS-RFO-BUF-MIN   TO WS-RFO-T-MIN(WS-RFO-COUNT)              
061800         MOVE WS-RFO-BUF-LIKELY TO WS-RFO-T-LIKELY(WS-RFO-COUNT)          
061900         MOVE WS-RFO-BUF-MAX   TO WS-RFO-T-MAX(WS-RFO-COUNT)              
062000         MOVE WS-RFO-BUF-SENS  TO WS-RFO-T-SENS(WS-RFO-COUNT)             
062100         IF WS-RFO-BUF-SENS < ZERO                                        
062200             COMPUTE WS-RFO-T-ABS-SENS(WS-RFO-COUNT) =                    
062300                 ZERO - WS-RFO-BUF-SENS                                   
062400         ELSE                                                             
062500             MOVE WS-RFO-BUF-SENS                                         
062600                 TO WS-RFO-T-ABS-SENS(WS-RFO-COUNT)                       
062700         END-IF                                                           
062800     END-IF.                                                              
062900     PERFORM 0900-READ-RISKOUT THRU 0900-READ-RISKOUT-EXIT.               
063000     GO TO 2040-GATHER-LOOP.                                              
063100 2040-SORT.                                                               
063200     IF WS-RFO-COUNT = ZERO                                               
063300         GO TO 2040-EXIT                                                  
063400     END-IF.                                                              
063500     PERFORM 2045-SORT-BY-ABS-SENS THRU 2045-EXIT.                        
063600                                                                          
063700     MOVE WS-RULE-LINE TO RPT-LINE.                                       
063800     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
063900     MOVE WS-SENS-HDR-LINE TO RPT-LINE.                                   
064000     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
064100     MOVE WS-RULE-LINE TO RPT-LINE.                                       
064200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
064300     ADD 3 TO WS-PAGE-LINE-COUNT.                                         
064400                                                                          
064500     SET WS-TABLE-IX TO 1.                                                
064600 2040-PRINT-LOOP.                                                         
064700     IF WS-TABLE-IX > WS-RFO-COUNT                                        
064800         GO TO 2040-EXIT                                                  
064900     END-IF.                                                              
065000     MOVE SPACE TO WS-SENS-LINE.                                          
065100     MOVE WS-RFO-T-NAME(WS-TABLE-IX) TO RPT-SENS-NAME.                    
065200     MOVE WS-RFO-T-DIST(WS-TABLE-IX) TO RPT-SENS-DIST.                    
065300     MOVE WS-RFO-T-SENS(WS-TABLE-IX) TO RPT-SENS-VALUE.                   
065400     MOVE WS-SENS-LINE TO RPT-LINE.                                       
065500     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
065600     PERFORM 2025-CHECK-PAGE-BREAK THRU 2025-EXIT.                        
065700     ADD 1 TO WS-TABLE-IX.                                                
065800     GO TO 2040-PRINT-LOOP.                                               
065900 2040-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200 2045-SORT-BY-ABS-SENS.                                                   
066300*    Selection sort, descending, on the absolute sensitivity -            
066400*    table is at most 20 rows so a simple scan is plenty fast             
066500*    for the batch window.                                                
066600     IF WS-RFO-COUNT < 2                                                  
066700         GO TO 2045-EXIT                                                  
066800     END-IF.                                                              
066900     SET WS-TABLE-IX TO 1.                                                
067000 2045-OUTER.                                                              
067100     IF WS-TABLE-IX >= WS-RFO-COUNT                                       
067200         GO TO 2045-EXIT                                                  
067300     END-IF.                                                              
067400     SET WS-TABLE-IX2 TO WS-TABLE-IX.                                     
067500     ADD 1 TO WS-TABLE-IX2.                                               
067600 2045-INNER.                                                              
067700     IF WS-RFO-T-ABS-SENS(WS-TABLE-IX2) >                                 
067800        WS-RFO-T-ABS-SENS(WS-TABLE-IX)                                    
067900         MOVE WS-RFO-ENTRY(WS-TABLE-IX)                                   
068000             TO WS-RFO-ROW-SIZE-VIEW                                      
068100         MOVE WS-RFO-ENTRY(WS-TABLE-IX2)                                  
068200             TO WS-RFO-ENTRY(WS-TABLE-IX)                                 
068300         MOVE WS-RFO-ROW-SIZE-VIEW                                        
068400             TO WS-RFO-ENTRY(WS-TABLE-IX2)                                
068500     END-IF.                                                              
068600     ADD 1 TO WS-TABLE-IX2.                                               
068700     IF WS-TABLE-IX2 <= WS-RFO-COUNT                                      
068800         GO TO 2045-INNER                                                 
068900     END-IF.                                                              
069000     ADD 1 TO WS-TABLE-IX.                                                
069100     GO TO 2045-OUTER.                                                    
069200 2045-EXIT.                                                               
069300     EXIT.                                                                
069400                                                                          
069500******************************************************************        
069600*    2050- ASSUMPTIONS / EXCLUSIONS / JUSTIFICATIONS /                    
069700*    RECOMMENDATIONS TEXT BLOCKS                                          
069800******************************************************************        
069900 2050-GATHER-AND-PRINT-TEXT.                                              
070000     PERFORM 2060-PRINT-TEXT-CATEGORY THRU 2060-EXIT.                     
070100 2050-EXIT.                                                               
070200     EXIT.                                                                
070300                                                                          
070400 2060-PRINT-TEXT-CATEGORY.                                                
070500*    AX-RECORD lines for this estimate are printed in file                
070600*    order (A, E, J, R were written in that order by ESTGEN),             
070700*    with a new sub-heading whenever the type code changes.               
070800     MOVE SPACE TO WS-AX-BUF-TYPE.                                        
070900 2060-TEXT-LOOP.                                                          
071000     IF EOF-ASSUMEXC OR WS-AX-BUF-EST NOT = WS-CURR-EST-NUMBER            
071100         GO TO 2060-EXIT                                                  
071200     END-IF.                                                              
071300     IF NOT AX-BUFFER-LOADED                                              
071400         GO TO 2060-EXIT                                                  
071500     END-IF.                                                              
071600     PERFORM 2065-PRINT-ONE-TEXT-LINE THRU 2065-EXIT.                     
071700     PERFORM 0900-READ-ASSUMEXC THRU 0900-READ-ASSUMEXC-EXIT.             
071800     GO TO 2060-TEXT-LOOP.                                                
071900 2060-EXIT.                                                               
072000     EXIT.                                                                
072100                                                                          
072200 2065-PRINT-ONE-TEXT-LINE.                                                
072300     MOVE SPACE TO WS-TEXT-HDR-LINE.                                      
072400     EVALUATE WS-AX-BUF-TYPE                                              
072500         WHEN "A" MOVE "ASSUMPTIONS"     TO RPT-TEXT-LABEL                
072600         WHEN "E" MOVE "EXCLUSIONS"      TO RPT-TEXT-LABEL                
072700         WHEN "J" MOVE "JUSTIFICATION"   TO RPT-TEXT-LABEL                
072800         WHEN "R" MOVE "RECOMMENDATIONS" TO RPT-TEXT-LABEL                
072900         WHEN OTHER MOVE SPACE           TO RPT-TEXT-LABEL                
073000     END-EVALUATE.                                                        
073100     MOVE WS-TEXT-HDR-LINE TO RPT-LINE.                                   
073200     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
073300     MOVE SPACE TO WS-TEXT-LINE.                                          
073400     MOVE WS-AX-BUF-TEXT TO RPT-TEXT.                                     
073500     MOVE WS-TEXT-LINE TO RPT-LINE.                                       
073600     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
073700     PERFORM 2025-CHECK-PAGE-BREAK THRU 2025-EXIT.                        
073800 2065-EXIT.                                                               
073900     EXIT.                                                                
074000                                                                          
074100******************************************************************        
074200*    8000- LOAD RUN CONTROL TOTALS FROM THE AUDITLOG TRAILER              
074300*    (CR0641 - THE TRAILER IS THE LAST RECORD ON THE FILE, SO     CR0641  
074400*    WE JUST KEEP READING UNTIL END AND KEEP THE LAST ONE READ)           
074500******************************************************************        
074600 8000-LOAD-RUN-TOTALS.                                                    
074700 8000-SCAN-LOOP.                                                          
074800     IF EOF-AUDITLOG                                                      
074900         GO TO 8000-EXIT                                                  
075000     END-IF.                                                              
075100     IF AUD-ACTION = "RUN-CONTROL-TOTALS"                                 
075200         MOVE TRL-RUN-BASE-TOTAL   TO WS-RUN-TOT-BASE                     
075300         MOVE TRL-RUN-TARGET-TOTAL TO WS-RUN-TOT-TARGET                   
075400         MOVE TRL-RUN-OK-COUNT     TO WS-RUN-TOT-OK                       
075500         MOVE TRL-RUN-ERR-COUNT    TO WS-RUN-TOT-ERR                      
075600     END-IF.                                                              
075700     PERFORM 0900-READ-AUDITLOG THRU 0900-READ-AUDITLOG-EXIT.             
075800     GO TO 8000-SCAN-LOOP.                                                
075900 8000-EXIT.                                                               
076000     EXIT.                                                                
076100                                                                          
076200******************************************************************        
076300*    9000- END-OF-RUN CONTROL TOTALS BLOCK                                
076400******************************************************************        
076500 9000-PRINT-TOTALS.                                                       
076600     MOVE WS-TITLE-LINE TO RPT-LINE.                                      
076700     WRITE RPT-LINE AFTER ADVANCING PAGE.                                 
076800     MOVE WS-RULE-LINE TO RPT-LINE.                                       
076900     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
077000                                                                          
077100     MOVE SPACE TO WS-TOTALS-COUNT-LINE.                                  
077200     MOVE "ESTIMATES PRINTED THIS RUN" TO RPT-TOTCNT-LABEL.               
077300     MOVE WS-EST-COUNT TO RPT-TOTCNT-VALUE.                               
077400     MOVE WS-TOTALS-COUNT-LINE TO RPT-LINE.                               
077500     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                              
077600                                                                          
077700     MOVE SPACE TO WS-TOTALS-COUNT-LINE.                                  
077800     MOVE "PROJECTS SUCCESSFULLY ESTIMATED" TO RPT-TOTCNT-LABEL.          
077900     MOVE WS-RUN-TOT-OK TO RPT-TOTCNT-VALUE.                              
078000     MOVE WS-TOTALS-COUNT-LINE TO RPT-LINE.                               
078100     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
078200                                                                          
078300     MOVE SPACE TO WS-TOTALS-COUNT-LINE.                                  
078400     MOVE "PROJECTS IN ERROR" TO RPT-TOTCNT-LABEL.                        
078500     MOVE WS-RUN-TOT-ERR TO RPT-TOTCNT-VALUE.                             
078600     MOVE WS-TOTALS-COUNT-LINE TO RPT-LINE.                               
078700     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
078800                                                                          
078900     MOVE SPACE TO WS-TOTALS-LINE.                                        
079000     MOVE "GRAND TOTAL BASE COST" TO RPT-TOT-LABEL.                       
079100     MOVE WS-RUN-TOT-BASE TO RPT-TOT-VALUE.                               
079200     MOVE WS-TOTALS-LINE TO RPT-LINE.                                     
079300     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                              
079400                                                                          
079500     MOVE SPACE TO WS-TOTALS-LINE.                                        
079600     MOVE "GRAND TOTAL TARGET (P80) COST" TO RPT-TOT-LABEL.               
079700     MOVE WS-RUN-TOT-TARGET TO RPT-TOT-VALUE.                             
079800     MOVE WS-TOTALS-LINE TO RPT-LINE.                                     
079900     WRITE RPT-LINE AFTER ADVANCING 1 LINE.                               
080000                                                                          
080100     MOVE WS-RULE-LINE TO RPT-LINE.                                       
080200     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                              
080300 9000-EXIT.                                                               
080400     EXIT.                                                                
080500                                                                          
080600 0900-TERMINATE.
080700     CLOSE F-ESTIMATE F-LINEITEM F-ASSUMEXC F-RISKOUT F-AUDITLOG
080800           F-RPTFILE.
080900     DISPLAY "ESTRPT - REPORT COMPLETE - ESTIMATES PRINTED: "
081000             WS-EST-COUNT.
081100*    CR0751 - RUN TOTAL FOR THE 77-LEVEL ABOVE, HELD SEPARATELY    CR0751
081200*    FROM WS-LI-COUNT SINCE THAT ONE RESETS EVERY ESTIMATE.
081300     DISPLAY "ESTRPT - LINE ITEMS PRINTED THIS RUN: "
081400             WS-RUN-LI-PRINTED.                                           
081500 0900-EXIT.                                                               
081600     EXIT.                                                                
081700                                                                          
081800******************************************************************        
081900*    0900- READ ROUTINES (SHARED)                                         
082000******************************************************************        
082100 0900-READ-ESTIMATE.                                                      
082200     READ F-ESTIMATE                                                      
082300         AT END                                                           
082400             SET EOF-ESTIMATE TO TRUE                                     
082500     END-READ.                                                            
082600 0900-READ-ESTIMATE-EXIT.                                                 
082700     EXIT.                                                                
082800                                                                          
082900 0900-READ-LINEITEM.                                                      
083000     READ F-LINEITEM                                                      
083100         AT END                                                           
083200             SET EOF-LINEITEM TO TRUE                                     
083300             MOVE SPACE TO WS-LI-BUF-VALID-DATA                           
083400             GO TO 0900-READ-LINEITEM-EXIT                                
083500     END-READ.                                                            
083600     MOVE LI-EST-NUMBER  TO WS-LI-BUF-EST.                                
083700     MOVE LI-WBS-CODE    TO WS-LI-BUF-WBS.                                
083800     MOVE LI-PARENT-WBS  TO WS-LI-BUF-PARENT.                             
083900     MOVE LI-DESCRIPTION TO WS-LI-BUF-DESC.                               
084000     MOVE LI-QUANTITY    TO WS-LI-BUF-QTY.                                
084100     MOVE LI-UOM         TO WS-LI-BUF-UOM.                                
084200     MOVE LI-TOTAL-COST  TO WS-LI-BUF-TOTAL.                              
084300     MOVE "Y" TO WS-LI-BUF-VALID-DATA.                                    
084400 0900-READ-LINEITEM-EXIT.                                                 
084500     EXIT.                                                                
084600                                                                          
084700 0900-READ-ASSUMEXC.                                                      
084800     READ F-ASSUMEXC                                                      
084900         AT END                                                           
085000             SET EOF-ASSUMEXC TO TRUE                                     
085100             MOVE SPACE TO WS-AX-BUF-VALID-DATA                           
085200             GO TO 0900-READ-ASSUMEXC-EXIT                                
085300     END-READ.                                                            
085400     MOVE AX-EST-NUMBER TO WS-AX-BUF-EST.                                 
085500     MOVE AX-TYPE       TO WS-AX-BUF-TYPE.                                
085600     MOVE AX-TEXT       TO WS-AX-BUF-TEXT.                                
085700     MOVE "Y" TO WS-AX-BUF-VALID-DATA.                                    
085800 0900-READ-ASSUMEXC-EXIT.                                                 
085900     EXIT.                                                                
086000                                                                          
086100 0900-READ-RISKOUT.                                                       
086200     READ F-RISKOUT                                                       
086300         AT END                                                           
086400             SET EOF-RISKOUT TO TRUE                                      
086500             MOVE SPACE TO WS-RFO-BUF-VALID-DATA                          
086600             GO TO 0900-READ-RISKOUT-EXIT                                 
086700     END-READ.                                                            
086800     MOVE RFO-PROJ-NUMBER   TO WS-RFO-BUF-PROJ.                           
086900     MOVE RFO-NAME          TO WS-RFO-BUF-NAME.                           
087000     MOVE RFO-DISTRIBUTION  TO WS-RFO-BUF-DIST.                           
087100     MOVE RFO-MIN           TO WS-RFO-BUF-MIN.                            
087200     MOVE RFO-LIKELY        TO WS-RFO-BUF-LIKELY.                         
087300     MOVE RFO-MAX           TO WS-RFO-BUF-MAX.                            
087400     MOVE RFO-SENSITIVITY   TO WS-RFO-BUF-SENS.                           
087500     MOVE "Y" TO WS-RFO-BUF-VALID-DATA.                                   
087600 0900-READ-RISKOUT-EXIT.                                                  
087700     EXIT.                                                                
087800                                                                          
087900 0900-READ-AUDITLOG.                                                      
088000     READ F-AUDITLOG                                                      
088100         AT END                                                           
088200             SET EOF-AUDITLOG TO TRUE                                     
088300     END-READ.                                                            
088400 0900-READ-AUDITLOG-EXIT.                                                 
088500     EXIT.                                                                
088600                                                                          