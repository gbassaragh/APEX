000100******************************************************************        
000200* PROGRAM:    ESTCCIMP                                                    
000300* AUTHOR:     R. TALBOTT                                                  
000400* INSTALLATION: APEX UTILITY - T&D ESTIMATING SYSTEMS                     
000500* DATE-WRITTEN: 06/14/1988                                                
000600* DATE-COMPILED:                                                          
000700* SECURITY:   APEX INTERNAL USE ONLY - ESTIMATING DEPT                    
000800******************************************************************        
000900*                     C H A N G E   L O G                                 
001000*-----------------------------------------------------------------        
001100* 06/14/1988  RWT  ORIG   INITIAL LOAD PROGRAM FOR COST CODE      ORIG    
001200*                         MASTER, REPLACES MANUAL KEYING OF THE           
001300*                         10-XXX/20-XXX/30-XXX UNIT COST TABLE.           
001400* 02/02/1989  RWT  CR0114 ADDED DUPLICATE-CODE REJECTION - TWO    CR0114  
001500*                         VENDORS SENT OVERLAPPING CODE LISTS.            
001600* 11/09/1990  JHS  CR0201 UOM FIELD WAS BEING TRUNCATED ON WRITE, CR0201  
001700*                         WIDENED WORKING COPY TO MATCH MASTER.           
001800* 04/22/1992  JHS  CR0288 ADD COUNT OF RECORDS REJECTED TO THE    CR0288  
001900*                         END OF JOB DISPLAY FOR OPERATOR LOG.            
002000* 09/17/1993  DKM  CR0355 BLANK-CODE CHECK WAS TESTING THE WRONG  CR0355  
002100*                         FIELD AFTER THE CR0201 REWORK.                  
002200* 03/03/1995  DKM  CR0410 SUPPORT EXPLICIT TOTAL UNIT COST COLUMN CR0410  
002300*                         SENT BY THE CONTRACT ENGINEERING GROUP.         
002400* 01/19/1999  PLR  Y2K01  REVIEWED FOR YEAR 2000 - NO DATE FIELDS Y2K01   
002500*                         ARE CARRIED ON THE COST CODE RECORD,            
002600*                         NO CHANGES REQUIRED. SIGNED OFF PER             
002700*                         Y2K PROJECT PLAN SECTION 4.                     
002800* 07/08/2001  MTC  CR0512 RAISED MASTER TABLE SIZE FROM 500 TO    CR0512  
002900*                         900 CODES FOR THE SUBSTATION EXPANSION.         
003000* 05/30/2004  MTC  CR0577 ADDED FALLBACK-UNIT-COST FLAG SO        CR0577
003100*                         ESTGEN CAN TELL AN EXPLICIT ZERO FROM
003200*                         A CODE NEVER PRICED BY ENGINEERING.
003300* 04/14/2010  MTC  CR0702 CR0577'S FLAG WAS RESERVED ON THE       CR0702
003400*                         MASTER LAYOUT BUT NEVER ACTUALLY SET -
003500*                         ESTGEN STILL HAD NO WAY TO TELL A ZERO
003600*                         ENGINEERING PRICED FROM ONE IT NEVER
003700*                         QUOTED.  FLAG IS NOW WRITTEN FOR REAL,
003800*                         A ZERO-9S TRAILER RECORD ON THE FEED
003900*                         IS NOW RECOGNIZED AND SKIPPED, AND OLD
004000*                         8-CHARACTER CODES SENT WITH A "00"
004100*                         FILLER SUFFIX ARE NORMALIZED SO THEY
004200*                         DO NOT LOOK LIKE A NEW CODE TO CR0114.
004300* 03/18/2013  DJR  CR0751 ENGINEERING STARTED SENDING TANGENT      CR0751
004400*                         TOWER CODES KEYED BY VOLTAGE (FORMAT
004500*                         26.01.01.NNN) FOR ESTGEN'S NEW COST
004600*                         LOOKUP RULE - CCI-CODE AND CC-CODE BOTH
004700*                         WIDENED X(10) TO X(12), RECORD LENGTH
004800*                         116 TO 118, TO CARRY THEM WITHOUT
004900*                         TRUNCATION.  ADDED A RUN COUNT OF HOW
005000*                         MANY INCOMING CODES ACTUALLY USE THE
005100*                         NEW POSITIONS, DISPLAYED AT END OF JOB.
005200*-----------------------------------------------------------------
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID. ESTCCIMP.                                                    
005500 AUTHOR. R. TALBOTT.                                                      
005600 INSTALLATION. APEX UTILITY - T&D ESTIMATING SYSTEMS.                     
005700 DATE-WRITTEN. 06/14/1988.                                                
005800 DATE-COMPILED.                                                           
005900 SECURITY. APEX INTERNAL USE ONLY - ESTIMATING DEPT.                      
006000******************************************************************        
006100*    PURPOSE - LOADS THE COST-CODE MASTER (COSTCODE) FROM THE             
006200*    DELIMITED FILE SENT BY ENGINEERING/PROCUREMENT.  EACH                
006300*    INCOMING CODE IS CHECKED FOR A BLANK CODE AND FOR A                  
006400*    DUPLICATE AGAINST CODES ALREADY LOADED THIS RUN, THEN                
006500*    WRITTEN TO THE MASTER.  A COUNT OF CODES IMPORTED AND                
006600*    REJECTED IS DISPLAYED FOR THE OPERATOR LOG AT END OF JOB.            
006700******************************************************************        
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS NUMERIC-CLASS IS "0123456789"                                  
007300     UPSI-0 IS CCIMP-RERUN-SWITCH.                                        
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600                                                                          
007700*    Incoming delimited cost code list from procurement.                  
007800     SELECT F-CCIMPORT ASSIGN TO "CCIMPORT"                               
007900         ORGANIZATION LINE SEQUENTIAL                                     
008000         FILE STATUS IS WS-CCIMPORT-STATUS.                               
008100                                                                          
008200*    Cost code master produced for ESTGEN.                                
008300     SELECT F-COSTCODE ASSIGN TO "COSTCODE"                               
008400         ORGANIZATION LINE SEQUENTIAL                                     
008500         FILE STATUS IS WS-COSTCODE-STATUS.                               
008600                                                                          
008700******************************************************************        
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000                                                                          
009100 FD  F-CCIMPORT
009200     RECORD CONTAINS 118 CHARACTERS.
009300 01  CCI-RECORD.
009400*    CR0751 - WIDENED FROM X(10) TO X(12) SO THE VOLTAGE-KEYED      CR0751
009500*    TOWER CODES (26.01.01.345 AND SIMILAR, SEE ESTGEN 3510)
009600*    LOADED THROUGH THIS IMPORT CAN BE CARRIED WITHOUT TRUNCATION.
009700     05  CCI-CODE                PIC X(12).
009800     05  CCI-DESCRIPTION         PIC X(40).                               
009900     05  CCI-UOM                 PIC X(04).                               
010000     05  CCI-UNIT-MATERIAL       PIC S9(13)V99.                           
010100     05  CCI-UNIT-LABOR          PIC S9(13)V99.                           
010200     05  CCI-UNIT-OTHER          PIC S9(13)V99.                           
010300     05  CCI-UNIT-TOTAL          PIC S9(13)V99.                           
010400     05  FILLER                  PIC X(02).                               
010500                                                                          
010600 FD  F-COSTCODE
010700     RECORD CONTAINS 118 CHARACTERS.
010800 01  CC-MASTER-RECORD.
010900*    CR0751 - WIDENED WITH CCI-CODE ABOVE, SAME REASON.  MUST      CR0751
011000*    STAY BYTE-FOR-BYTE WITH CCM-RECORD IN ESTGEN.
011100     05  CC-CODE                 PIC X(12).
011200     05  CC-DESCRIPTION          PIC X(40).
011300     05  CC-UOM                  PIC X(04).
011400     05  CC-UNIT-MATERIAL        PIC S9(13)V99.
011500     05  CC-UNIT-LABOR           PIC S9(13)V99.
011600     05  CC-UNIT-OTHER           PIC S9(13)V99.
011700     05  CC-UNIT-TOTAL           PIC S9(13)V99.
011800*    CR0702 - "Y" WHEN ENGINEERING NEVER QUOTED THIS CODE (ALL   CR0702
011900*    FOUR MONEY FIELDS ABOVE CAME IN ZERO); "N" IS AN EXPLICIT
012000*    ZERO PRICE. STEALS ONE BYTE FROM THE OLD 2-BYTE FILLER.
012100     05  CC-FALLBACK-PRICED-SW   PIC X(01).                         CR0702
012200         88  CC-FALLBACK-PRICED         VALUE "Y".
012300         88  CC-EXPLICIT-PRICE          VALUE "N".
012400     05  FILLER                  PIC X(01).
012500                                                                          
012600******************************************************************
012700 WORKING-STORAGE SECTION.
012800*    CR0751 - STANDALONE, SAME AS ESTGEN - 77-LEVEL FOR A COUNTER  CR0751
012900*    THAT IS LOGGED BY ITSELF RATHER THAN AS PART OF A GROUP.
013000 77  WS-RECS-WIDE-CODE           PIC S9(07) COMP VALUE ZERO.
013100
013200 01  WS-FILE-STATUSES.                                                  
013300     05  WS-CCIMPORT-STATUS      PIC X(02) VALUE "00".                    
013400         88  CCIMPORT-OK                    VALUE "00".                   
013500         88  CCIMPORT-EOF                   VALUE "10".                   
013600     05  WS-COSTCODE-STATUS      PIC X(02) VALUE "00".                    
013700         88  COSTCODE-OK                    VALUE "00".                   
013800     05  FILLER                  PIC X(01).                               
013900                                                                          
014000 01  WS-SWITCHES.                                                         
014100     05  WS-EOF-SW               PIC X(01) VALUE SPACE.                   
014200         88  EOF-CCIMPORT                   VALUE "Y".                    
014300     05  WS-DUP-FOUND-SW         PIC X(01) VALUE SPACE.                   
014400         88  DUP-CODE-FOUND                 VALUE "Y".                    
014500     05  FILLER                  PIC X(01).                               
014600                                                                          
014700*    Counters - all COMP per shop standard for accumulators.
014800 01  WS-COUNTERS.
014900     05  WS-RECS-READ            PIC S9(7) COMP VALUE ZERO.
015000     05  WS-RECS-IMPORTED        PIC S9(7) COMP VALUE ZERO.
015100     05  WS-RECS-REJ-BLANK       PIC S9(7) COMP VALUE ZERO.
015200     05  WS-RECS-REJ-DUP         PIC S9(7) COMP VALUE ZERO.
015300     05  WS-RECS-FALLBACK        PIC S9(7) COMP VALUE ZERO.         CR0702
015400     05  WS-RECS-TRAILER         PIC S9(7) COMP VALUE ZERO.         CR0702
015500     05  WS-TABLE-IX             PIC S9(4) COMP VALUE ZERO.
015600     05  WS-TABLE-MAX            PIC S9(4) COMP VALUE 900.
015700     05  FILLER                  PIC X(01).
015800                                                                          
015900*    In-memory list of codes already loaded this run, used for            
016000*    the duplicate check called out in CR0114 above.              CR0114  
016100 01  WS-LOADED-CODE-TABLE.                                                
016200     05  WS-LOADED-CODE OCCURS 900 TIMES
016300             INDEXED BY WS-LC-IX
016400             PIC X(12).
016500                                                                          
016600*    CR0702 - fallback-priced check.  A code is "fallback priced"   CR0702
016700*    (never quoted by engineering) when all four money fields on
016800*    the import record are zero.  The block/redefinition lets us
016900*    test all four as one comparand instead of four separate
017000*    IF's - the CR0577 idea, finally wired to CC-FALLBACK-PRICED-SW
017100*    in 0100-IMPORT-COST-CODES below instead of just sitting here.
017200 01  WS-CCI-MONEY-BLOCK.
017300     05  WS-CCI-MAT-CK           PIC S9(13)V99.
017400     05  WS-CCI-LAB-CK           PIC S9(13)V99.
017500     05  WS-CCI-OTH-CK           PIC S9(13)V99.
017600     05  WS-CCI-TOT-CK           PIC S9(13)V99.
017700 01  WS-CCI-MONEY-BLOCK-CK REDEFINES WS-CCI-MONEY-BLOCK.
017800     05  WS-CCI-MONEY-BLOCK-X    PIC S9(58)V9(02).
017900
018000*    CR0702 - the substation feed sometimes closes with a        CR0702
018100*    hash-total trailer instead of just running out of records -
018200*    CODE comes across as ten 9's.  Redefinition lets the check
018300*    run as one numeric compare instead of ten 9-vs-"9" tests.
018400*    CR0751 - GREW TO TWELVE 9'S WITH CCI-CODE ABOVE.              CR0751
018500 01  WS-CCI-TRAILER-CHECK.
018600     05  WS-CCI-TRAILER-CODE     PIC X(12).
018700 01  WS-CCI-TRAILER-VIEW REDEFINES WS-CCI-TRAILER-CHECK.
018800     05  WS-CCI-TRAILER-9S       PIC 9(12).
018900
019000*    CR0702 - normalizes the pre-CR0114 8-character code form -   CR0702
019100*    some upstream extracts still zero-fill the two positions
019200*    CR0114 added instead of space-filling them, which makes the
019300*    same code look brand new to the WS-LOADED-CODE-TABLE
019400*    duplicate check every time it repeats in a later batch.
019500 01  WS-CCI-CODE-NORM.
019600     05  WS-CCI-CODE-NORM-X      PIC X(12).
019700 01  WS-CCI-CODE-NORM-VIEW REDEFINES WS-CCI-CODE-NORM.
019800     05  WS-CCI-CODE-NORM-8      PIC X(10).
019900     05  WS-CCI-CODE-NORM-SFX    PIC X(02).
020000
020100 01  WS-EDIT-COUNTS.
020200     05  WS-READ-ED              PIC ZZZ,ZZ9.
020300     05  WS-IMPORT-ED            PIC ZZZ,ZZ9.
020400     05  WS-REJ-BLANK-ED         PIC ZZZ,ZZ9.
020500     05  WS-REJ-DUP-ED           PIC ZZZ,ZZ9.
020600     05  WS-FALLBACK-ED          PIC ZZZ,ZZ9.                       CR0702
020700     05  WS-TRAILER-ED           PIC ZZZ,ZZ9.                       CR0702
020800     05  WS-WIDE-CODE-ED         PIC ZZZ,ZZ9.                       CR0751
020900     05  FILLER                  PIC X(01).
021000                                                                          
021100******************************************************************        
021200 PROCEDURE DIVISION.                                                      
021300                                                                          
021400 0000-MAINLINE.                                                           
021500     PERFORM 0010-OPEN-FILES                                              
021600         THRU 0010-EXIT.                                                  
021700     PERFORM 0100-IMPORT-COST-CODES                                       
021800         THRU 0100-EXIT                                                   
021900         UNTIL EOF-CCIMPORT.                                              
022000     PERFORM 0900-CLOSE-AND-REPORT                                        
022100         THRU 0900-EXIT.                                                  
022200     STOP RUN.                                                            
022300                                                                          
022400 0010-OPEN-FILES.                                                         
022500     OPEN INPUT F-CCIMPORT.                                               
022600     OPEN OUTPUT F-COSTCODE.                                              
022700     IF NOT CCIMPORT-OK                                                   
022800         DISPLAY "ESTCCIMP - CANNOT OPEN CCIMPORT, STATUS "               
022900                 WS-CCIMPORT-STATUS                                       
023000         STOP RUN                                                         
023100     END-IF.                                                              
023200     PERFORM 0900-READ-CCIMPORT THRU 0900-READ-EXIT.                      
023300 0010-EXIT.                                                               
023400     EXIT.                                                                
023500
023600*    CR0114 - EACH INCOMING CODE IS CHECKED AGAINST EVERY CODE
023700*    ALREADY LOADED THIS RUN (WS-LOADED-CODE-TABLE) BEFORE IT IS
023800*    WRITTEN - THE PROCUREMENT FEED HAS NO UNIQUENESS GUARANTEE
023900*    OF ITS OWN.
024000******************************************************************
024100*    0100- IMPORT-COST-CODES  (unit COST-CODE-IMPORT)
024200*    Validate code non-blank and unique, load master, advance.
024300******************************************************************
024400 0100-IMPORT-COST-CODES.
024500     MOVE SPACE TO WS-DUP-FOUND-SW.
024600*    CR0702 - TRAILER RECORD CHECK COMES FIRST, BEFORE THE       CR0702
024700*    BLANK-CODE TEST, SO A TRAILER NEVER GETS COUNTED AS A
024800*    REJECTED BLANK.
024900     MOVE CCI-CODE TO WS-CCI-TRAILER-CODE.
025000     IF WS-CCI-TRAILER-9S = 999999999999
025100         ADD 1 TO WS-RECS-TRAILER
025200         GO TO 0100-NEXT-RECORD
025300     END-IF.
025400*    CR0702 - NORMALIZE A ZERO-FILLED LEGACY 8-CHARACTER CODE    CR0702
025500*    BACK TO SPACE-FILLED BEFORE ANY DOWNSTREAM TEST SEES IT.
025600     MOVE CCI-CODE TO WS-CCI-CODE-NORM-X.
025700     IF WS-CCI-CODE-NORM-SFX = "00"
025800         MOVE SPACES TO WS-CCI-CODE-NORM-SFX
025900         MOVE WS-CCI-CODE-NORM-X TO CCI-CODE
026000     END-IF.
026100     IF CCI-CODE = SPACES
026200         ADD 1 TO WS-RECS-REJ-BLANK
026300         GO TO 0100-NEXT-RECORD
026400     END-IF.
026500
026600     PERFORM 0110-CHECK-DUPLICATE THRU 0110-EXIT.
026700     IF DUP-CODE-FOUND
026800         ADD 1 TO WS-RECS-REJ-DUP
026900         GO TO 0100-NEXT-RECORD
027000     END-IF.
027100
027200*    CR0751 - TALLIES CODES USING THE 11TH/12TH POSITIONS ADDED  CR0751
027300*    THIS ROUND, SO THE OPERATOR LOG SHOWS HOW MANY VOLTAGE-KEYED
027400*    TOWER CODES ARE ACTUALLY COMING THROUGH THE FEED.
027500     IF CCI-CODE (11:2) NOT = SPACES
027600         ADD 1 TO WS-RECS-WIDE-CODE
027700     END-IF.
027800     MOVE CCI-CODE           TO CC-CODE.
027900     MOVE CCI-DESCRIPTION    TO CC-DESCRIPTION.
028000     MOVE CCI-UOM            TO CC-UOM.
028100     MOVE CCI-UNIT-MATERIAL  TO CC-UNIT-MATERIAL.
028200     MOVE CCI-UNIT-LABOR     TO CC-UNIT-LABOR.
028300     MOVE CCI-UNIT-OTHER     TO CC-UNIT-OTHER.
028400     MOVE CCI-UNIT-TOTAL     TO CC-UNIT-TOTAL.
028500*    CR0702 - SET THE FALLBACK-PRICED FLAG FOR REAL, INSTEAD OF  CR0702
028600*    JUST LEAVING IT RESERVED ON THE LAYOUT LIKE CR0577 DID.
028700     MOVE CCI-UNIT-MATERIAL  TO WS-CCI-MAT-CK.
028800     MOVE CCI-UNIT-LABOR     TO WS-CCI-LAB-CK.
028900     MOVE CCI-UNIT-OTHER     TO WS-CCI-OTH-CK.
029000     MOVE CCI-UNIT-TOTAL     TO WS-CCI-TOT-CK.
029100     IF WS-CCI-MONEY-BLOCK-X = ZERO
029200         MOVE "Y" TO CC-FALLBACK-PRICED-SW
029300         ADD 1 TO WS-RECS-FALLBACK
029400     ELSE
029500         MOVE "N" TO CC-FALLBACK-PRICED-SW
029600     END-IF.
029700     WRITE CC-MASTER-RECORD.
029800
029900     ADD 1 TO WS-RECS-IMPORTED.
030000     IF WS-TABLE-IX < WS-TABLE-MAX
030100         ADD 1 TO WS-TABLE-IX
030200         SET WS-LC-IX TO WS-TABLE-IX
030300         MOVE CCI-CODE TO WS-LOADED-CODE(WS-LC-IX)
030400     END-IF.
030500
030600 0100-NEXT-RECORD.
030700     PERFORM 0900-READ-CCIMPORT THRU 0900-READ-EXIT.
030800 0100-EXIT.
030900     EXIT.
031000                                                                          
031100 0110-CHECK-DUPLICATE.                                                    
031200     MOVE SPACE TO WS-DUP-FOUND-SW.                                       
031300     IF WS-TABLE-IX = ZERO                                                
031400         GO TO 0110-EXIT                                                  
031500     END-IF.                                                              
031600     SET WS-LC-IX TO 1.                                                   
031700 0110-SCAN.                                                               
031800     IF WS-LOADED-CODE(WS-LC-IX) = CCI-CODE                               
031900         SET DUP-CODE-FOUND TO TRUE                                       
032000         GO TO 0110-EXIT                                                  
032100     END-IF.                                                              
032200     SET WS-LC-IX UP BY 1.                                                
032300     IF WS-LC-IX > WS-TABLE-IX                                            
032400         GO TO 0110-EXIT                                                  
032500     END-IF.                                                              
032600     GO TO 0110-SCAN.                                                     
032700 0110-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000 0900-READ-CCIMPORT.                                                      
033100     READ F-CCIMPORT                                                      
033200         AT END                                                           
033300             SET EOF-CCIMPORT TO TRUE                                     
033400             GO TO 0900-READ-EXIT                                         
033500     END-READ.                                                            
033600     ADD 1 TO WS-RECS-READ.                                               
033700 0900-READ-EXIT.                                                          
033800     EXIT.                                                                
033900                                                                          
034000 0900-CLOSE-AND-REPORT.
034100     CLOSE F-CCIMPORT F-COSTCODE.
034200     MOVE WS-RECS-READ      TO WS-READ-ED.
034300     MOVE WS-RECS-IMPORTED  TO WS-IMPORT-ED.
034400     MOVE WS-RECS-REJ-BLANK TO WS-REJ-BLANK-ED.
034500     MOVE WS-RECS-REJ-DUP   TO WS-REJ-DUP-ED.
034600     MOVE WS-RECS-FALLBACK  TO WS-FALLBACK-ED.                      CR0702
034700     MOVE WS-RECS-TRAILER   TO WS-TRAILER-ED.                       CR0702
034800     MOVE WS-RECS-WIDE-CODE TO WS-WIDE-CODE-ED.                     CR0751
034900     DISPLAY "ESTCCIMP - COST CODE IMPORT COMPLETE".
035000     DISPLAY "  RECORDS READ .......... " WS-READ-ED.
035100     DISPLAY "  RECORDS IMPORTED ...... " WS-IMPORT-ED.
035200     DISPLAY "  REJECTED - BLANK CODE . " WS-REJ-BLANK-ED.
035300     DISPLAY "  REJECTED - DUPLICATE .. " WS-REJ-DUP-ED.
035400     DISPLAY "  FALLBACK PRICED ....... " WS-FALLBACK-ED.
035500     DISPLAY "  TRAILER RECORDS SKIPPED " WS-TRAILER-ED.
035600     DISPLAY "  12-POSITION CODES ..... " WS-WIDE-CODE-ED.          CR0751
035700 0900-EXIT.
035800     EXIT.
035900                                                                          
